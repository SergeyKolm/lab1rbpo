000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LGADMIN.
000120 AUTHOR.         LUCAS CHAPMAN.
000130 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000140 DATE-WRITTEN.   06/03/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170******************************************************************
000180*  LGADMIN  -  SEASON ROLLOVER AND ROUND SCHEDULE GENERATOR      *
000190*  ==========================================                   *
000200*  RUN ONCE AT THE START OF EACH SEASON.  PHASE ONE PURGES EVERY *
000210*  MATCH THAT NEVER FINISHED, ZEROES EVERY TEAM'S POINTS, AND    *
000220*  WRITES A FRESH ZERO STANDING ROW FOR EVERY TEAM ON FILE.      *
000230*  PHASE TWO READS THE SCHEDULE HEADER CARD AND THE TEAM-LIST    *
000240*  CARD DECK PREPARED BY THE LEAGUE OFFICE AND GENERATES ONE     *
000250*  SCHEDULED MATCH FOR EACH PAIR OF TEAMS, THREE HOURS APART,    *
000260*  APPENDING THEM TO THE MATCH FILE CARRIED FORWARD INTO THE     *
000270*  NEW SEASON.                                                   *
000280******************************************************************
000290*  CHANGE LOG                                                    *
000300*  ----------                                                    *
000310*  06/03/91  LC   ORIGINAL PROGRAM WRITTEN FOR SPRING SEASON.    *
000320*  06/17/91  LC   STANDINGS REBUILD ADDED - WAS A MANUAL STEP.   *
000330*  09/05/91  LC   FALL SEASON - ROUND SCHEDULE GENERATOR ADDED.  *
000340*  09/19/91  LC   ODD TEAM COUNT NOW REJECTS THE WHOLE CARD DECK.*
000350*  03/02/92  LC   SPACING BETWEEN GENERATED MATCHES SET TO THE   *
000360*                 STANDARD THREE HOURS PER LEAGUE OFFICE REQ.    *
000370*  12/12/95  LC   YEAR-END REVIEW - NO CHANGES REQUIRED.         *
000380*  01/06/99  RTM Y2K REVIEW - HOUR-CARRY LOGIC IN 5200-ADD-3-HRS *
000390*                 CHECKED AGAINST CENTURY ROLLOVER.  NO CHANGE.  *
000400*  11/14/01  RTM  REQ 4417 - UNKNOWN TEAM ID ON A TEAM-LIST CARD *
000410*                 NOW REJECTS THAT CARD INSTEAD OF ABENDING.     *
000420*  09/27/08  DHB  REQ 7002 - RAW-DUMP REDEFINE ADDED TO ERROR    *
000430*                 LINE FOR UPSI-0 CONSOLE SPOT-CHECKING.         *
000440*  02/09/12  DHB  REQ 9011 - TEAM FD RECORD TRIMMED BACK TO ITS    *
000450*                 DOCUMENTED 80-BYTE LAYOUT.                       *
000460*  02/09/12  DHB  REQ 9014 - MATCH-STATUS NOW AN 88-LEVEL          *
000470*                 CONDITION-NAME.                                  *
000480******************************************************************
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01                    IS TOP-OF-FORM
000540     CLASS NUMERIC-CODE     IS "0" THRU "9"
000550     UPSI-0 ON  STATUS      IS WS-RERUN-REQUESTED
000560     UPSI-0 OFF STATUS      IS WS-NORMAL-RUN.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610     SELECT TEAMS-IN      ASSIGN TO TEAMIN
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630
000640     SELECT MATCHES-IN    ASSIGN TO MATCHIN
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT TEAMS-OUT     ASSIGN TO TEAMOUT
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690
000700     SELECT MATCHES-OUT   ASSIGN TO MATCHOUT
000710         ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT STANDINGS-OUT ASSIGN TO STNDOUT
000740         ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT SCHEDULE-HDR  ASSIGN TO SCHDHDR
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT TEAM-LIST-CARD ASSIGN TO TEAMCARD
000800         ORGANIZATION IS LINE SEQUENTIAL.
000810
000820     SELECT PRTOUT        ASSIGN TO RPTOUT
000830         ORGANIZATION IS RECORD SEQUENTIAL.
000840
000850     SELECT ERROUT        ASSIGN TO ERRLOG
000860         ORGANIZATION IS RECORD SEQUENTIAL.
000870
000880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000890 DATA DIVISION.
000900 FILE SECTION.
000910
000920 FD  TEAMS-IN
000930     LABEL RECORD IS STANDARD
000940     DATA RECORD IS I-TEAM-REC
000950     RECORD CONTAINS 80 CHARACTERS.
000960
000970 01  I-TEAM-REC.
000980     05  I-TEAM-ID           PIC 9(06).
000990     05  I-TEAM-NAME         PIC X(30).
001000     05  I-TEAM-CITY         PIC X(20).
001010     05  I-TEAM-COACH        PIC X(16).
001020     05  I-TEAM-FOUND-YEAR   PIC 9(04).
001030     05  I-TEAM-POINTS       PIC 9(04).
001040
001050 FD  MATCHES-IN
001060     LABEL RECORD IS STANDARD
001070     DATA RECORD IS I-MATCH-REC
001080     RECORD CONTAINS 60 CHARACTERS.
001090
001100 01  I-MATCH-REC.
001110     05  I-MATCH-ID          PIC 9(06).
001120     05  I-MATCH-HOME-TEAM   PIC 9(06).
001130     05  I-MATCH-AWAY-TEAM   PIC 9(06).
001140     05  I-MATCH-VENUE-ID    PIC 9(06).
001150     05  I-MATCH-DATE-TIME   PIC 9(14).
001160     05  I-MATCH-HOME-SCORE  PIC 9(02).
001170     05  I-MATCH-AWAY-SCORE  PIC 9(02).
001180     05  I-MATCH-STATUS      PIC X(12).
001190         88  I-STAT-FINISHED     VALUE 'FINISHED    '.
001200     05  I-MATCH-RESERVED    PIC X(06).
001210
001220 FD  TEAMS-OUT
001230     LABEL RECORD IS STANDARD
001240     DATA RECORD IS O-TEAM-REC
001250     RECORD CONTAINS 80 CHARACTERS.
001260
001270 01  O-TEAM-REC.
001280     05  O-TEAM-ID           PIC 9(06).
001290     05  O-TEAM-NAME         PIC X(30).
001300     05  O-TEAM-CITY         PIC X(20).
001310     05  O-TEAM-COACH        PIC X(16).
001320     05  O-TEAM-FOUND-YEAR   PIC 9(04).
001330     05  O-TEAM-POINTS       PIC 9(04).
001340
001350 FD  MATCHES-OUT
001360     LABEL RECORD IS STANDARD
001370     DATA RECORD IS O-MATCH-REC
001380     RECORD CONTAINS 60 CHARACTERS.
001390
001400 01  O-MATCH-REC.
001410     05  O-MATCH-ID          PIC 9(06).
001420     05  O-MATCH-HOME-TEAM   PIC 9(06).
001430     05  O-MATCH-AWAY-TEAM   PIC 9(06).
001440     05  O-MATCH-VENUE-ID    PIC 9(06).
001450     05  O-MATCH-DATE-TIME   PIC 9(14).
001460     05  O-MATCH-HOME-SCORE  PIC 9(02).
001470     05  O-MATCH-AWAY-SCORE  PIC 9(02).
001480     05  O-MATCH-STATUS      PIC X(12).
001490     05  O-MATCH-RESERVED    PIC X(06).
001500
001510 FD  STANDINGS-OUT
001520     LABEL RECORD IS STANDARD
001530     DATA RECORD IS O-STAND-REC
001540     RECORD CONTAINS 60 CHARACTERS.
001550
001560 01  O-STAND-REC.
001570     05  O-STND-ID           PIC 9(06).
001580     05  O-STND-TEAM-ID      PIC 9(06).
001590     05  O-STND-PLAYED       PIC 9(04).
001600     05  O-STND-WINS         PIC 9(04).
001610     05  O-STND-DRAWS        PIC 9(04).
001620     05  O-STND-LOSSES       PIC 9(04).
001630     05  O-STND-GOALS-FOR    PIC 9(04).
001640     05  O-STND-GOALS-AGNST  PIC 9(04).
001650     05  O-STND-POINTS       PIC 9(04).
001660     05  O-STND-POSITION     PIC 9(03).
001670     05  O-STND-RESERVED     PIC X(17).
001680
001690*  ONE PARAMETER CARD - VENUE, START DATE/TIME AND STARTING ID   *
001700*  FOR THE MATCHES THIS RUN OF THE GENERATOR WILL CREATE.        *
001710 FD  SCHEDULE-HDR
001720     LABEL RECORD IS STANDARD
001730     DATA RECORD IS I-SCHD-REC
001740     RECORD CONTAINS 30 CHARACTERS.
001750
001760 01  I-SCHD-REC.
001770     05  I-SCHD-START-ID     PIC 9(06).
001780     05  I-SCHD-VENUE-ID     PIC 9(06).
001790     05  I-SCHD-START-DTTM   PIC 9(14).
001800     05  I-SCHD-RESERVED     PIC X(04).
001810
001820*  ONE CARD PER TEAM ENTERED IN THIS ROUND OF PLAY.              *
001830 FD  TEAM-LIST-CARD
001840     LABEL RECORD IS STANDARD
001850     DATA RECORD IS I-TMCD-REC
001860     RECORD CONTAINS 10 CHARACTERS.
001870
001880 01  I-TMCD-REC.
001890     05  I-TMCD-TEAM-ID      PIC 9(06).
001900     05  I-TMCD-RESERVED     PIC X(04).
001910
001920 01  I-TMCD-REC-RAW REDEFINES I-TMCD-REC.
001930     05  I-TMCD-RAW          PIC X(10).
001940
001950 FD  PRTOUT
001960     LABEL RECORD IS OMITTED
001970     RECORD CONTAINS 132 CHARACTERS
001980     DATA RECORD IS PRTLINE
001990     LINAGE IS 60 WITH FOOTING AT 56.
002000
002010 01  PRTLINE                 PIC X(132).
002020
002030 FD  ERROUT
002040     LABEL RECORD IS OMITTED
002050     RECORD CONTAINS 132 CHARACTERS
002060     DATA RECORD IS ERRLINE
002070     LINAGE IS 60 WITH FOOTING AT 56.
002080
002090 01  ERRLINE                 PIC X(132).
002100
002110*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002120 WORKING-STORAGE SECTION.
002130*=======================*
002140 01  WORK-AREA.
002150     05  MORE-TEAMS          PIC X(3)    VALUE 'YES'.
002160     05  MORE-MATCHES        PIC X(3)    VALUE 'YES'.
002170     05  MORE-CARDS          PIC X(3)    VALUE 'YES'.
002180     05  ERR-SW              PIC X(3)    VALUE ' '.
002190     05  WS-FOUND-SW         PIC X       VALUE 'N'.
002200     05  C-PCTR              PIC 99      COMP VALUE 0.
002210     05  C-ERR-PCTR          PIC 99      COMP VALUE 0.
002220
002230*  RESET AND BUILT COUNTS ARE STANDALONE 77-LEVELS PER SHOP        *
002240*  STANDARD FOR A SINGLE RUN-WIDE SCALAR (REQ 9014).               *
002250 77  C-TEAM-RESET-CTR        PIC 9(06)   COMP VALUE 0.
002260 77  C-STND-BUILT-CTR        PIC 9(06)   COMP VALUE 0.
002270 01  CONTROL-COUNTERS.
002280     05  C-MATCH-KEPT-CTR    PIC 9(06)   COMP VALUE 0.
002290     05  C-MATCH-PURGE-CTR   PIC 9(06)   COMP VALUE 0.
002300     05  C-CARD-READ-CTR     PIC 9(06)   COMP VALUE 0.
002310     05  C-CARD-REJ-CTR      PIC 9(06)   COMP VALUE 0.
002320     05  C-SCHED-CTR         PIC 9(06)   COMP VALUE 0.
002330
002340 01  TABLE-SUBSCRIPTS.
002350     05  SUB-TEAM            PIC 9(04)   COMP VALUE 0.
002360     05  SUB-PAIR            PIC 9(04)   COMP VALUE 0.
002370     05  WS-NEXT-STND-ID     PIC 9(06)   COMP VALUE 0.
002380     05  WS-NEXT-MATCH-ID    PIC 9(06)   COMP VALUE 0.
002390     05  WS-HOUR-CARRY       PIC 9(02)   COMP VALUE 0.
002400
002410 01  CURRENT-DATE-AND-TIME.
002420     05  I-DATE.
002430         10  I-YY            PIC 9(04).
002440         10  I-MM            PIC 99.
002450         10  I-DD            PIC 99.
002460     05  I-TIME              PIC X(11).
002470     05  I-TIME-R REDEFINES I-TIME.
002480         10  I-TIME-HH       PIC 99.
002490         10  I-TIME-MM       PIC 99.
002500         10  I-TIME-SS       PIC 99.
002510         10  FILLER          PIC X(05).
002520
002530*//////////// TEAM TABLE - LOADED FOR THE SCHEDULE PASS //////////
002540 01  WS-TEAM-COUNT            PIC 9(04)   COMP VALUE 0.
002550 01  WS-TEAM-TABLE.
002560     05  T-TEAM-ENTRY OCCURS 200 TIMES.
002570         10  T-TEAM-ID        PIC 9(06).
002580
002590*//////////// TEAM-LIST-CARD TABLE - THIS ROUND'S ENTRANTS ///////
002600 01  WS-ENTRANT-COUNT         PIC 9(04)   COMP VALUE 0.
002610 01  WS-ENTRANT-TABLE.
002620     05  T-ENTRANT-ID OCCURS 200 TIMES   PIC 9(06).
002630
002640*  WORKING DATE/TIME DECOMPOSED FOR THE 3-HOUR SPACING CALC.     *
002650 01  WS-MATCH-DTTM-WORK.
002660     05  WS-MD-YYYY          PIC 9(04).
002670     05  WS-MD-MM            PIC 9(02).
002680     05  WS-MD-DD            PIC 9(02).
002690     05  WS-MD-HH            PIC 9(02).
002700     05  WS-MD-MI            PIC 9(02).
002710     05  WS-MD-SS            PIC 9(02).
002720 01  WS-MATCH-DTTM-WORK-R REDEFINES WS-MATCH-DTTM-WORK.
002730     05  WS-MD-DATE-PART     PIC 9(08).
002740     05  WS-MD-TIME-PART     PIC 9(06).
002750
002760*----------- REPORT LINES ----------------------------------------
002770 01  COMPANY-TITLE-LINE.
002780     05  FILLER              PIC X(6)    VALUE 'DATE: '.
002790     05  O-MM                PIC 99.
002800     05  FILLER              PIC X       VALUE '/'.
002810     05  O-DD                PIC 99.
002820     05  FILLER              PIC X       VALUE '/'.
002830     05  O-YY                PIC 9(4).
002840     05  FILLER              PIC X(28)   VALUE ' '.
002850     05  FILLER              PIC X(30)   VALUE
002860                                  'ALBIA SOCCER LEAGUE - ADMIN'.
002870     05  FILLER              PIC X(46)   VALUE ' '.
002880     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
002890     05  O-PCTR              PIC Z9.
002900
002910 01  SEASON-HEADING-LINE.
002920     05  FILLER              PIC X(24)   VALUE
002930                                  'SEASON ROLLOVER SUMMARY'.
002940     05  FILLER              PIC X(108)  VALUE ' '.
002950
002960 01  SEASON-SUMMARY-LINE-1.
002970     05  FILLER              PIC X(14)   VALUE 'TEAMS RESET = '.
002980     05  O-TEAM-RESET        PIC ZZZZZ9.
002990     05  FILLER              PIC X(3)    VALUE ' '.
003000     05  FILLER              PIC X(18)   VALUE
003010                                  'STANDINGS BUILT = '.
003020     05  O-STND-BUILT        PIC ZZZZZ9.
003030     05  FILLER              PIC X(85)   VALUE ' '.
003040
003050 01  SEASON-SUMMARY-LINE-2.
003060     05  FILLER              PIC X(14)   VALUE 'MATCHES KEPT= '.
003070     05  O-MATCH-KEPT        PIC ZZZZZ9.
003080     05  FILLER              PIC X(3)    VALUE ' '.
003090     05  FILLER              PIC X(15)   VALUE 'MATCHES PURGED='.
003100     05  O-MATCH-PURGE       PIC ZZZZZ9.
003110     05  FILLER              PIC X(86)   VALUE ' '.
003120
003130 01  SCHEDULE-HEADING-LINE.
003140     05  FILLER              PIC X(24)   VALUE
003150                                  'ROUND SCHEDULE GENERATED'.
003160     05  FILLER              PIC X(108)  VALUE ' '.
003170
003180 01  SCHEDULE-DETAIL-LINE.
003190     05  FILLER              PIC X(6)    VALUE 'MATCH='.
003200     05  O-SCH-MATCH-ID      PIC 9(06).
003210     05  FILLER              PIC X(3)    VALUE ' '.
003220     05  FILLER              PIC X(6)    VALUE 'HOME= '.
003230     05  O-SCH-HOME-ID       PIC 9(06).
003240     05  FILLER              PIC X(3)    VALUE ' '.
003250     05  FILLER              PIC X(6)    VALUE 'AWAY= '.
003260     05  O-SCH-AWAY-ID       PIC 9(06).
003270     05  FILLER              PIC X(3)    VALUE ' '.
003280     05  FILLER              PIC X(7)    VALUE 'VENUE= '.
003290     05  O-SCH-VENUE-ID      PIC 9(06).
003300     05  FILLER              PIC X(3)    VALUE ' '.
003310     05  FILLER              PIC X(12)   VALUE 'KICKOFF DT= '.
003320     05  O-SCH-DTTM          PIC 9(14).
003330     05  FILLER              PIC X(46)   VALUE ' '.
003340
003350 01  SCHEDULE-REJECT-LINE.
003360     05  FILLER              PIC X(60)   VALUE
003370       'ODD NUMBER OF TEAMS ON THE CARD DECK - NO MATCHES BUILT'.
003380     05  FILLER              PIC X(72)   VALUE ' '.
003390
003400 01  SCHEDULE-TOTALS-LINE.
003410     05  FILLER              PIC X(13)   VALUE 'CARDS READ = '.
003420     05  O-CARD-READ         PIC ZZZZZ9.
003430     05  FILLER              PIC X(3)    VALUE ' '.
003440     05  FILLER              PIC X(11)   VALUE 'REJECTED = '.
003450     05  O-CARD-REJ          PIC ZZZZZ9.
003460     05  FILLER              PIC X(3)    VALUE ' '.
003470     05  FILLER              PIC X(16)   VALUE 'MATCHES BUILT = '.
003480     05  O-SCHED-BUILT       PIC ZZZZZ9.
003490     05  FILLER              PIC X(78)   VALUE ' '.
003500
003510*----------- ERROR LOG LINES -------------------------------------
003520 01  ERR-COMPANY-TITLE-LINE.
003530     05  FILLER              PIC X(6)    VALUE 'DATE: '.
003540     05  O-ERR-MM            PIC 99.
003550     05  FILLER              PIC X       VALUE '/'.
003560     05  O-ERR-DD            PIC 99.
003570     05  FILLER              PIC X       VALUE '/'.
003580     05  O-ERR-YY            PIC 9(4).
003590     05  FILLER              PIC X(28)   VALUE ' '.
003600     05  FILLER              PIC X(30)   VALUE
003610                                  'SEASON ADMIN ERROR LOG'.
003620     05  FILLER              PIC X(46)   VALUE ' '.
003630     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
003640     05  O-ERR-PCTR          PIC Z9.
003650
003660 01  ERR-COLUMN-HEADINGS-LINE.
003670     05  FILLER              PIC X(16)   VALUE 'REJECTED CARD'.
003680     05  FILLER              PIC X(49)   VALUE ' '.
003690     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
003700     05  FILLER              PIC X(50)   VALUE ' '.
003710
003720 01  ERR-DETAIL-LINE.
003730     05  O-ERR-REC           PIC X(10).
003740     05  FILLER              PIC X(2)    VALUE ' '.
003750     05  O-ERR-REASON        PIC X(40).
003760     05  FILLER              PIC X(80)   VALUE ' '.
003770
003780 01  ERR-DETAIL-LINE-RAW REDEFINES ERR-DETAIL-LINE.               REQ7002 
003790     05  O-ERR-RAW           PIC X(132).
003800
003810*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003820 PROCEDURE DIVISION.
003830 0000-MAIN.
003840     PERFORM 1000-INIT.
003850     PERFORM 2000-SEASON-INIT.
003860     PERFORM 3000-SEASON-SUMMARY.
003870     PERFORM 4000-LOAD-ENTRANTS THRU 4000-NEXT
003880         UNTIL MORE-CARDS = 'NO'.
003890     PERFORM 5000-ROUND-SCHEDULE THRU 5000-X.
003900     CLOSE TEAMS-IN.
003910     CLOSE MATCHES-IN.
003920     CLOSE TEAMS-OUT.
003930     CLOSE MATCHES-OUT.
003940     CLOSE STANDINGS-OUT.
003950     CLOSE SCHEDULE-HDR.
003960     CLOSE TEAM-LIST-CARD.
003970     CLOSE PRTOUT.
003980     CLOSE ERROUT.
003990     STOP RUN.
004000
004010 1000-INIT.
004020     OPEN INPUT  TEAMS-IN.
004030     OPEN INPUT  MATCHES-IN.
004040     OPEN OUTPUT TEAMS-OUT.
004050     OPEN OUTPUT MATCHES-OUT.
004060     OPEN OUTPUT STANDINGS-OUT.
004070     OPEN INPUT  SCHEDULE-HDR.
004080     OPEN INPUT  TEAM-LIST-CARD.
004090     OPEN OUTPUT PRTOUT.
004100     OPEN OUTPUT ERROUT.
004110
004120     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
004130     MOVE I-YY TO O-YY.
004140     MOVE I-YY TO O-ERR-YY.
004150     MOVE I-DD TO O-DD.
004160     MOVE I-DD TO O-ERR-DD.
004170     MOVE I-MM TO O-MM.
004180     MOVE I-MM TO O-ERR-MM.
004190
004200     READ SCHEDULE-HDR
004210         AT END
004220             MOVE 0 TO I-SCHD-START-ID
004230             MOVE 0 TO I-SCHD-VENUE-ID
004240             MOVE 0 TO I-SCHD-START-DTTM.
004250
004260     PERFORM 9050-READ-CARD.
004270     PERFORM 9100-HEADINGS.
004280     PERFORM 9200-ERR-HEADINGS.
004290
004300*-----------------------------------------------------------------
004310*  2000-SERIES - SEASON ROLLOVER.  RESETS TEAMS, REBUILDS THE    *
004320*  STANDINGS TABLE, AND CARRIES FORWARD ONLY FINISHED MATCHES.   *
004330*-----------------------------------------------------------------
004340 2000-SEASON-INIT.
004350     PERFORM 2100-RESET-TEAM THRU 2100-X
004360         UNTIL MORE-TEAMS = 'NO'.
004370     PERFORM 2200-CARRY-MATCH THRU 2200-X
004380         UNTIL MORE-MATCHES = 'NO'.
004390
004400 2100-RESET-TEAM.
004410     READ TEAMS-IN
004420         AT END
004430             MOVE 'NO' TO MORE-TEAMS
004440             GO TO 2100-X.
004450
004460     ADD 1 TO WS-TEAM-COUNT.
004470     MOVE I-TEAM-ID TO T-TEAM-ID (WS-TEAM-COUNT).
004480
004490     MOVE I-TEAM-REC TO O-TEAM-REC.
004500     MOVE 0 TO O-TEAM-POINTS.
004510     WRITE O-TEAM-REC.
004520     ADD 1 TO C-TEAM-RESET-CTR.
004530
004540     ADD 1 TO WS-NEXT-STND-ID.
004550     MOVE WS-NEXT-STND-ID TO O-STND-ID.
004560     MOVE I-TEAM-ID       TO O-STND-TEAM-ID.
004570     MOVE 0 TO O-STND-PLAYED.
004580     MOVE 0 TO O-STND-WINS.
004590     MOVE 0 TO O-STND-DRAWS.
004600     MOVE 0 TO O-STND-LOSSES.
004610     MOVE 0 TO O-STND-GOALS-FOR.
004620     MOVE 0 TO O-STND-GOALS-AGNST.
004630     MOVE 0 TO O-STND-POINTS.
004640     MOVE 0 TO O-STND-POSITION.
004650     MOVE SPACES TO O-STND-RESERVED.
004660     WRITE O-STAND-REC.
004670     ADD 1 TO C-STND-BUILT-CTR.
004680
004690 2100-X.
004700     EXIT.
004710
004720* KEEPS A FINISHED MATCH UNCHANGED; ANYTHING ELSE IS PURGED FROM *
004730*  THE FILE CARRIED FORWARD INTO THE NEW SEASON.                 *
004740 2200-CARRY-MATCH.
004750     READ MATCHES-IN
004760         AT END
004770             MOVE 'NO' TO MORE-MATCHES
004780             GO TO 2200-X.
004790
004800     IF I-STAT-FINISHED
004810         MOVE I-MATCH-REC TO O-MATCH-REC
004820         WRITE O-MATCH-REC
004830         ADD 1 TO C-MATCH-KEPT-CTR
004840         IF I-MATCH-ID > WS-NEXT-MATCH-ID
004850             MOVE I-MATCH-ID TO WS-NEXT-MATCH-ID
004860     ELSE
004870         ADD 1 TO C-MATCH-PURGE-CTR.
004880
004890 2200-X.
004900     EXIT.
004910
004920*-----------------------------------------------------------------
004930 3000-SEASON-SUMMARY.
004940     WRITE PRTLINE FROM SEASON-HEADING-LINE
004950         AFTER ADVANCING 3 LINES.
004960
004970     MOVE C-TEAM-RESET-CTR  TO O-TEAM-RESET.
004980     MOVE C-STND-BUILT-CTR  TO O-STND-BUILT.
004990     WRITE PRTLINE FROM SEASON-SUMMARY-LINE-1
005000         AFTER ADVANCING 2 LINES.
005010
005020     MOVE C-MATCH-KEPT-CTR  TO O-MATCH-KEPT.
005030     MOVE C-MATCH-PURGE-CTR TO O-MATCH-PURGE.
005040     WRITE PRTLINE FROM SEASON-SUMMARY-LINE-2
005050         AFTER ADVANCING 1 LINE.
005060
005070*-----------------------------------------------------------------
005080*  4000-SERIES - LOADS THIS ROUND'S TEAM-LIST-CARD DECK, EDITING *
005090*  EACH CARD AGAINST THE TEAM TABLE LOADED IN PHASE ONE.         *
005100*-----------------------------------------------------------------
005110 4000-LOAD-ENTRANTS.
005120     ADD 1 TO C-CARD-READ-CTR.
005130     MOVE 'YES' TO ERR-SW.
005140     MOVE SPACES TO O-ERR-REASON.
005150
005160     IF I-TMCD-TEAM-ID NOT NUMERIC
005170         MOVE 'TEAM ID MUST BE NUMERIC' TO O-ERR-REASON
005180         GO TO 4000-REJECT.
005190
005200     MOVE 'N' TO WS-FOUND-SW.
005210     PERFORM 4100-SCAN-TEAM
005220         VARYING SUB-TEAM FROM 1 BY 1
005230             UNTIL SUB-TEAM > WS-TEAM-COUNT
005240                 OR WS-FOUND-SW = 'Y'.
005250     IF WS-FOUND-SW = 'N'
005260         MOVE 'TEAM ID NOT ON FILE' TO O-ERR-REASON               REQ4417 
005270         GO TO 4000-REJECT.
005280
005290     MOVE 'NO' TO ERR-SW.
005300     ADD 1 TO WS-ENTRANT-COUNT.
005310     MOVE I-TMCD-TEAM-ID TO T-ENTRANT-ID (WS-ENTRANT-COUNT).
005320     GO TO 4000-NEXT.
005330
005340 4000-REJECT.
005350     ADD 1 TO C-CARD-REJ-CTR.
005360     MOVE I-TMCD-REC TO O-ERR-REC.
005370     IF WS-RERUN-REQUESTED
005380         DISPLAY 'LGADMIN REJECT - ' O-ERR-RAW.
005390     WRITE ERRLINE FROM ERR-DETAIL-LINE
005400         AFTER ADVANCING 2 LINES
005410             AT EOP
005420                 PERFORM 9200-ERR-HEADINGS.
005430
005440 4000-NEXT.
005450     PERFORM 9050-READ-CARD.
005460
005470 4100-SCAN-TEAM.
005480     IF T-TEAM-ID (SUB-TEAM) = I-TMCD-TEAM-ID
005490         MOVE 'Y' TO WS-FOUND-SW.
005500
005510*-----------------------------------------------------------------
005520*  5000-SERIES - PAIRS THE ACCEPTED ENTRANTS AND WRITES ONE      *
005530* SCHEDULED MATCH PER PAIR, THREE HOURS APART, STARTING FROM THE *
005540*  HEADER CARD'S DATE/TIME AND STARTING MATCH ID.                *
005550*-----------------------------------------------------------------
005560 5000-ROUND-SCHEDULE.
005570     WRITE PRTLINE FROM SCHEDULE-HEADING-LINE
005580         AFTER ADVANCING 3 LINES.
005590
005600     IF WS-ENTRANT-COUNT = 0
005610         GO TO 5000-TOTALS.
005620
005630     DIVIDE WS-ENTRANT-COUNT BY 2 GIVING SUB-PAIR
005640         REMAINDER WS-HOUR-CARRY.
005650     IF WS-HOUR-CARRY NOT = 0
005660         WRITE PRTLINE FROM SCHEDULE-REJECT-LINE
005670             AFTER ADVANCING 2 LINES
005680         GO TO 5000-TOTALS.
005690
005700*  THE STARTING ID NEVER STEPS BACKWARD OVER A MATCH ID ALREADY  *
005710*  CARRIED FORWARD FROM PHASE ONE.                               *
005720     IF I-SCHD-START-ID > WS-NEXT-MATCH-ID
005730         MOVE I-SCHD-START-ID TO WS-NEXT-MATCH-ID.
005740     MOVE I-SCHD-START-DTTM(1:4)  TO WS-MD-YYYY.
005750     MOVE I-SCHD-START-DTTM(5:2)  TO WS-MD-MM.
005760     MOVE I-SCHD-START-DTTM(7:2)  TO WS-MD-DD.
005770     MOVE I-SCHD-START-DTTM(9:2)  TO WS-MD-HH.
005780     MOVE I-SCHD-START-DTTM(11:2) TO WS-MD-MI.
005790     MOVE I-SCHD-START-DTTM(13:2) TO WS-MD-SS.
005800
005810     PERFORM 5100-BUILD-MATCH
005820         VARYING SUB-PAIR FROM 1 BY 2
005830             UNTIL SUB-PAIR > WS-ENTRANT-COUNT.
005840
005850 5000-TOTALS.
005860     MOVE C-CARD-READ-CTR TO O-CARD-READ.
005870     MOVE C-CARD-REJ-CTR  TO O-CARD-REJ.
005880     MOVE C-SCHED-CTR     TO O-SCHED-BUILT.
005890     WRITE PRTLINE FROM SCHEDULE-TOTALS-LINE
005900         AFTER ADVANCING 3 LINES.
005910
005920 5000-X.
005930     EXIT.
005940
005950*  BUILDS ONE SCHEDULED MATCH FROM A PAIR OF ENTRANTS, THEN ADDS *
005960*  THREE HOURS TO THE WORKING DATE/TIME FOR THE NEXT PAIR.       *
005970 5100-BUILD-MATCH.
005980     ADD 1 TO WS-NEXT-MATCH-ID.
005990     MOVE WS-NEXT-MATCH-ID   TO O-MATCH-ID.
006000     MOVE T-ENTRANT-ID (SUB-PAIR)     TO O-MATCH-HOME-TEAM.
006010     MOVE T-ENTRANT-ID (SUB-PAIR + 1) TO O-MATCH-AWAY-TEAM.
006020     MOVE I-SCHD-VENUE-ID    TO O-MATCH-VENUE-ID.
006030     MOVE WS-MD-DATE-PART    TO O-MATCH-DATE-TIME(1:8).
006040     MOVE WS-MD-TIME-PART    TO O-MATCH-DATE-TIME(9:6).
006050     MOVE 0 TO O-MATCH-HOME-SCORE.
006060     MOVE 0 TO O-MATCH-AWAY-SCORE.
006070     MOVE 'SCHEDULED'  TO O-MATCH-STATUS.
006080     MOVE SPACES       TO O-MATCH-RESERVED.
006090     WRITE O-MATCH-REC.
006100     ADD 1 TO C-SCHED-CTR.
006110
006120     MOVE WS-NEXT-MATCH-ID TO O-SCH-MATCH-ID.
006130     MOVE T-ENTRANT-ID (SUB-PAIR)     TO O-SCH-HOME-ID.
006140     MOVE T-ENTRANT-ID (SUB-PAIR + 1) TO O-SCH-AWAY-ID.
006150     MOVE I-SCHD-VENUE-ID    TO O-SCH-VENUE-ID.
006160     MOVE O-MATCH-DATE-TIME  TO O-SCH-DTTM.
006170     WRITE PRTLINE FROM SCHEDULE-DETAIL-LINE
006180         AFTER ADVANCING 1 LINE
006190             AT EOP
006200                 PERFORM 9100-HEADINGS.
006210
006220     PERFORM 5200-ADD-3-HOURS.
006230
006240*  ADDS THREE HOURS TO THE WORKING KICK-OFF TIME. A DAY ROLLOVER *
006250*  ADVANCES THE DAY-OF-MONTH ONLY - A ROUND THAT RUNS PAST THE   *
006260*  LAST DAY OF THE MONTH IS RESCHEDULED BY HAND, THE SAME AS THE *
006270*  OLD MANUAL SCHEDULE BOARD REQUIRED.                           *
006280 5200-ADD-3-HOURS.                                                Y2K99   
006290     ADD 3 TO WS-MD-HH.
006300     IF WS-MD-HH > 23
006310         SUBTRACT 24 FROM WS-MD-HH
006320         ADD 1 TO WS-MD-DD.
006330
006340*-----------------------------------------------------------------
006350 9050-READ-CARD.
006360     READ TEAM-LIST-CARD
006370         AT END
006380             MOVE 'NO' TO MORE-CARDS.
006390
006400 9100-HEADINGS.
006410     ADD 1 TO C-PCTR.
006420     MOVE C-PCTR TO O-PCTR.
006430
006440     WRITE PRTLINE FROM COMPANY-TITLE-LINE
006450         AFTER ADVANCING PAGE.
006460
006470 9200-ERR-HEADINGS.
006480     ADD 1 TO C-ERR-PCTR.
006490     MOVE C-ERR-PCTR TO O-ERR-PCTR.
006500
006510     WRITE ERRLINE FROM ERR-COMPANY-TITLE-LINE
006520         AFTER ADVANCING PAGE.
006530     WRITE ERRLINE FROM ERR-COLUMN-HEADINGS-LINE
006540         AFTER ADVANCING 2 LINES.
006550