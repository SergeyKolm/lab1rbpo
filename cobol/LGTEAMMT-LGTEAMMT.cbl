000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LGTEAMMT.
000120 AUTHOR.         LUCAS CHAPMAN.
000130 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000140 DATE-WRITTEN.   03/02/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170******************************************************************
000180*  LGTEAMMT  -  TEAM MASTER LISTING AND LEAGUE STATISTICS       *
000190*  ==========================================                   *
000200*  LISTS THE TEAM MASTER FILE, EDITING EACH ROW FOR A NON-BLANK  *
000210*  NAME AND CITY, A UNIQUE NAME, AND A NUMERIC FOUNDATION YEAR.  *
000220*  A TEAM WITH NO POINTS ON FILE IS DEFAULTED TO ZERO.  BAD ROWS *
000230*  GO TO THE ERROR LOG.  GRAND TOTALS GIVE THE LEAGUE OFFICE THE *
000240*  TOTAL AND AVERAGE POINTS, THE OLDEST AND NEWEST CLUB, AND THE *
000250*  CITY FIELDING THE MOST TEAMS.                                 *
000260******************************************************************
000270*  CHANGE LOG                                                    *
000280*  ----------                                                    *
000290*  03/02/91  LC   ORIGINAL PROGRAM WRITTEN FOR SPRING SEASON.    *
000300*  03/22/91  LC   DUPLICATE TEAM NAME EDIT ADDED.                *
000310*  09/05/91  LC   FALL SEASON - CITY-COUNT GRAND TOTAL ADDED.    *
000320*  06/30/92  LC   OLDEST/NEWEST CLUB LOGIC ADDED PER REQ 2214.   *
000330*  11/09/92  LC   FIX - POINTS NOW DEFAULT TO ZERO, NOT REJECTED.*
000340*  08/01/94  LC   PAGE OVERFLOW ON ERROR LOG NOW REHEADS.        *
000350*  12/12/95  LC   YEAR-END REVIEW - NO CHANGES REQUIRED.         *
000360*  01/06/99  RTM  Y2K REVIEW - FOUNDATION YEAR ALREADY 4-DIGIT.  *
000370*                 NO CHANGE MADE.                                *
000380*  03/14/00  RTM  REQ 4471 - ESTABLISHED/NEW CLUB FLAG ADDED TO  *
000390*                 THE DETAIL LINE (PRE VS POST 1980).            *
000400*  07/19/02  RTM  REQ 5108 - AVERAGE POINTS NOW ROUNDED TO TWO   *
000410*                 DECIMAL PLACES PER LEAGUE OFFICE REQUEST.      *
000420*  09/27/08  DHB  REQ 7002 - RAW-DUMP REDEFINE ADDED TO ERROR    *
000430*                 LINE FOR UPSI-0 CONSOLE SPOT-CHECKING.         *
000440*  06/11/10  DHB  REQ 8815 - ADD-POINTS AND RELOCATE TRANSACTION *
000450*                 CARD PASS ADDED.  UPDATED TEAM MASTER NOW      *
000460*                 WRITTEN TO TEAMS-OUT AT END OF RUN.            *
000470*  06/11/10  DHB  REQ 8815 - CLUB STATUS FLAG (REQ 4471) DROPPED *
000480*                 FROM THE DETAIL LINE - NOT A LEAGUE OFFICE     *
000490*                 REQUIREMENT, NEVER USED BY THE FRONT OFFICE.   *
000500*  02/09/12  DHB  REQ 9011 - TEAM FD RECORDS (IN AND OUT) TRIMMED *
000510*                 BACK TO THE DOCUMENTED 80-BYTE LAYOUT.          *
000520*  02/09/12  DHB  REQ 9014 - ADD-POINTS/RELOCATE ACTION CODE NOW  *
000530*                 CARRIES 88-LEVEL CONDITION-NAMES; MASTER-READ   *
000540*                 COUNT MOVED TO A STANDALONE 77-LEVEL.           *
000550******************************************************************
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01                    IS TOP-OF-FORM
000610     CLASS NUMERIC-CODE     IS "0" THRU "9"
000620     UPSI-0 ON  STATUS      IS WS-RERUN-REQUESTED
000630     UPSI-0 OFF STATUS      IS WS-NORMAL-RUN.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT TEAMS-IN     ASSIGN TO TEAMIN
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT TEAM-TXN-CARD ASSIGN TO TEAMTXN
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT TEAMS-OUT    ASSIGN TO TEAMOUT
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760
000770     SELECT PRTOUT       ASSIGN TO RPTOUT
000780         ORGANIZATION IS RECORD SEQUENTIAL.
000790
000800     SELECT ERROUT       ASSIGN TO ERRLOG
000810         ORGANIZATION IS RECORD SEQUENTIAL.
000820
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 DATA DIVISION.
000850 FILE SECTION.
000860
000870 FD  TEAMS-IN
000880     LABEL RECORD IS STANDARD
000890     DATA RECORD IS I-TEAM-REC
000900     RECORD CONTAINS 80 CHARACTERS.
000910
000920 01  I-TEAM-REC.
000930     05  I-TEAM-ID           PIC 9(06).
000940     05  I-TEAM-NAME         PIC X(30).
000950     05  I-TEAM-CITY         PIC X(20).
000960     05  I-TEAM-COACH        PIC X(16).
000970     05  I-TEAM-FOUND-YEAR   PIC 9(04).
000980     05  I-TEAM-FOUND-YEAR-R REDEFINES I-TEAM-FOUND-YEAR.
000990         10  I-FOUND-CENTURY PIC 99.
001000         10  I-FOUND-YY      PIC 99.
001010     05  I-TEAM-POINTS       PIC 9(04).
001020
001030*  ADD-POINTS / RELOCATE TRANSACTION CARDS (REQ 8815).            *
001040*  I-TXN-ACTION IS 'P' TO ADD POINTS OR 'R' TO RELOCATE THE CLUB   *
001050*  TO A NEW CITY.                                                  *
001060 FD  TEAM-TXN-CARD
001070     LABEL RECORD IS STANDARD
001080     DATA RECORD IS I-TXN-CARD
001090     RECORD CONTAINS 34 CHARACTERS.
001100
001110 01  I-TXN-CARD.
001120     05  I-TXN-TEAM-ID       PIC 9(06).                          REQ8815
001130     05  I-TXN-ACTION        PIC X(01).                          REQ8815
001140         88  I-TXN-ADD-POINTS    VALUE 'P'.
001150         88  I-TXN-RELOCATE      VALUE 'R'.
001160     05  I-TXN-POINTS-ADD    PIC 9(04).
001170     05  I-TXN-NEW-CITY      PIC X(20).
001180     05  FILLER              PIC X(03).
001190
001200 01  I-TXN-CARD-RAW REDEFINES I-TXN-CARD.
001210     05  I-TXN-RAW           PIC X(34).
001220
001230*  UPDATED TEAM MASTER, REWRITTEN AT END OF RUN WITH ANY ACCEPTED  *
001240*  ADD-POINTS / RELOCATE TRANSACTIONS APPLIED (REQ 8815).          *
001250 FD  TEAMS-OUT
001260     LABEL RECORD IS STANDARD
001270     DATA RECORD IS O-TEAM-REC
001280     RECORD CONTAINS 80 CHARACTERS.
001290
001300 01  O-TEAM-REC.
001310     05  O-TEAM-ID-OUT       PIC 9(06).
001320     05  O-TEAM-NAME-OUT     PIC X(30).
001330     05  O-TEAM-CITY-OUT     PIC X(20).
001340     05  O-TEAM-COACH-OUT    PIC X(16).
001350     05  O-TEAM-FOUND-YR-OUT PIC 9(04).
001360     05  O-TEAM-POINTS-OUT   PIC 9(04).
001370
001380 FD  PRTOUT
001390     LABEL RECORD IS OMITTED
001400     RECORD CONTAINS 132 CHARACTERS
001410     DATA RECORD IS PRTLINE
001420     LINAGE IS 60 WITH FOOTING AT 56.
001430
001440 01  PRTLINE                 PIC X(132).
001450
001460 FD  ERROUT
001470     LABEL RECORD IS OMITTED
001480     RECORD CONTAINS 132 CHARACTERS
001490     DATA RECORD IS ERRLINE
001500     LINAGE IS 60 WITH FOOTING AT 56.
001510
001520 01  ERRLINE                 PIC X(132).
001530
001540*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001550 WORKING-STORAGE SECTION.
001560*=======================*
001570 01  WORK-AREA.
001580     05  MORE-RECS           PIC X(3)    VALUE 'YES'.
001590     05  ERR-SW              PIC X(3)    VALUE ' '.
001600     05  WS-FOUND-SW         PIC X       VALUE 'N'.
001610     05  C-PCTR              PIC 99      COMP VALUE 0.
001620     05  C-ERR-PCTR          PIC 99      COMP VALUE 0.
001630     05  MORE-TXN-CARDS      PIC X(3)    VALUE 'YES'.
001640     05  TXN-VALID-SW        PIC X       VALUE 'Y'.
001650     05  WS-TM-FOUND-SW      PIC X       VALUE 'N'.
001660
001670*  MASTER-READ COUNT IS A STANDALONE 77-LEVEL PER SHOP STANDARD    *
001680*  FOR A SINGLE RUN-WIDE SCALAR (REQ 9014).                        *
001690 77  C-READ-CTR              PIC 9(06)   COMP VALUE 0.
001700 01  CONTROL-COUNTERS.
001710     05  C-ACC-CTR           PIC 9(06)   COMP VALUE 0.
001720     05  C-REJ-CTR           PIC 9(06)   COMP VALUE 0.
001730     05  C-TXN-READ-CTR      PIC 9(04)   COMP VALUE 0.
001740     05  C-TXN-ACC-CTR       PIC 9(04)   COMP VALUE 0.
001750     05  C-TXN-REJ-CTR       PIC 9(04)   COMP VALUE 0.
001760
001770 01  ACCUMULATORS.
001780     05  C-GT-POINTS         PIC 9(07)   VALUE 0.
001790     05  C-GT-AVG-POINTS     PIC 9(05)V99 VALUE 0.
001800     05  C-GT-OLDEST-YEAR    PIC 9(04)   VALUE 9999.
001810     05  C-GT-NEWEST-YEAR    PIC 9(04)   VALUE 0.
001820     05  C-GT-OLDEST-NAME    PIC X(30)   VALUE SPACES.
001830     05  C-GT-NEWEST-NAME    PIC X(30)   VALUE SPACES.
001840
001850 01  TABLE-SUBSCRIPTS.
001860     05  SUB-NAME            PIC 9(04)   COMP VALUE 0.
001870     05  SUB-CITY            PIC 9(04)   COMP VALUE 0.
001880     05  SUB-BEST-CITY       PIC 9(04)   COMP VALUE 0.
001890     05  SUB-TM              PIC 9(04)   COMP VALUE 0.
001900     05  WS-LOOKUP-ID        PIC 9(06)   VALUE 0.
001910
001920 01  CURRENT-DATE-AND-TIME.
001930     05  I-DATE.
001940         10  I-YY            PIC 9(04).
001950         10  I-MM            PIC 99.
001960         10  I-DD            PIC 99.
001970     05  I-TIME              PIC X(11).
001980     05  I-TIME-R REDEFINES I-TIME.
001990         10  I-TIME-HH       PIC 99.
002000         10  I-TIME-MM       PIC 99.
002010         10  I-TIME-SS       PIC 99.
002020         10  FILLER          PIC X(05).
002030
002040*//////////// UNIQUE-NAME CHECK TABLE ////////////////////////////
002050 01  WS-NAME-COUNT           PIC 9(04)   COMP VALUE 0.
002060 01  WS-NAME-TABLE.
002070     05  T-NAME-ENTRY OCCURS 200 TIMES  PIC X(30).
002080
002090*//////////// PER-CITY TEAM-COUNT TABLE //////////////////////////
002100 01  WS-CITY-COUNT           PIC 9(04)   COMP VALUE 0.
002110 01  WS-CITY-TABLE.
002120     05  T-CITY-ENTRY OCCURS 100 TIMES.
002130         10  T-CITY-NAME     PIC X(20).
002140         10  T-CITY-TEAMS    PIC 9(04)   COMP.
002150
002160*//////////// TEAM MASTER IN-MEMORY TABLE (REQ 8815) //////////////
002170*  HOLDS EVERY TEAM MASTER RECORD READ THIS RUN SO THE ADD-POINTS *
002180*  AND RELOCATE TRANSACTION CARDS CAN BE APPLIED AGAINST IT AND   *
002190*  THE RESULT REWRITTEN TO TEAMS-OUT AT CLOSING.  THE ROW COUNT   *
002200*  IS WS-NAME-COUNT, SHARED WITH THE UNIQUE-NAME CHECK TABLE      *
002210*  SINCE BOTH ARE LOADED 1-FOR-1 IN 2200-CALCS.                   *
002220 01  WS-TEAM-MASTER-TABLE.
002230     05  T-TM-ENTRY OCCURS 200 TIMES.
002240         10  T-TM-ID         PIC 9(06).
002250         10  T-TM-NAME       PIC X(30).
002260         10  T-TM-CITY       PIC X(20).
002270         10  T-TM-COACH      PIC X(16).
002280         10  T-TM-FOUND-YEAR PIC 9(04).
002290         10  T-TM-POINTS     PIC 9(04).
002300
002310*----------- ADD-POINTS/RELOCATE TXN REPORT LINES (REQ 8815) ------
002320 01  TXN-CONFIRM-LINE.
002330     05  FILLER              PIC X(9)    VALUE 'TEAM ID: '.
002340     05  O-TXN-ID            PIC 9(06).
002350     05  FILLER              PIC X(3)    VALUE ' '.
002360     05  FILLER              PIC X(8)    VALUE 'ACTION: '.
002370     05  O-TXN-ACTION-MSG    PIC X(20).
002380     05  FILLER              PIC X(3)    VALUE ' '.
002390     05  FILLER              PIC X(7)    VALUE 'RESULT='.
002400     05  O-TXN-RESULT        PIC X(20).
002410     05  FILLER              PIC X(64)   VALUE ' '.
002420
002430 01  TXN-TOTALS-LINE.
002440     05  FILLER              PIC X(15)   VALUE 'TXN CARDS READ='.
002450     05  O-TXN-CT-READ       PIC ZZZ9.
002460     05  FILLER              PIC X(3)    VALUE ' '.
002470     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
002480     05  O-TXN-CT-ACC        PIC ZZZ9.
002490     05  FILLER              PIC X(3)    VALUE ' '.
002500     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
002510     05  O-TXN-CT-REJ        PIC ZZZ9.
002520     05  FILLER              PIC X(90)   VALUE ' '.
002530
002540*----------- REPORT LINES ----------------------------------------
002550 01  COMPANY-TITLE-LINE.
002560     05  FILLER              PIC X(6)    VALUE 'DATE: '.
002570     05  O-MM                PIC 99.
002580     05  FILLER              PIC X       VALUE '/'.
002590     05  O-DD                PIC 99.
002600     05  FILLER              PIC X       VALUE '/'.
002610     05  O-YY                PIC 9(4).
002620     05  FILLER              PIC X(30)   VALUE ' '.
002630     05  FILLER              PIC X(30)   VALUE
002640                                  'ALBIA SOCCER LEAGUE - TEAMS'.
002650     05  FILLER              PIC X(46)   VALUE ' '.
002660     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
002670     05  O-PCTR              PIC Z9.
002680
002690 01  COLUMN-HEADINGS-LINE.
002700     05  FILLER              PIC X(6)    VALUE 'TEAMID'.
002710     05  FILLER              PIC X(3)    VALUE ' '.
002720     05  FILLER              PIC X(30)   VALUE 'TEAM NAME'.
002730     05  FILLER              PIC X(2)    VALUE ' '.
002740     05  FILLER              PIC X(20)   VALUE 'CITY'.
002750     05  FILLER              PIC X(2)    VALUE ' '.
002760     05  FILLER              PIC X(16)   VALUE 'COACH'.
002770     05  FILLER              PIC X(2)    VALUE ' '.
002780     05  FILLER              PIC X(8)    VALUE 'FOUNDED'.
002790     05  FILLER              PIC X(3)    VALUE ' '.
002800     05  FILLER              PIC X(6)    VALUE 'POINTS'.
002810     05  FILLER              PIC X(3)    VALUE ' '.
002820
002830 01  DETAIL-LINE.
002840     05  O-TEAM-ID           PIC 9(06).
002850     05  FILLER              PIC X(3)    VALUE ' '.
002860     05  O-TEAM-NAME         PIC X(30).
002870     05  FILLER              PIC X(2)    VALUE ' '.
002880     05  O-TEAM-CITY         PIC X(20).
002890     05  FILLER              PIC X(2)    VALUE ' '.
002900     05  O-TEAM-COACH        PIC X(16).
002910     05  FILLER              PIC X(2)    VALUE ' '.
002920     05  O-FOUND-YEAR        PIC 9(4).
002930     05  FILLER              PIC X(3)    VALUE ' '.
002940     05  O-POINTS            PIC ZZZ9.
002950     05  FILLER              PIC X(11)   VALUE ' '.
002960
002970 01  GRAND-TOTAL-HEADING-LINE.
002980     05  FILLER              PIC X(13)   VALUE 'LEAGUE TOTALS'.
002990     05  FILLER              PIC X(119)  VALUE ' '.
003000
003010 01  GRAND-TOTAL-LINE-1.
003020     05  FILLER              PIC X(7)    VALUE 'TEAMS='.
003030     05  O-GT-TEAMS          PIC ZZ9.
003040     05  FILLER              PIC X(3)    VALUE ' '.
003050     05  FILLER              PIC X(13)   VALUE 'TOTAL POINTS='.
003060     05  O-GT-POINTS         PIC ZZZZZZ9.
003070     05  FILLER              PIC X(3)    VALUE ' '.
003080     05  FILLER              PIC X(9)    VALUE 'AVG PTS='.
003090     05  O-GT-AVG-POINTS     PIC ZZZZ9.99.
003100     05  FILLER              PIC X(63)   VALUE ' '.
003110
003120 01  GRAND-TOTAL-LINE-2.
003130     05  FILLER              PIC X(14)   VALUE 'OLDEST CLUB: '.
003140     05  O-GT-OLDEST-NAME    PIC X(30).
003150     05  FILLER              PIC X(1)    VALUE ' '.
003160     05  O-GT-OLDEST-YEAR    PIC 9(4).
003170     05  FILLER              PIC X(83)   VALUE ' '.
003180
003190 01  GRAND-TOTAL-LINE-3.
003200     05  FILLER              PIC X(14)   VALUE 'NEWEST CLUB: '.
003210     05  O-GT-NEWEST-NAME    PIC X(30).
003220     05  FILLER              PIC X(1)    VALUE ' '.
003230     05  O-GT-NEWEST-YEAR    PIC 9(4).
003240     05  FILLER              PIC X(83)   VALUE ' '.
003250
003260 01  GRAND-TOTAL-LINE-4.
003270     05  FILLER              PIC X(19)
003280         VALUE 'TOP CITY BY TEAMS:'.
003290     05  O-GT-CITY-NAME      PIC X(20).
003300     05  FILLER              PIC X(1)    VALUE ' '.
003310     05  O-GT-CITY-TEAMS     PIC ZZ9.
003320     05  FILLER              PIC X(89)   VALUE ' '.
003330
003340 01  CONTROL-TOTALS-LINE.
003350     05  FILLER              PIC X(13)   VALUE 'RECORDS READ='.
003360     05  O-CT-READ           PIC ZZZZZ9.
003370     05  FILLER              PIC X(3)    VALUE ' '.
003380     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
003390     05  O-CT-ACC            PIC ZZZZZ9.
003400     05  FILLER              PIC X(3)    VALUE ' '.
003410     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
003420     05  O-CT-REJ            PIC ZZZZZ9.
003430     05  FILLER              PIC X(87)   VALUE ' '.
003440
003450*----------- ERROR LOG LINES -------------------------------------
003460 01  ERR-COMPANY-TITLE-LINE.
003470     05  FILLER              PIC X(6)    VALUE 'DATE: '.
003480     05  O-ERR-MM            PIC 99.
003490     05  FILLER              PIC X       VALUE '/'.
003500     05  O-ERR-DD            PIC 99.
003510     05  FILLER              PIC X       VALUE '/'.
003520     05  O-ERR-YY            PIC 9(4).
003530     05  FILLER              PIC X(30)   VALUE ' '.
003540     05  FILLER              PIC X(30)   VALUE
003550                                  'TEAM MASTER ERROR LOG'.
003560     05  FILLER              PIC X(46)   VALUE ' '.
003570     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
003580     05  O-ERR-PCTR          PIC Z9.
003590
003600 01  ERR-COLUMN-HEADINGS-LINE.
003610     05  FILLER              PIC X(15)   VALUE 'TEAM MASTER REC'.
003620     05  FILLER              PIC X(50)   VALUE ' '.
003630     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
003640     05  FILLER              PIC X(50)   VALUE ' '.
003650
003660*  ERR-DETAIL-LINE-RAW GIVES THE WHOLE 132 BYTES AS ONE FIELD SO A
003670*  REJECT CAN BE DISPLAYED WHOLE UNDER THE UPSI-0 TEST SWITCH.   *
003680 01  ERR-DETAIL-LINE.
003690     05  O-ERR-REC           PIC X(80).
003700     05  FILLER              PIC X(2)    VALUE ' '.
003710     05  O-ERR-REASON        PIC X(40).
003720     05  FILLER              PIC X(10)   VALUE ' '.
003730
003740 01  ERR-DETAIL-LINE-RAW REDEFINES ERR-DETAIL-LINE.               REQ7002 
003750     05  O-ERR-RAW           PIC X(132).
003760
003770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003780 PROCEDURE DIVISION.
003790 0000-MAIN.
003800     PERFORM 1000-INIT.
003810     PERFORM 2000-MAINLINE
003820         UNTIL MORE-RECS = 'NO'.
003830     PERFORM 4000-TXN-PASS
003840         UNTIL MORE-TXN-CARDS = 'NO'.
003850     PERFORM 3000-CLOSING.
003860     STOP RUN.
003870
003880 1000-INIT.
003890     OPEN INPUT  TEAMS-IN.
003900     OPEN INPUT  TEAM-TXN-CARD.
003910     OPEN OUTPUT TEAMS-OUT.
003920     OPEN OUTPUT PRTOUT.
003930     OPEN OUTPUT ERROUT.
003940
003950     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
003960     MOVE I-YY TO O-YY.
003970     MOVE I-YY TO O-ERR-YY.
003980     MOVE I-DD TO O-DD.
003990     MOVE I-DD TO O-ERR-DD.
004000     MOVE I-MM TO O-MM.
004010     MOVE I-MM TO O-ERR-MM.
004020
004030     PERFORM 9000-READ.
004040     PERFORM 9050-READ-TXN-CARD.
004050     PERFORM 9100-HEADINGS.
004060     PERFORM 9200-ERR-HEADINGS.
004070
004080 2000-MAINLINE.
004090     ADD 1 TO C-READ-CTR.
004100     PERFORM 2100-VALIDATE-TEAM THRU 2100-X.
004110     IF ERR-SW = 'NO'
004120         ADD 1 TO C-ACC-CTR
004130         PERFORM 2200-CALCS
004140         PERFORM 2300-OUTPUT
004150     ELSE
004160         ADD 1 TO C-REJ-CTR
004170         PERFORM 2400-REJECT-ROUT.
004180
004190     PERFORM 9000-READ.
004200
004210*  EDITS ONE TEAM MASTER ROW.  A MISSING POINTS VALUE IS NOT AN  *
004220*  ERROR - IT IS DEFAULTED TO ZERO IN 2200-CALCS.                *
004230 2100-VALIDATE-TEAM.
004240     MOVE 'YES' TO ERR-SW.
004250     MOVE SPACES TO O-ERR-REASON.
004260
004270     IF I-TEAM-ID NOT NUMERIC
004280         MOVE 'TEAM ID MUST BE NUMERIC' TO O-ERR-REASON
004290         GO TO 2100-X.
004300     IF I-TEAM-NAME = SPACES
004310         MOVE 'A TEAM NAME IS REQUIRED' TO O-ERR-REASON
004320         GO TO 2100-X.
004330     IF I-TEAM-CITY = SPACES
004340         MOVE 'A HOME CITY IS REQUIRED' TO O-ERR-REASON
004350         GO TO 2100-X.
004360     IF I-TEAM-FOUND-YEAR NOT NUMERIC
004370         MOVE 'FOUNDATION YEAR MUST BE NUMERIC' TO O-ERR-REASON
004380         GO TO 2100-X.
004390
004400     MOVE 'N' TO WS-FOUND-SW.
004410     PERFORM 2110-SCAN-NAME
004420         VARYING SUB-NAME FROM 1 BY 1
004430             UNTIL SUB-NAME > WS-NAME-COUNT
004440                 OR WS-FOUND-SW = 'Y'.
004450     IF WS-FOUND-SW = 'Y'
004460         MOVE 'TEAM NAME ALREADY ON FILE' TO O-ERR-REASON
004470         GO TO 2100-X.
004480
004490     MOVE 'NO' TO ERR-SW.
004500
004510 2100-X.
004520     EXIT.
004530
004540 2110-SCAN-NAME.
004550     IF T-NAME-ENTRY (SUB-NAME) = I-TEAM-NAME
004560         MOVE 'Y' TO WS-FOUND-SW.
004570
004580*  ROLLS THE ACCEPTED ROW INTO THE RUNNING LEAGUE STATISTICS.    *
004590 2200-CALCS.
004600     ADD 1 TO WS-NAME-COUNT.
004610     MOVE I-TEAM-NAME TO T-NAME-ENTRY (WS-NAME-COUNT).
004620
004630*  LOADS THE TEAM MASTER TABLE ROW-FOR-ROW WITH THE NAME TABLE SO *
004640*  ADD-POINTS/RELOCATE TRANSACTIONS HAVE A MASTER TO POST AGAINST*
004650*  AND TEAMS-OUT HAS SOMETHING TO REWRITE AT CLOSING (REQ 8815). *
004660     MOVE I-TEAM-ID         TO T-TM-ID         (WS-NAME-COUNT).
004670     MOVE I-TEAM-NAME       TO T-TM-NAME       (WS-NAME-COUNT).
004680     MOVE I-TEAM-CITY       TO T-TM-CITY       (WS-NAME-COUNT).
004690     MOVE I-TEAM-COACH      TO T-TM-COACH      (WS-NAME-COUNT).
004700     MOVE I-TEAM-FOUND-YEAR TO T-TM-FOUND-YEAR (WS-NAME-COUNT).
004710
004720     IF I-TEAM-POINTS NOT NUMERIC
004730         MOVE 0 TO I-TEAM-POINTS.
004740     ADD I-TEAM-POINTS TO C-GT-POINTS.
004750     MOVE I-TEAM-POINTS     TO T-TM-POINTS     (WS-NAME-COUNT).
004760
004770     IF I-TEAM-FOUND-YEAR NOT = 0
004780         IF I-TEAM-FOUND-YEAR < C-GT-OLDEST-YEAR
004790             MOVE I-TEAM-FOUND-YEAR TO C-GT-OLDEST-YEAR
004800             MOVE I-TEAM-NAME       TO C-GT-OLDEST-NAME.
004810     IF I-TEAM-FOUND-YEAR > C-GT-NEWEST-YEAR
004820         MOVE I-TEAM-FOUND-YEAR TO C-GT-NEWEST-YEAR
004830         MOVE I-TEAM-NAME       TO C-GT-NEWEST-NAME.
004840
004850     MOVE 'N' TO WS-FOUND-SW.
004860     PERFORM 2210-SCAN-CITY
004870         VARYING SUB-CITY FROM 1 BY 1
004880             UNTIL SUB-CITY > WS-CITY-COUNT
004890                 OR WS-FOUND-SW = 'Y'.
004900     IF WS-FOUND-SW = 'N'
004910         ADD 1 TO WS-CITY-COUNT
004920         MOVE I-TEAM-CITY TO T-CITY-NAME  (WS-CITY-COUNT)
004930         MOVE 1           TO T-CITY-TEAMS (WS-CITY-COUNT)
004940     ELSE
004950         SUBTRACT 1 FROM SUB-CITY
004960         ADD 1 TO T-CITY-TEAMS (SUB-CITY).
004970
004980 2210-SCAN-CITY.
004990     IF T-CITY-NAME (SUB-CITY) = I-TEAM-CITY
005000         MOVE 'Y' TO WS-FOUND-SW.
005010
005020*  PRINTS ONE TEAM DETAIL LINE (REQ 8815 - CLUB STATUS COLUMN     *
005030*  DROPPED, NEVER A LEAGUE OFFICE REQUIREMENT).                   *
005040 2300-OUTPUT.
005050     MOVE I-TEAM-ID     TO O-TEAM-ID.
005060     MOVE I-TEAM-NAME   TO O-TEAM-NAME.
005070     MOVE I-TEAM-CITY   TO O-TEAM-CITY.
005080     MOVE I-TEAM-COACH  TO O-TEAM-COACH.
005090     MOVE I-TEAM-FOUND-YEAR TO O-FOUND-YEAR.
005100     MOVE I-TEAM-POINTS TO O-POINTS.
005110     WRITE PRTLINE FROM DETAIL-LINE
005120         AFTER ADVANCING 1 LINE
005130             AT EOP
005140                 PERFORM 9100-HEADINGS.
005150
005160*  WRITES ONE REJECTED TEAM ROW TO THE ERROR LOG.                *
005170 2400-REJECT-ROUT.
005180     MOVE I-TEAM-REC TO O-ERR-REC.
005190
005200     IF WS-RERUN-REQUESTED
005210         DISPLAY 'LGTEAMMT REJECT - ' O-ERR-RAW.
005220
005230     WRITE ERRLINE FROM ERR-DETAIL-LINE
005240         AFTER ADVANCING 2 LINES
005250             AT EOP
005260                 PERFORM 9200-ERR-HEADINGS.
005270
005280*-----------------------------------------------------------------
005290 3000-CLOSING.
005300     WRITE PRTLINE FROM GRAND-TOTAL-HEADING-LINE
005310         AFTER ADVANCING 3 LINES.
005320
005330     MOVE WS-NAME-COUNT TO O-GT-TEAMS.
005340     MOVE C-GT-POINTS   TO O-GT-POINTS.
005350     IF WS-NAME-COUNT NOT = 0
005360         COMPUTE C-GT-AVG-POINTS ROUNDED =                        REQ5108 
005370             C-GT-POINTS / WS-NAME-COUNT.
005380     MOVE C-GT-AVG-POINTS TO O-GT-AVG-POINTS.
005390
005400     WRITE PRTLINE FROM GRAND-TOTAL-LINE-1
005410         AFTER ADVANCING 2 LINES.
005420
005430     MOVE C-GT-OLDEST-NAME TO O-GT-OLDEST-NAME.
005440     MOVE C-GT-OLDEST-YEAR TO O-GT-OLDEST-YEAR.
005450
005460     WRITE PRTLINE FROM GRAND-TOTAL-LINE-2
005470         AFTER ADVANCING 2 LINES.
005480
005490     MOVE C-GT-NEWEST-NAME TO O-GT-NEWEST-NAME.
005500     MOVE C-GT-NEWEST-YEAR TO O-GT-NEWEST-YEAR.
005510
005520     WRITE PRTLINE FROM GRAND-TOTAL-LINE-3
005530         AFTER ADVANCING 2 LINES.
005540
005550     PERFORM 3100-FIND-TOP-CITY.
005560     IF WS-CITY-COUNT NOT = 0
005570         MOVE T-CITY-NAME  (SUB-BEST-CITY) TO O-GT-CITY-NAME
005580         MOVE T-CITY-TEAMS (SUB-BEST-CITY) TO O-GT-CITY-TEAMS
005590     ELSE
005600         MOVE SPACES TO O-GT-CITY-NAME
005610         MOVE 0      TO O-GT-CITY-TEAMS.
005620
005630     WRITE PRTLINE FROM GRAND-TOTAL-LINE-4
005640         AFTER ADVANCING 2 LINES.
005650
005660     MOVE C-READ-CTR TO O-CT-READ.
005670     MOVE C-ACC-CTR  TO O-CT-ACC.
005680     MOVE C-REJ-CTR  TO O-CT-REJ.
005690
005700     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
005710         AFTER ADVANCING 3 LINES.
005720
005730     MOVE C-TXN-READ-CTR TO O-TXN-CT-READ.
005740     MOVE C-TXN-ACC-CTR  TO O-TXN-CT-ACC.
005750     MOVE C-TXN-REJ-CTR  TO O-TXN-CT-REJ.
005760
005770     WRITE PRTLINE FROM TXN-TOTALS-LINE
005780         AFTER ADVANCING 2 LINES.
005790
005800     PERFORM 3200-WRITE-TEAM-MASTER
005810         VARYING SUB-TM FROM 1 BY 1
005820             UNTIL SUB-TM > WS-NAME-COUNT.
005830
005840     CLOSE TEAMS-IN.
005850     CLOSE TEAM-TXN-CARD.
005860     CLOSE TEAMS-OUT.
005870     CLOSE PRTOUT.
005880     CLOSE ERROUT.
005890
005900*  SCANS THE CITY TABLE FOR THE ROW WITH THE LARGEST TEAM COUNT. *
005910 3100-FIND-TOP-CITY.
005920     MOVE 1 TO SUB-BEST-CITY.
005930     PERFORM 3110-COMPARE-CITY
005940         VARYING SUB-CITY FROM 2 BY 1
005950             UNTIL SUB-CITY > WS-CITY-COUNT.
005960
005970 3110-COMPARE-CITY.
005980     IF T-CITY-TEAMS (SUB-CITY) > T-CITY-TEAMS (SUB-BEST-CITY)
005990         MOVE SUB-CITY TO SUB-BEST-CITY.
006000
006010*  REWRITES ONE TEAM MASTER ROW FROM THE IN-MEMORY TABLE, PICKING *
006020*  UP ANY ADD-POINTS/RELOCATE TRANSACTIONS POSTED THIS RUN        *
006030*  (REQ 8815).                                                    *
006040 3200-WRITE-TEAM-MASTER.
006050     MOVE T-TM-ID         (SUB-TM) TO O-TEAM-ID-OUT.
006060     MOVE T-TM-NAME       (SUB-TM) TO O-TEAM-NAME-OUT.
006070     MOVE T-TM-CITY       (SUB-TM) TO O-TEAM-CITY-OUT.
006080     MOVE T-TM-COACH      (SUB-TM) TO O-TEAM-COACH-OUT.
006090     MOVE T-TM-FOUND-YEAR (SUB-TM) TO O-TEAM-FOUND-YR-OUT.
006100     MOVE T-TM-POINTS     (SUB-TM) TO O-TEAM-POINTS-OUT.
006110     WRITE O-TEAM-REC.
006120
006130*-----------------------------------------------------------------
006140 9000-READ.
006150     READ TEAMS-IN
006160         AT END
006170             MOVE 'NO' TO MORE-RECS.
006180
006190 9100-HEADINGS.
006200     ADD 1 TO C-PCTR.
006210     MOVE C-PCTR TO O-PCTR.
006220
006230     WRITE PRTLINE FROM COMPANY-TITLE-LINE
006240         AFTER ADVANCING PAGE.
006250     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
006260         AFTER ADVANCING 2 LINES.
006270
006280 9200-ERR-HEADINGS.
006290     ADD 1 TO C-ERR-PCTR.
006300     MOVE C-ERR-PCTR TO O-ERR-PCTR.
006310
006320     WRITE ERRLINE FROM ERR-COMPANY-TITLE-LINE
006330         AFTER ADVANCING PAGE.
006340     WRITE ERRLINE FROM ERR-COLUMN-HEADINGS-LINE
006350         AFTER ADVANCING 2 LINES.
006360
006370*===================================================================
006380*  ADD-POINTS / RELOCATE TRANSACTION CARD PASS (REQ 8815).         *
006390*  RUNS AFTER THE TEAM MASTER PASS, ONCE THE TEAM MASTER TABLE IS   *
006400*  FULLY LOADED, SO EVERY TRANSACTION CAN BE MATCHED AGAINST A ROW. *
006410*===================================================================
006420 4000-TXN-PASS.
006430     ADD 1 TO C-TXN-READ-CTR.
006440     PERFORM 4100-VALIDATE-TXN THRU 4100-X.
006450     IF TXN-VALID-SW = 'Y'
006460         ADD 1 TO C-TXN-ACC-CTR
006470         PERFORM 4200-APPLY-TXN
006480         PERFORM 4300-CONFIRM-TXN
006490     ELSE
006500         ADD 1 TO C-TXN-REJ-CTR
006510         PERFORM 4400-TXN-REJECT.
006520
006530     PERFORM 9050-READ-TXN-CARD.
006540
006550*  VALIDATES ONE ADD-POINTS OR RELOCATE CARD AGAINST THE TEAM       *
006560*  MASTER TABLE.  'P' CARDS NEED A POSITIVE POINTS AMOUNT, 'R'      *
006570*  CARDS NEED A NON-BLANK NEW CITY (REQ 8815).                      *
006580 4100-VALIDATE-TXN.
006590     MOVE 'Y' TO TXN-VALID-SW.
006600     MOVE SPACES TO O-ERR-REASON.
006610     MOVE I-TXN-TEAM-ID TO WS-LOOKUP-ID.
006620     PERFORM 4110-SCAN-TEAM-MASTER.
006630     IF WS-TM-FOUND-SW = 'N'
006640         MOVE 'TEAM NOT FOUND ON MASTER' TO O-ERR-REASON
006650         MOVE 'N' TO TXN-VALID-SW
006660         GO TO 4100-X.
006670
006680     IF I-TXN-ADD-POINTS
006690         IF I-TXN-POINTS-ADD NOT NUMERIC
006700             OR I-TXN-POINTS-ADD NOT > 0
006710             MOVE 'POINTS TO ADD MUST BE GREATER THAN ZERO'
006720                 TO O-ERR-REASON
006730             MOVE 'N' TO TXN-VALID-SW
006740             GO TO 4100-X.
006750     IF I-TXN-RELOCATE
006760         IF I-TXN-NEW-CITY = SPACES
006770             MOVE 'NEW CITY MUST NOT BE BLANK' TO O-ERR-REASON
006780             MOVE 'N' TO TXN-VALID-SW
006790             GO TO 4100-X.
006800     IF NOT I-TXN-ADD-POINTS
006810         AND NOT I-TXN-RELOCATE
006820             MOVE 'INVALID TXN ACTION CODE' TO O-ERR-REASON
006830             MOVE 'N' TO TXN-VALID-SW.
006840 4100-X.
006850     EXIT.
006860
006870*  LINEAR SCAN OF THE TEAM MASTER TABLE FOR THE TRANSACTION'S TEAM  *
006880*  ID.  SUB-TM IS LEFT POINTING AT THE MATCHING ROW.                *
006890 4110-SCAN-TEAM-MASTER.
006900     MOVE 'N' TO WS-TM-FOUND-SW.
006910     PERFORM 4111-SCAN-TM-ROW
006920         VARYING SUB-TM FROM 1 BY 1
006930             UNTIL SUB-TM > WS-NAME-COUNT
006940                 OR WS-TM-FOUND-SW = 'Y'.
006950     IF WS-TM-FOUND-SW = 'Y'
006960         SUBTRACT 1 FROM SUB-TM.
006970
006980 4111-SCAN-TM-ROW.
006990     IF T-TM-ID (SUB-TM) = WS-LOOKUP-ID
007000         MOVE 'Y' TO WS-TM-FOUND-SW.
007010
007020*  POSTS THE ACCEPTED TRANSACTION AGAINST THE TEAM MASTER TABLE     *
007030*  ROW LOCATED BY 4110-SCAN-TEAM-MASTER (REQ 8815).                 *
007040 4200-APPLY-TXN.
007050     EVALUATE I-TXN-ACTION
007060         WHEN 'P'
007070             ADD I-TXN-POINTS-ADD TO T-TM-POINTS (SUB-TM)
007080         WHEN 'R'
007090             MOVE I-TXN-NEW-CITY TO T-TM-CITY (SUB-TM).
007100
007110*  PRINTS A CONFIRMATION LINE FOR ONE ACCEPTED TRANSACTION.         *
007120 4300-CONFIRM-TXN.
007130     MOVE I-TXN-TEAM-ID TO O-TXN-ID.
007140     EVALUATE I-TXN-ACTION
007150         WHEN 'P'
007160             MOVE 'ADD POINTS' TO O-TXN-ACTION-MSG
007170         WHEN 'R'
007180             MOVE 'RELOCATE' TO O-TXN-ACTION-MSG.
007190     MOVE 'ACCEPTED' TO O-TXN-RESULT.
007200     WRITE PRTLINE FROM TXN-CONFIRM-LINE
007210         AFTER ADVANCING 1 LINE
007220             AT EOP
007230                 PERFORM 9100-HEADINGS.
007240
007250*  WRITES ONE REJECTED TRANSACTION CARD TO THE ERROR LOG.           *
007260 4400-TXN-REJECT.
007270     MOVE I-TXN-CARD TO O-ERR-REC.
007280     WRITE ERRLINE FROM ERR-DETAIL-LINE
007290         AFTER ADVANCING 2 LINES
007300             AT EOP
007310                 PERFORM 9200-ERR-HEADINGS.
007320
007330*-----------------------------------------------------------------
007340 9050-READ-TXN-CARD.
007350     READ TEAM-TXN-CARD
007360         AT END
007370             MOVE 'NO' TO MORE-TXN-CARDS.
007380