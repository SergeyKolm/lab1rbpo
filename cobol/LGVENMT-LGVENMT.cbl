000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LGVENMT.
000120 AUTHOR.         LUCAS CHAPMAN.
000130 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000140 DATE-WRITTEN.   04/18/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170******************************************************************
000180*  LGVENMT  -  VENUE MASTER LISTING, STATISTICS AND SELECTION   *
000190*  ==========================================                   *
000200*  LISTS THE VENUE MASTER, EDITING EACH ROW FOR A NON-BLANK      *
000210*  UNIQUE NAME AND A POSITIVE CAPACITY.  GRAND TOTALS GIVE THE   *
000220*  LEAGUE OFFICE THE AVERAGE CAPACITY, THE LARGEST VENUE, AND A  *
000230*  BREAKDOWN OF VENUE COUNTS BY CITY AND BY FIELD SURFACE.  A    *
000240*  SELECTION CARD DECK THEN LISTS THE VENUES THAT MEET A CITY    *
000250*  AND MINIMUM-CAPACITY REQUIREMENT HANDED IN BY THE SCHEDULING  *
000260*  OFFICE.                                                       *
000270******************************************************************
000280*  CHANGE LOG                                                    *
000290*  ----------                                                    *
000300*  04/18/91  LC   ORIGINAL PROGRAM WRITTEN FOR SPRING SEASON.    *
000310*  05/02/91  LC   DUPLICATE VENUE NAME EDIT ADDED.               *
000320*  09/12/91  LC   FALL SEASON - FIELD-TYPE GRAND TOTAL ADDED.    *
000330*  06/30/92  LC   LARGEST-VENUE LOGIC ADDED PER REQ 2214.        *
000340*  01/18/93  LC   SUITABLE-VENUE SELECTION CARD SECTION ADDED.   *
000350*  08/01/94  LC   PAGE OVERFLOW ON ERROR LOG NOW REHEADS.        *
000360*  12/12/95  LC   YEAR-END REVIEW - NO CHANGES REQUIRED.         *
000370*  01/06/99  RTM  Y2K REVIEW - NO DATE FIELDS OTHER THAN THE RUN *
000380*                 STAMP.  NO CHANGE MADE.                        *
000390*  07/19/02  RTM  REQ 5108 - AVERAGE CAPACITY NOW ROUNDED TO TWO *
000400*                 DECIMAL PLACES PER LEAGUE OFFICE REQUEST.      *
000410*  09/27/08  DHB  REQ 7002 - RAW-DUMP REDEFINE ADDED TO ERROR    *
000420*                 LINE FOR UPSI-0 CONSOLE SPOT-CHECKING.         *
000430*  06/14/10  DHB  REQ 8816 - EXPAND-CAPACITY AND NAME-SEARCH     *
000440*                 TRANSACTION CARD PASS ADDED.  UPDATED VENUE    *
000450*                 MASTER NOW WRITTEN TO VENUES-OUT AT END OF     *
000460*                 RUN.  AVAILABLE-VENUES-BY-DATE CARD PASS ADDED,*
000470*                 CROSS-REFERENCING THE MATCH MASTER READ-ONLY.  *
000480*  02/09/12  DHB  REQ 9011 - VENUE FD RECORDS (IN AND OUT)         *
000490*                 TRIMMED BACK TO THE DOCUMENTED 70-BYTE LAYOUT.   *
000500*  02/09/12  DHB  REQ 9014 - FIELD-TYPE, THE E/N ACTION CODE, AND  *
000510*                 THE CANCELLED-MATCH CHECK ON THE AVAILABLE-      *
000520*                 VENUES PASS NOW USE 88-LEVEL CONDITION-NAMES;    *
000530*                 MASTER-READ COUNT MOVED TO A STANDALONE          *
000540*                 77-LEVEL.                                        *
000550******************************************************************
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01                    IS TOP-OF-FORM
000610     CLASS NUMERIC-CODE     IS "0" THRU "9"
000620     UPSI-0 ON  STATUS      IS WS-RERUN-REQUESTED
000630     UPSI-0 OFF STATUS      IS WS-NORMAL-RUN.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT VENUES-IN    ASSIGN TO VENUEIN
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT VENUES-OUT   ASSIGN TO VENUEOUT
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT SELECT-CARD  ASSIGN TO SELCARD
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760
000770     SELECT VENUE-TXN-CARD ASSIGN TO VENTXN
000780         ORGANIZATION IS LINE SEQUENTIAL.
000790
000800     SELECT AVAIL-CARD   ASSIGN TO AVLCARD
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT MATCHES-IN   ASSIGN TO MATCHIN
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850
000860     SELECT PRTOUT       ASSIGN TO RPTOUT
000870         ORGANIZATION IS RECORD SEQUENTIAL.
000880
000890     SELECT ERROUT       ASSIGN TO ERRLOG
000900         ORGANIZATION IS RECORD SEQUENTIAL.
000910
000920*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000930 DATA DIVISION.
000940 FILE SECTION.
000950
000960 FD  VENUES-IN
000970     LABEL RECORD IS STANDARD
000980     DATA RECORD IS I-VENUE-REC
000990     RECORD CONTAINS 70 CHARACTERS.
001000
001010 01  I-VENUE-REC.
001020     05  I-VENUE-ID          PIC 9(06).
001030     05  I-VENUE-NAME        PIC X(30).
001040     05  I-VENUE-CITY        PIC X(20).
001050     05  I-VENUE-CAPACITY    PIC 9(06).
001060     05  I-VENUE-FIELD-TYPE  PIC X(08).
001070         88  I-TYPE-GRASS        VALUE 'GRASS   '.
001080         88  I-TYPE-ARTIFICIAL   VALUE 'ARTIFICI'.
001090         88  I-TYPE-HYBRID       VALUE 'HYBRID  '.
001100         88  I-TYPE-CLAY         VALUE 'CLAY    '.
001110
001120*  ONE CARD PER SUITABLE-VENUE REQUEST FROM THE SCHEDULING OFFICE.
001130 FD  SELECT-CARD
001140     LABEL RECORD IS STANDARD
001150     DATA RECORD IS I-SELECT-REC
001160     RECORD CONTAINS 26 CHARACTERS.
001170
001180 01  I-SELECT-REC.
001190     05  I-SEL-CITY          PIC X(20).
001200     05  I-SEL-MIN-CAPACITY  PIC 9(06).
001210
001220*  UPDATED VENUE MASTER, REWRITTEN AT END OF RUN WITH ANY ACCEPTED*
001230*  EXPAND-CAPACITY TRANSACTIONS APPLIED (REQ 8816).                *
001240 FD  VENUES-OUT
001250     LABEL RECORD IS STANDARD
001260     DATA RECORD IS O-VENUE-REC
001270     RECORD CONTAINS 70 CHARACTERS.
001280
001290 01  O-VENUE-REC.
001300     05  O-VENUE-ID-OUT      PIC 9(06).
001310     05  O-VENUE-NAME-OUT    PIC X(30).
001320     05  O-VENUE-CITY-OUT    PIC X(20).
001330     05  O-VENUE-CAP-OUT     PIC 9(06).
001340     05  O-VENUE-TYPE-OUT    PIC X(08).
001350
001360*  EXPAND-CAPACITY / NAME-SEARCH TRANSACTION CARDS (REQ 8816).      *
001370*  I-VTXN-ACTION IS 'E' TO EXPAND CAPACITY OR 'N' TO SEARCH THE     *
001380*  VENUE MASTER FOR NAMES BEGINNING WITH THE GIVEN TEXT.            *
001390 FD  VENUE-TXN-CARD
001400     LABEL RECORD IS STANDARD
001410     DATA RECORD IS I-VTXN-CARD
001420     RECORD CONTAINS 34 CHARACTERS.
001430
001440 01  I-VTXN-CARD.
001450     05  I-VTXN-VENUE-ID     PIC 9(06).                          REQ8816
001460     05  I-VTXN-ACTION       PIC X(01).                          REQ8816
001470         88  I-VTXN-EXPAND       VALUE 'E'.
001480         88  I-VTXN-NAME-SRCH    VALUE 'N'.
001490     05  I-VTXN-CAP-ADD      PIC 9(06).
001500     05  I-VTXN-SEARCH-TEXT  PIC X(20).
001510     05  FILLER              PIC X(01).
001520
001530 01  I-VTXN-CARD-RAW REDEFINES I-VTXN-CARD.
001540     05  I-VTXN-RAW          PIC X(34).
001550
001560*  ONE CARD PER AVAILABLE-VENUES-BY-DATE REQUEST FROM THE          *
001570*  SCHEDULING OFFICE (REQ 8816).                                   *
001580 FD  AVAIL-CARD
001590     LABEL RECORD IS STANDARD
001600     DATA RECORD IS I-AVAIL-CARD
001610     RECORD CONTAINS 26 CHARACTERS.
001620
001630 01  I-AVAIL-CARD.
001640     05  I-AVAIL-DATE        PIC 9(08).
001650     05  FILLER              PIC X(18).
001660
001670*  READ-ONLY REFERENCE COPY OF THE MATCH MASTER, USED ONLY TO SEE  *
001680*  WHICH VENUES ARE ALREADY BOOKED ON THE REQUESTED DATE.  LAYOUT  *
001690*  MATCHES LGMATPST'S MATCH MASTER RECORD (REQ 8816).              *
001700 FD  MATCHES-IN
001710     LABEL RECORD IS STANDARD
001720     DATA RECORD IS I-MATCH-REC
001730     RECORD CONTAINS 60 CHARACTERS.
001740
001750 01  I-MATCH-REC.
001760     05  I-MATCH-ID          PIC 9(06).
001770     05  I-MATCH-HOME-ID     PIC 9(06).
001780     05  I-MATCH-AWAY-ID     PIC 9(06).
001790     05  I-MATCH-VENUE-ID    PIC 9(06).
001800     05  I-MATCH-DATE-TIME   PIC 9(14).
001810     05  I-MATCH-DATE-TIME-R REDEFINES I-MATCH-DATE-TIME.
001820         10  I-MATCH-DATE-ONLY   PIC 9(08).
001830         10  I-MATCH-TIME-ONLY   PIC 9(06).
001840     05  I-MATCH-HOME-SCORE  PIC 9(02).
001850     05  I-MATCH-AWAY-SCORE  PIC 9(02).
001860     05  I-MATCH-STATUS      PIC X(12).
001870         88  I-STAT-CANCELLED    VALUE 'CANCELLED   '.
001880     05  I-MATCH-RESERVED    PIC X(06).
001890
001900 FD  PRTOUT
001910     LABEL RECORD IS OMITTED
001920     RECORD CONTAINS 132 CHARACTERS
001930     DATA RECORD IS PRTLINE
001940     LINAGE IS 60 WITH FOOTING AT 56.
001950
001960 01  PRTLINE                 PIC X(132).
001970
001980 FD  ERROUT
001990     LABEL RECORD IS OMITTED
002000     RECORD CONTAINS 132 CHARACTERS
002010     DATA RECORD IS ERRLINE
002020     LINAGE IS 60 WITH FOOTING AT 56.
002030
002040 01  ERRLINE                 PIC X(132).
002050
002060*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002070 WORKING-STORAGE SECTION.
002080*=======================*
002090 01  WORK-AREA.
002100     05  MORE-RECS           PIC X(3)    VALUE 'YES'.
002110     05  MORE-CARDS          PIC X(3)    VALUE 'YES'.
002120     05  MORE-VTXN-CARDS     PIC X(3)    VALUE 'YES'.
002130     05  MORE-AVAIL-CARDS    PIC X(3)    VALUE 'YES'.
002140     05  MORE-MATCHES        PIC X(3)    VALUE 'YES'.
002150     05  VTXN-VALID-SW       PIC X       VALUE 'Y'.
002160     05  WS-VM-FOUND-SW      PIC X       VALUE 'N'.
002170     05  WS-BOOKED-SW        PIC X       VALUE 'N'.
002180     05  ERR-SW              PIC X(3)    VALUE ' '.
002190     05  WS-FOUND-SW         PIC X       VALUE 'N'.
002200     05  C-PCTR              PIC 99      COMP VALUE 0.
002210     05  C-ERR-PCTR          PIC 99      COMP VALUE 0.
002220
002230*  MASTER-READ COUNT IS A STANDALONE 77-LEVEL PER SHOP STANDARD    *
002240*  FOR A SINGLE RUN-WIDE SCALAR (REQ 9014).                        *
002250 77  C-READ-CTR              PIC 9(06)   COMP VALUE 0.
002260 01  CONTROL-COUNTERS.
002270     05  C-ACC-CTR           PIC 9(06)   COMP VALUE 0.
002280     05  C-REJ-CTR           PIC 9(06)   COMP VALUE 0.
002290     05  C-VTXN-READ-CTR     PIC 9(04)   COMP VALUE 0.
002300     05  C-VTXN-ACC-CTR      PIC 9(04)   COMP VALUE 0.
002310     05  C-VTXN-REJ-CTR      PIC 9(04)   COMP VALUE 0.
002320
002330 01  ACCUMULATORS.
002340     05  C-GT-CAPACITY       PIC 9(08)   VALUE 0.
002350     05  C-GT-AVG-CAPACITY   PIC 9(06)V99 VALUE 0.
002360     05  C-GT-LARGE-CAP      PIC 9(06)   VALUE 0.
002370     05  C-GT-LARGE-NAME     PIC X(30)   VALUE SPACES.
002380
002390 01  TABLE-SUBSCRIPTS.
002400     05  SUB-NAME            PIC 9(04)   COMP VALUE 0.
002410     05  SUB-CITY            PIC 9(04)   COMP VALUE 0.
002420     05  SUB-TYPE            PIC 9(04)   COMP VALUE 0.
002430     05  SUB-VENUE           PIC 9(04)   COMP VALUE 0.
002440     05  SUB-FT              PIC 9(04)   COMP VALUE 0.
002450     05  SUB-MD              PIC 9(04)   COMP VALUE 0.
002460     05  WS-LOOKUP-ID        PIC 9(06)   VALUE 0.
002470
002480 01  CURRENT-DATE-AND-TIME.
002490     05  I-DATE.
002500         10  I-YY            PIC 9(04).
002510         10  I-MM            PIC 99.
002520         10  I-DD            PIC 99.
002530     05  I-TIME              PIC X(11).
002540     05  I-TIME-R REDEFINES I-TIME.
002550         10  I-TIME-HH       PIC 99.
002560         10  I-TIME-MM       PIC 99.
002570         10  I-TIME-SS       PIC 99.
002580         10  FILLER          PIC X(05).
002590
002600*//////////// UNIQUE-NAME CHECK TABLE ////////////////////////////
002610 01  WS-NAME-COUNT           PIC 9(04)   COMP VALUE 0.
002620 01  WS-NAME-TABLE.
002630     05  T-NAME-ENTRY OCCURS 150 TIMES  PIC X(30).
002640
002650*//////////// VENUE TABLE - HELD FOR THE SELECTION-CARD PASS /////
002660 01  WS-VENUE-COUNT          PIC 9(04)   COMP VALUE 0.
002670 01  WS-VENUE-TABLE.
002680     05  T-VENUE-ENTRY OCCURS 150 TIMES.
002690         10  T-VENUE-ID      PIC 9(06).
002700         10  T-VENUE-NAME    PIC X(30).
002710         10  T-VENUE-CITY    PIC X(20).
002720         10  T-VENUE-CAP     PIC 9(06).
002730         10  T-VENUE-TYPE    PIC X(08).
002740
002750*//////////// MATCH-DATE TABLE (REQ 8816) ////////////////////////
002760*  HOLDS THE VENUE ID AND CALENDAR DATE OF EVERY NON-CANCELLED    *
002770*  MATCH ON THE MATCH MASTER, LOADED ONCE AT INIT, SO THE         *
002780*  AVAILABLE-VENUES-BY-DATE CARD PASS CAN TELL WHICH VENUES ARE   *
002790*  ALREADY BOOKED FOR THE REQUESTED DAY.                          *
002800 01  WS-MATCH-DATE-COUNT     PIC 9(04)   COMP VALUE 0.
002810 01  WS-MATCH-DATE-TABLE.
002820     05  T-MD-ENTRY OCCURS 2000 TIMES.
002830         10  T-MD-VENUE-ID   PIC 9(06).
002840         10  T-MD-DATE       PIC 9(08).
002850
002860*//////////// FIELD-SURFACE DESCRIPTION LOOKUP TABLE /////////////
002870*  BUILT FROM THE FILLER CONSTANTS BELOW, NOT FROM THE MASTER.   *
002880 01  FIELD-TYPE-INFO.
002890     05  FILLER  PIC X(08) VALUE 'GRASS'.
002900     05  FILLER  PIC X(20) VALUE 'NATURAL GRASS FIELD'.
002910     05  FILLER  PIC X(08) VALUE 'ARTIFICI'.
002920     05  FILLER  PIC X(20) VALUE 'ARTIFICIAL TURF'.
002930     05  FILLER  PIC X(08) VALUE 'HYBRID'.
002940     05  FILLER  PIC X(20) VALUE 'HYBRID GRASS/TURF'.
002950     05  FILLER  PIC X(08) VALUE 'CLAY'.
002960     05  FILLER  PIC X(20) VALUE 'CLAY SURFACE'.
002970 01  FIELD-TYPE-TABLE REDEFINES FIELD-TYPE-INFO.
002980     05  FT-ENTRY OCCURS 4 TIMES.
002990         10  FT-CODE         PIC X(08).
003000         10  FT-DESC         PIC X(20).
003010
003020*//////////// PER-CITY VENUE-COUNT TABLE /////////////////////////
003030 01  WS-CITY-COUNT           PIC 9(04)   COMP VALUE 0.
003040 01  WS-CITY-TABLE.
003050     05  T-CITY-ENTRY OCCURS 100 TIMES.
003060         10  T-CITY-NAME     PIC X(20).
003070         10  T-CITY-VENUES   PIC 9(04)   COMP.
003080
003090*//////////// PER-FIELD-TYPE VENUE-COUNT TABLE ///////////////////
003100 01  WS-TYPE-COUNT           PIC 9(04)   COMP VALUE 0.
003110 01  WS-TYPE-TABLE.
003120     05  T-TYPE-ENTRY OCCURS 20 TIMES.
003130         10  T-TYPE-NAME     PIC X(08).
003140         10  T-TYPE-VENUES   PIC 9(04)   COMP.
003150
003160*----------- REPORT LINES ----------------------------------------
003170 01  COMPANY-TITLE-LINE.
003180     05  FILLER              PIC X(6)    VALUE 'DATE: '.
003190     05  O-MM                PIC 99.
003200     05  FILLER              PIC X       VALUE '/'.
003210     05  O-DD                PIC 99.
003220     05  FILLER              PIC X       VALUE '/'.
003230     05  O-YY                PIC 9(4).
003240     05  FILLER              PIC X(28)   VALUE ' '.
003250     05  FILLER              PIC X(30)   VALUE
003260                                  'ALBIA SOCCER LEAGUE - VENUES'.
003270     05  FILLER              PIC X(46)   VALUE ' '.
003280     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
003290     05  O-PCTR              PIC Z9.
003300
003310 01  COLUMN-HEADINGS-LINE.
003320     05  FILLER              PIC X(7)    VALUE 'VENUEID'.
003330     05  FILLER              PIC X(2)    VALUE ' '.
003340     05  FILLER              PIC X(30)   VALUE 'VENUE NAME'.
003350     05  FILLER              PIC X(2)    VALUE ' '.
003360     05  FILLER              PIC X(20)   VALUE 'CITY'.
003370     05  FILLER              PIC X(2)    VALUE ' '.
003380     05  FILLER              PIC X(8)    VALUE 'CAPACITY'.
003390     05  FILLER              PIC X(3)    VALUE ' '.
003400     05  FILLER              PIC X(10)   VALUE 'FIELD TYPE'.
003410
003420 01  DETAIL-LINE.
003430     05  O-VENUE-ID          PIC 9(06).
003440     05  FILLER              PIC X(2)    VALUE ' '.
003450     05  O-VENUE-NAME        PIC X(30).
003460     05  FILLER              PIC X(2)    VALUE ' '.
003470     05  O-VENUE-CITY        PIC X(20).
003480     05  FILLER              PIC X(2)    VALUE ' '.
003490     05  O-VENUE-CAP         PIC ZZZZZ9.
003500     05  FILLER              PIC X(3)    VALUE ' '.
003510     05  O-VENUE-TYPE        PIC X(08).
003520
003530 01  GRAND-TOTAL-HEADING-LINE.
003540     05  FILLER              PIC X(13)   VALUE 'VENUE TOTALS'.
003550     05  FILLER              PIC X(119)  VALUE ' '.
003560
003570 01  GRAND-TOTAL-LINE-1.
003580     05  FILLER              PIC X(8)    VALUE 'VENUES='.
003590     05  O-GT-VENUES         PIC ZZ9.
003600     05  FILLER              PIC X(3)    VALUE ' '.
003610     05  FILLER              PIC X(16)   VALUE 'TOTAL CAPACITY='.
003620     05  O-GT-CAPACITY       PIC ZZZZZZZ9.
003630     05  FILLER              PIC X(3)    VALUE ' '.
003640     05  FILLER              PIC X(12)   VALUE 'AVG CAPACITY='.
003650     05  O-GT-AVG-CAPACITY   PIC ZZZZZ9.99.
003660     05  FILLER              PIC X(56)   VALUE ' '.
003670
003680 01  GRAND-TOTAL-LINE-2.
003690     05  FILLER              PIC X(16)   VALUE 'LARGEST VENUE: '.
003700     05  O-GT-LARGE-NAME     PIC X(30).
003710     05  FILLER              PIC X(1)    VALUE ' '.
003720     05  O-GT-LARGE-CAP      PIC ZZZZZ9.
003730     05  FILLER              PIC X(79)   VALUE ' '.
003740
003750 01  CITY-TOTAL-HEADING-LINE.
003760     05  FILLER              PIC X(20)   VALUE 'VENUES PER CITY'.
003770     05  FILLER              PIC X(112)  VALUE ' '.
003780
003790 01  CITY-TOTAL-LINE.
003800     05  O-CT-CITY-NAME      PIC X(20).
003810     05  FILLER              PIC X(2)    VALUE ' '.
003820     05  O-CT-CITY-VENUES    PIC ZZ9.
003830     05  FILLER              PIC X(107)  VALUE ' '.
003840
003850 01  TYPE-TOTAL-HEADING-LINE.
003860     05  FILLER              PIC X(24)
003870         VALUE 'VENUES PER FIELD TYPE'.
003880     05  FILLER              PIC X(108)  VALUE ' '.
003890
003900 01  TYPE-TOTAL-LINE.
003910     05  O-TT-TYPE-NAME      PIC X(08).
003920     05  FILLER              PIC X(2)    VALUE ' '.
003930     05  O-TT-TYPE-VENUES    PIC ZZ9.
003940     05  FILLER              PIC X(119)  VALUE ' '.
003950
003960 01  CONTROL-TOTALS-LINE.
003970     05  FILLER              PIC X(13)   VALUE 'RECORDS READ='.
003980     05  O-CT-READ           PIC ZZZZZ9.
003990     05  FILLER              PIC X(3)    VALUE ' '.
004000     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
004010     05  O-CT-ACC            PIC ZZZZZ9.
004020     05  FILLER              PIC X(3)    VALUE ' '.
004030     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
004040     05  O-CT-REJ            PIC ZZZZZ9.
004050     05  FILLER              PIC X(87)   VALUE ' '.
004060
004070 01  SUITABLE-HEADING-LINE.
004080     05  FILLER              PIC X(16)   VALUE 'SUITABLE VENUES '.
004090     05  FILLER              PIC X(6)    VALUE 'CITY: '.
004100     05  O-SUIT-CITY         PIC X(20).
004110     05  FILLER              PIC X(3)    VALUE ' '.
004120     05  FILLER              PIC X(12)   VALUE 'MIN CAPACITY'.
004130     05  FILLER              PIC X(1)    VALUE '='.
004140     05  O-SUIT-MIN-CAP      PIC ZZZZZ9.
004150     05  FILLER              PIC X(70)   VALUE ' '.
004160
004170 01  SUITABLE-DETAIL-LINE.
004180     05  FILLER              PIC X(4)    VALUE '    '.
004190     05  O-SUIT-VENUE-NAME   PIC X(30).
004200     05  FILLER              PIC X(2)    VALUE ' '.
004210     05  O-SUIT-VENUE-CITY   PIC X(20).
004220     05  FILLER              PIC X(2)    VALUE ' '.
004230     05  O-SUIT-VENUE-CAP    PIC ZZZZZ9.
004240     05  FILLER              PIC X(2)    VALUE ' '.
004250     05  O-SUIT-VENUE-DESC   PIC X(20).
004260     05  FILLER              PIC X(48)   VALUE ' '.
004270
004280 01  SUITABLE-NONE-LINE.
004290     05  FILLER              PIC X(8)    VALUE '    NONE'.
004300     05  FILLER              PIC X(4)    VALUE ' MET'.
004310     05  FILLER              PIC X(9)    VALUE ' CRITERIA'.
004320     05  FILLER              PIC X(111)  VALUE ' '.
004330
004340*----------- EXPAND-CAPACITY/NAME-SEARCH TXN LINES (REQ 8816) -----
004350 01  VTXN-CONFIRM-LINE.
004360     05  FILLER              PIC X(10)   VALUE 'VENUE ID: '.
004370     05  O-VTXN-ID           PIC 9(06).
004380     05  FILLER              PIC X(3)    VALUE ' '.
004390     05  FILLER              PIC X(8)    VALUE 'ACTION: '.
004400     05  O-VTXN-ACTION-MSG   PIC X(20).
004410     05  FILLER              PIC X(3)    VALUE ' '.
004420     05  FILLER              PIC X(7)    VALUE 'RESULT='.
004430     05  O-VTXN-RESULT       PIC X(20).
004440     05  FILLER              PIC X(63)   VALUE ' '.
004450
004460 01  VTXN-TOTALS-LINE.
004470     05  FILLER              PIC X(16)   VALUE 'VTXN CARDS READ='.
004480     05  O-VTXN-CT-READ      PIC ZZZ9.
004490     05  FILLER              PIC X(3)    VALUE ' '.
004500     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
004510     05  O-VTXN-CT-ACC       PIC ZZZ9.
004520     05  FILLER              PIC X(3)    VALUE ' '.
004530     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
004540     05  O-VTXN-CT-REJ       PIC ZZZ9.
004550     05  FILLER              PIC X(89)   VALUE ' '.
004560
004570*----------- NAME-SEARCH REPORT LINES (REQ 8816) ------------------
004580 01  SEARCH-HEADING-LINE.
004590     05  FILLER              PIC X(14)   VALUE 'NAME SEARCH - '.
004600     05  FILLER              PIC X(6)    VALUE 'TEXT: '.
004610     05  O-SRCH-TEXT         PIC X(20).
004620     05  FILLER              PIC X(92)   VALUE ' '.
004630
004640 01  SEARCH-DETAIL-LINE.
004650     05  FILLER              PIC X(4)    VALUE '    '.
004660     05  O-SRCH-VENUE-NAME   PIC X(30).
004670     05  FILLER              PIC X(2)    VALUE ' '.
004680     05  O-SRCH-VENUE-CITY   PIC X(20).
004690     05  FILLER              PIC X(2)    VALUE ' '.
004700     05  O-SRCH-VENUE-CAP    PIC ZZZZZ9.
004710     05  FILLER              PIC X(68)   VALUE ' '.
004720
004730 01  SEARCH-NONE-LINE.
004740     05  FILLER              PIC X(8)    VALUE '    NONE'.
004750     05  FILLER              PIC X(6)    VALUE ' FOUND'.
004760     05  FILLER              PIC X(118)  VALUE ' '.
004770
004780*----------- AVAILABLE-VENUES-BY-DATE REPORT LINES (REQ 8816) -----
004790 01  AVAIL-HEADING-LINE.
004800     05  FILLER              PIC X(20)   VALUE 'AVAILABLE VENUES ON '.
004810     05  O-AVAIL-DATE        PIC 9(08).
004820     05  FILLER              PIC X(104)  VALUE ' '.
004830
004840 01  AVAIL-DETAIL-LINE.
004850     05  FILLER              PIC X(4)    VALUE '    '.
004860     05  O-AVAIL-VENUE-NAME  PIC X(30).
004870     05  FILLER              PIC X(2)    VALUE ' '.
004880     05  O-AVAIL-VENUE-CITY  PIC X(20).
004890     05  FILLER              PIC X(2)    VALUE ' '.
004900     05  O-AVAIL-VENUE-CAP   PIC ZZZZZ9.
004910     05  FILLER              PIC X(68)   VALUE ' '.
004920
004930 01  AVAIL-NONE-LINE.
004940     05  FILLER              PIC X(8)    VALUE '    NONE'.
004950     05  FILLER              PIC X(10)   VALUE ' AVAILABLE'.
004960     05  FILLER              PIC X(114)  VALUE ' '.
004970
004980*----------- ERROR LOG LINES -------------------------------------
004990 01  ERR-COMPANY-TITLE-LINE.
005000     05  FILLER              PIC X(6)    VALUE 'DATE: '.
005010     05  O-ERR-MM            PIC 99.
005020     05  FILLER              PIC X       VALUE '/'.
005030     05  O-ERR-DD            PIC 99.
005040     05  FILLER              PIC X       VALUE '/'.
005050     05  O-ERR-YY            PIC 9(4).
005060     05  FILLER              PIC X(28)   VALUE ' '.
005070     05  FILLER              PIC X(30)   VALUE
005080                                  'VENUE MASTER ERROR LOG'.
005090     05  FILLER              PIC X(46)   VALUE ' '.
005100     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
005110     05  O-ERR-PCTR          PIC Z9.
005120
005130 01  ERR-COLUMN-HEADINGS-LINE.
005140     05  FILLER              PIC X(16)   VALUE 'VENUE MASTER REC'.
005150     05  FILLER              PIC X(49)   VALUE ' '.
005160     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
005170     05  FILLER              PIC X(50)   VALUE ' '.
005180
005190 01  ERR-DETAIL-LINE.
005200     05  O-ERR-REC           PIC X(70).
005210     05  FILLER              PIC X(2)    VALUE ' '.
005220     05  O-ERR-REASON        PIC X(40).
005230     05  FILLER              PIC X(20)   VALUE ' '.
005240
005250 01  ERR-DETAIL-LINE-RAW REDEFINES ERR-DETAIL-LINE.               REQ7002 
005260     05  O-ERR-RAW           PIC X(132).
005270
005280*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005290 PROCEDURE DIVISION.
005300 0000-MAIN.
005310     PERFORM 1000-INIT.
005320     PERFORM 2000-MAINLINE
005330         UNTIL MORE-RECS = 'NO'.
005340     PERFORM 3000-CLOSING.
005350     PERFORM 4000-SUITABLE-VENUES
005360         UNTIL MORE-CARDS = 'NO'.
005370     PERFORM 5000-VENUE-TXN-PASS THRU 5000-X
005380         UNTIL MORE-VTXN-CARDS = 'NO'.
005390     PERFORM 6000-AVAILABLE-VENUES
005400         UNTIL MORE-AVAIL-CARDS = 'NO'.
005410     PERFORM 7000-VTXN-CLOSING.
005420     CLOSE SELECT-CARD.
005430     CLOSE VENUE-TXN-CARD.
005440     CLOSE AVAIL-CARD.
005450     CLOSE MATCHES-IN.
005460     CLOSE VENUES-OUT.
005470     CLOSE PRTOUT.
005480     CLOSE ERROUT.
005490     STOP RUN.
005500
005510 1000-INIT.
005520     OPEN INPUT  VENUES-IN.
005530     OPEN INPUT  MATCHES-IN.
005540     OPEN INPUT  VENUE-TXN-CARD.
005550     OPEN INPUT  AVAIL-CARD.
005560     OPEN OUTPUT VENUES-OUT.
005570     OPEN INPUT  SELECT-CARD.
005580     OPEN OUTPUT PRTOUT.
005590     OPEN OUTPUT ERROUT.
005600
005610     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
005620     MOVE I-YY TO O-YY.
005630     MOVE I-YY TO O-ERR-YY.
005640     MOVE I-DD TO O-DD.
005650     MOVE I-DD TO O-ERR-DD.
005660     MOVE I-MM TO O-MM.
005670     MOVE I-MM TO O-ERR-MM.
005680
005690     PERFORM 9080-READ-MATCH.
005700     PERFORM 1100-LOAD-MATCHES
005710         UNTIL MORE-MATCHES = 'NO'.
005720
005730     PERFORM 9000-READ.
005740     PERFORM 9050-READ-CARD.
005750     PERFORM 9060-READ-VTXN-CARD.
005760     PERFORM 9070-READ-AVAIL-CARD.
005770     PERFORM 9100-HEADINGS.
005780     PERFORM 9200-ERR-HEADINGS.
005790
005800*  LOADS THE VENUE-ID/CALENDAR-DATE OF EVERY NON-CANCELLED MATCH  *
005810*  ON THE MATCH MASTER INTO WS-MATCH-DATE-TABLE, ONE TIME, SO THE *
005820*  AVAILABLE-VENUES-BY-DATE PASS HAS A BOOKED-DATE LIST TO CHECK  *
005830*  AGAINST (REQ 8816).                                            *
005840 1100-LOAD-MATCHES.
005850     IF NOT I-STAT-CANCELLED
005860         ADD 1 TO WS-MATCH-DATE-COUNT
005870         MOVE I-MATCH-VENUE-ID  TO T-MD-VENUE-ID (WS-MATCH-DATE-COUNT)
005880         MOVE I-MATCH-DATE-ONLY TO T-MD-DATE     (WS-MATCH-DATE-COUNT).
005890     PERFORM 9080-READ-MATCH.
005900
005910 2000-MAINLINE.
005920     ADD 1 TO C-READ-CTR.
005930     PERFORM 2100-VALIDATE-VENUE THRU 2100-X.
005940     IF ERR-SW = 'NO'
005950         ADD 1 TO C-ACC-CTR
005960         PERFORM 2200-CALCS
005970         PERFORM 2300-OUTPUT
005980     ELSE
005990         ADD 1 TO C-REJ-CTR
006000         PERFORM 2400-REJECT-ROUT.
006010
006020     PERFORM 9000-READ.
006030
006040*  EDITS ONE VENUE MASTER ROW.                                   *
006050 2100-VALIDATE-VENUE.
006060     MOVE 'YES' TO ERR-SW.
006070     MOVE SPACES TO O-ERR-REASON.
006080
006090     IF I-VENUE-ID NOT NUMERIC
006100         MOVE 'VENUE ID MUST BE NUMERIC' TO O-ERR-REASON
006110         GO TO 2100-X.
006120     IF I-VENUE-NAME = SPACES
006130         MOVE 'A VENUE NAME IS REQUIRED' TO O-ERR-REASON
006140         GO TO 2100-X.
006150     IF I-VENUE-CITY = SPACES
006160         MOVE 'A CITY IS REQUIRED' TO O-ERR-REASON
006170         GO TO 2100-X.
006180     IF I-VENUE-CAPACITY NOT NUMERIC
006190         MOVE 'CAPACITY MUST BE NUMERIC' TO O-ERR-REASON
006200         GO TO 2100-X.
006210     IF I-VENUE-CAPACITY = 0
006220         MOVE 'CAPACITY MUST BE GREATER THAN ZERO' TO O-ERR-REASON
006230         GO TO 2100-X.
006240
006250     MOVE 'N' TO WS-FOUND-SW.
006260     PERFORM 2110-SCAN-NAME
006270         VARYING SUB-NAME FROM 1 BY 1
006280             UNTIL SUB-NAME > WS-NAME-COUNT
006290                 OR WS-FOUND-SW = 'Y'.
006300     IF WS-FOUND-SW = 'Y'
006310         MOVE 'VENUE NAME ALREADY ON FILE' TO O-ERR-REASON
006320         GO TO 2100-X.
006330
006340     MOVE 'NO' TO ERR-SW.
006350
006360 2100-X.
006370     EXIT.
006380
006390 2110-SCAN-NAME.
006400     IF T-NAME-ENTRY (SUB-NAME) = I-VENUE-NAME
006410         MOVE 'Y' TO WS-FOUND-SW.
006420
006430*  ROLLS THE ACCEPTED ROW INTO THE RUNNING VENUE STATISTICS AND  *
006440*  KEEPS A COPY OF THE ROW FOR THE SELECTION-CARD PASS.          *
006450 2200-CALCS.
006460     ADD 1 TO WS-NAME-COUNT.
006470     MOVE I-VENUE-NAME TO T-NAME-ENTRY (WS-NAME-COUNT).
006480
006490     ADD 1 TO WS-VENUE-COUNT.
006500     MOVE I-VENUE-ID       TO T-VENUE-ID       (WS-VENUE-COUNT).
006510     MOVE I-VENUE-NAME     TO T-VENUE-NAME     (WS-VENUE-COUNT).
006520     MOVE I-VENUE-CITY     TO T-VENUE-CITY     (WS-VENUE-COUNT).
006530     MOVE I-VENUE-CAPACITY TO T-VENUE-CAP      (WS-VENUE-COUNT).
006540     MOVE I-VENUE-FIELD-TYPE TO T-VENUE-TYPE   (WS-VENUE-COUNT).
006550
006560     ADD I-VENUE-CAPACITY TO C-GT-CAPACITY.
006570     IF I-VENUE-CAPACITY > C-GT-LARGE-CAP
006580         MOVE I-VENUE-CAPACITY TO C-GT-LARGE-CAP
006590         MOVE I-VENUE-NAME     TO C-GT-LARGE-NAME.
006600
006610     MOVE 'N' TO WS-FOUND-SW.
006620     PERFORM 2210-SCAN-CITY
006630         VARYING SUB-CITY FROM 1 BY 1
006640             UNTIL SUB-CITY > WS-CITY-COUNT
006650                 OR WS-FOUND-SW = 'Y'.
006660     IF WS-FOUND-SW = 'N'
006670         ADD 1 TO WS-CITY-COUNT
006680         MOVE I-VENUE-CITY TO T-CITY-NAME   (WS-CITY-COUNT)
006690         MOVE 1            TO T-CITY-VENUES (WS-CITY-COUNT)
006700     ELSE
006710         SUBTRACT 1 FROM SUB-CITY
006720         ADD 1 TO T-CITY-VENUES (SUB-CITY).
006730
006740     MOVE 'N' TO WS-FOUND-SW.
006750     PERFORM 2220-SCAN-TYPE
006760         VARYING SUB-TYPE FROM 1 BY 1
006770             UNTIL SUB-TYPE > WS-TYPE-COUNT
006780                 OR WS-FOUND-SW = 'Y'.
006790     IF WS-FOUND-SW = 'N'
006800         ADD 1 TO WS-TYPE-COUNT
006810         MOVE I-VENUE-FIELD-TYPE TO T-TYPE-NAME   (WS-TYPE-COUNT)
006820         MOVE 1                  TO T-TYPE-VENUES (WS-TYPE-COUNT)
006830     ELSE
006840         SUBTRACT 1 FROM SUB-TYPE
006850         ADD 1 TO T-TYPE-VENUES (SUB-TYPE).
006860
006870 2210-SCAN-CITY.
006880     IF T-CITY-NAME (SUB-CITY) = I-VENUE-CITY
006890         MOVE 'Y' TO WS-FOUND-SW.
006900
006910 2220-SCAN-TYPE.
006920     IF T-TYPE-NAME (SUB-TYPE) = I-VENUE-FIELD-TYPE
006930         MOVE 'Y' TO WS-FOUND-SW.
006940
006950*  PRINTS ONE VENUE DETAIL LINE.                                 *
006960 2300-OUTPUT.
006970     MOVE I-VENUE-ID          TO O-VENUE-ID.
006980     MOVE I-VENUE-NAME        TO O-VENUE-NAME.
006990     MOVE I-VENUE-CITY        TO O-VENUE-CITY.
007000     MOVE I-VENUE-CAPACITY    TO O-VENUE-CAP.
007010     MOVE I-VENUE-FIELD-TYPE  TO O-VENUE-TYPE.
007020
007030     WRITE PRTLINE FROM DETAIL-LINE
007040         AFTER ADVANCING 1 LINE
007050             AT EOP
007060                 PERFORM 9100-HEADINGS.
007070
007080*  WRITES ONE REJECTED VENUE ROW TO THE ERROR LOG.               *
007090 2400-REJECT-ROUT.
007100     MOVE I-VENUE-REC TO O-ERR-REC.
007110
007120     IF WS-RERUN-REQUESTED
007130         DISPLAY 'LGVENMT REJECT - ' O-ERR-RAW.
007140
007150     WRITE ERRLINE FROM ERR-DETAIL-LINE
007160         AFTER ADVANCING 2 LINES
007170             AT EOP
007180                 PERFORM 9200-ERR-HEADINGS.
007190
007200*-----------------------------------------------------------------
007210 3000-CLOSING.
007220     WRITE PRTLINE FROM GRAND-TOTAL-HEADING-LINE
007230         AFTER ADVANCING 3 LINES.
007240
007250     MOVE WS-NAME-COUNT TO O-GT-VENUES.
007260     MOVE C-GT-CAPACITY TO O-GT-CAPACITY.
007270     IF WS-NAME-COUNT NOT = 0
007280         COMPUTE C-GT-AVG-CAPACITY ROUNDED =                      REQ5108 
007290             C-GT-CAPACITY / WS-NAME-COUNT.
007300     MOVE C-GT-AVG-CAPACITY TO O-GT-AVG-CAPACITY.
007310
007320     WRITE PRTLINE FROM GRAND-TOTAL-LINE-1
007330         AFTER ADVANCING 2 LINES.
007340
007350     MOVE C-GT-LARGE-NAME TO O-GT-LARGE-NAME.
007360     MOVE C-GT-LARGE-CAP  TO O-GT-LARGE-CAP.
007370
007380     WRITE PRTLINE FROM GRAND-TOTAL-LINE-2
007390         AFTER ADVANCING 2 LINES.
007400
007410     WRITE PRTLINE FROM CITY-TOTAL-HEADING-LINE
007420         AFTER ADVANCING 2 LINES.
007430     PERFORM 3100-PRINT-CITY
007440         VARYING SUB-CITY FROM 1 BY 1
007450             UNTIL SUB-CITY > WS-CITY-COUNT.
007460
007470     WRITE PRTLINE FROM TYPE-TOTAL-HEADING-LINE
007480         AFTER ADVANCING 2 LINES.
007490     PERFORM 3200-PRINT-TYPE
007500         VARYING SUB-TYPE FROM 1 BY 1
007510             UNTIL SUB-TYPE > WS-TYPE-COUNT.
007520
007530     MOVE C-READ-CTR TO O-CT-READ.
007540     MOVE C-ACC-CTR  TO O-CT-ACC.
007550     MOVE C-REJ-CTR  TO O-CT-REJ.
007560
007570     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
007580         AFTER ADVANCING 3 LINES.
007590
007600     CLOSE VENUES-IN.
007610
007620 3100-PRINT-CITY.
007630     MOVE T-CITY-NAME   (SUB-CITY) TO O-CT-CITY-NAME.
007640     MOVE T-CITY-VENUES (SUB-CITY) TO O-CT-CITY-VENUES.
007650
007660     WRITE PRTLINE FROM CITY-TOTAL-LINE
007670         AFTER ADVANCING 1 LINE
007680             AT EOP
007690                 PERFORM 9100-HEADINGS.
007700
007710 3200-PRINT-TYPE.
007720     MOVE T-TYPE-NAME   (SUB-TYPE) TO O-TT-TYPE-NAME.
007730     MOVE T-TYPE-VENUES (SUB-TYPE) TO O-TT-TYPE-VENUES.
007740
007750     WRITE PRTLINE FROM TYPE-TOTAL-LINE
007760         AFTER ADVANCING 1 LINE
007770             AT EOP
007780                 PERFORM 9100-HEADINGS.
007790
007800*-----------------------------------------------------------------
007810*  4000-SERIES - ONE SELECTION CARD PER PASS.  LISTS EVERY VENUE *
007820*  IN THE REQUESTED CITY WITH CAPACITY AT OR ABOVE THE MINIMUM.  *
007830*-----------------------------------------------------------------
007840 4000-SUITABLE-VENUES.
007850     MOVE I-SEL-CITY        TO O-SUIT-CITY.
007860     MOVE I-SEL-MIN-CAPACITY TO O-SUIT-MIN-CAP.
007870
007880     WRITE PRTLINE FROM SUITABLE-HEADING-LINE
007890         AFTER ADVANCING 3 LINES.
007900
007910     MOVE 0 TO C-ACC-CTR.
007920     PERFORM 4100-SCAN-VENUE
007930         VARYING SUB-VENUE FROM 1 BY 1
007940             UNTIL SUB-VENUE > WS-VENUE-COUNT.
007950     IF C-ACC-CTR = 0
007960         WRITE PRTLINE FROM SUITABLE-NONE-LINE
007970             AFTER ADVANCING 1 LINE.
007980
007990     PERFORM 9050-READ-CARD.
008000
008010 4100-SCAN-VENUE.
008020     IF T-VENUE-CITY (SUB-VENUE) = I-SEL-CITY
008030         IF T-VENUE-CAP (SUB-VENUE) NOT < I-SEL-MIN-CAPACITY
008040             ADD 1 TO C-ACC-CTR
008050             MOVE T-VENUE-NAME (SUB-VENUE) TO O-SUIT-VENUE-NAME
008060             MOVE T-VENUE-CITY (SUB-VENUE) TO O-SUIT-VENUE-CITY
008070             MOVE T-VENUE-CAP  (SUB-VENUE) TO O-SUIT-VENUE-CAP
008080             MOVE SPACES TO O-SUIT-VENUE-DESC
008090             PERFORM 4110-LOOKUP-DESC
008100                 VARYING SUB-FT FROM 1 BY 1
008110                     UNTIL SUB-FT > 4
008120             WRITE PRTLINE FROM SUITABLE-DETAIL-LINE
008130                 AFTER ADVANCING 1 LINE
008140                     AT EOP
008150                         PERFORM 9100-HEADINGS.
008160
008170*  TRANSLATES THE MASTER'S FIELD-TYPE CODE INTO ITS PRINTED      *
008180*  DESCRIPTION VIA THE CONSTANT LOOKUP TABLE ABOVE.              *
008190 4110-LOOKUP-DESC.
008200     IF FT-CODE (SUB-FT) = T-VENUE-TYPE (SUB-VENUE)
008210         MOVE FT-DESC (SUB-FT) TO O-SUIT-VENUE-DESC.
008220
008230*-----------------------------------------------------------------
008240*  5000-SERIES - ONE EXPAND-CAPACITY OR NAME-SEARCH CARD PER PASS *
008250*  (REQ 8816).  'E' CARDS ADD TO THE VENUE'S CAPACITY ON THE      *
008260*  IN-MEMORY VENUE TABLE; 'N' CARDS LIST EVERY VENUE WHOSE NAME   *
008270*  BEGINS WITH THE GIVEN SEARCH TEXT.                             *
008280*-----------------------------------------------------------------
008290 5000-VENUE-TXN-PASS.
008300     ADD 1 TO C-VTXN-READ-CTR.
008310     IF I-VTXN-NAME-SRCH
008320         PERFORM 5500-NAME-SEARCH
008330         GO TO 5000-X.
008340
008350     PERFORM 5100-VALIDATE-VTXN THRU 5100-X.
008360     IF VTXN-VALID-SW = 'Y'
008370         ADD 1 TO C-VTXN-ACC-CTR
008380         PERFORM 5200-APPLY-EXPAND
008390         PERFORM 5300-CONFIRM-VTXN
008400     ELSE
008410         ADD 1 TO C-VTXN-REJ-CTR
008420         PERFORM 5400-VTXN-REJECT.
008430
008440 5000-X.
008450     PERFORM 9060-READ-VTXN-CARD.
008460
008470*  VALIDATES ONE EXPAND-CAPACITY CARD AGAINST THE VENUE TABLE.     *
008480*  THE ADDITIONAL CAPACITY MUST BE GREATER THAN ZERO (REQ 8816).   *
008490 5100-VALIDATE-VTXN.
008500     MOVE 'Y' TO VTXN-VALID-SW.
008510     MOVE SPACES TO O-ERR-REASON.
008520     MOVE I-VTXN-VENUE-ID TO WS-LOOKUP-ID.
008530     PERFORM 5110-SCAN-VENUE-MASTER.
008540     IF WS-VM-FOUND-SW = 'N'
008550         MOVE 'VENUE NOT FOUND ON MASTER' TO O-ERR-REASON
008560         MOVE 'N' TO VTXN-VALID-SW
008570         GO TO 5100-X.
008580
008590     IF NOT I-VTXN-EXPAND
008600         MOVE 'INVALID VTXN ACTION CODE' TO O-ERR-REASON
008610         MOVE 'N' TO VTXN-VALID-SW
008620         GO TO 5100-X.
008630
008640     IF I-VTXN-CAP-ADD NOT NUMERIC
008650         OR I-VTXN-CAP-ADD NOT > 0
008660         MOVE 'ADDITIONAL CAPACITY MUST BE GREATER THAN ZERO'
008670             TO O-ERR-REASON
008680         MOVE 'N' TO VTXN-VALID-SW.
008690 5100-X.
008700     EXIT.
008710
008720*  LINEAR SCAN OF THE IN-MEMORY VENUE TABLE FOR THE TRANSACTION'S  *
008730*  VENUE ID.  SUB-VENUE IS LEFT POINTING AT THE MATCHING ROW.      *
008740 5110-SCAN-VENUE-MASTER.
008750     MOVE 'N' TO WS-VM-FOUND-SW.
008760     PERFORM 5111-SCAN-VM-ROW
008770         VARYING SUB-VENUE FROM 1 BY 1
008780             UNTIL SUB-VENUE > WS-VENUE-COUNT
008790                 OR WS-VM-FOUND-SW = 'Y'.
008800     IF WS-VM-FOUND-SW = 'Y'
008810         SUBTRACT 1 FROM SUB-VENUE.
008820
008830 5111-SCAN-VM-ROW.
008840     IF T-VENUE-ID (SUB-VENUE) = WS-LOOKUP-ID
008850         MOVE 'Y' TO WS-VM-FOUND-SW.
008860
008870*  POSTS THE ACCEPTED EXPAND-CAPACITY CARD AGAINST THE VENUE ROW   *
008880*  LOCATED BY 5110-SCAN-VENUE-MASTER (REQ 8816).                   *
008890 5200-APPLY-EXPAND.
008900     ADD I-VTXN-CAP-ADD TO T-VENUE-CAP (SUB-VENUE).
008910
008920*  PRINTS A CONFIRMATION LINE FOR ONE ACCEPTED EXPAND-CAPACITY     *
008930*  TRANSACTION.                                                    *
008940 5300-CONFIRM-VTXN.
008950     MOVE I-VTXN-VENUE-ID TO O-VTXN-ID.
008960     MOVE 'EXPAND CAPACITY'    TO O-VTXN-ACTION-MSG.
008970     MOVE 'ACCEPTED'           TO O-VTXN-RESULT.
008980     WRITE PRTLINE FROM VTXN-CONFIRM-LINE
008990         AFTER ADVANCING 1 LINE
009000             AT EOP
009010                 PERFORM 9100-HEADINGS.
009020
009030*  WRITES ONE REJECTED EXPAND-CAPACITY CARD TO THE ERROR LOG.      *
009040 5400-VTXN-REJECT.
009050     MOVE I-VTXN-CARD TO O-ERR-REC.
009060     WRITE ERRLINE FROM ERR-DETAIL-LINE
009070         AFTER ADVANCING 2 LINES
009080             AT EOP
009090                 PERFORM 9200-ERR-HEADINGS.
009100
009110*  LISTS EVERY VENUE ON THE IN-MEMORY TABLE WHOSE NAME BEGINS      *
009120*  WITH THE SEARCH TEXT PUNCHED ON THE CARD (REQ 8816).            *
009130 5500-NAME-SEARCH.
009140     MOVE I-VTXN-SEARCH-TEXT TO O-SRCH-TEXT.
009150     WRITE PRTLINE FROM SEARCH-HEADING-LINE
009160         AFTER ADVANCING 3 LINES.
009170
009180     MOVE 0 TO C-VTXN-ACC-CTR.
009190     PERFORM 5510-SCAN-FOR-SEARCH
009200         VARYING SUB-VENUE FROM 1 BY 1
009210             UNTIL SUB-VENUE > WS-VENUE-COUNT.
009220     IF C-VTXN-ACC-CTR = 0
009230         WRITE PRTLINE FROM SEARCH-NONE-LINE
009240             AFTER ADVANCING 1 LINE.
009250
009260 5510-SCAN-FOR-SEARCH.
009270     IF T-VENUE-NAME (SUB-VENUE) (1:20) = I-VTXN-SEARCH-TEXT
009280         ADD 1 TO C-VTXN-ACC-CTR
009290         MOVE T-VENUE-NAME (SUB-VENUE) TO O-SRCH-VENUE-NAME
009300         MOVE T-VENUE-CITY (SUB-VENUE) TO O-SRCH-VENUE-CITY
009310         MOVE T-VENUE-CAP  (SUB-VENUE) TO O-SRCH-VENUE-CAP
009320         WRITE PRTLINE FROM SEARCH-DETAIL-LINE
009330             AFTER ADVANCING 1 LINE
009340                 AT EOP
009350                     PERFORM 9100-HEADINGS.
009360
009370*-----------------------------------------------------------------
009380*  6000-SERIES - ONE AVAILABLE-VENUES-BY-DATE CARD PER PASS       *
009390*  (REQ 8816).  A VENUE IS AVAILABLE WHEN NO NON-CANCELLED MATCH  *
009400*  ON THE MATCH MASTER FALLS ON THE REQUESTED CALENDAR DATE.      *
009410*-----------------------------------------------------------------
009420 6000-AVAILABLE-VENUES.
009430     MOVE I-AVAIL-DATE TO O-AVAIL-DATE.
009440     WRITE PRTLINE FROM AVAIL-HEADING-LINE
009450         AFTER ADVANCING 3 LINES.
009460
009470     MOVE 0 TO C-ACC-CTR.
009480     PERFORM 6100-SCAN-VENUE-FOR-AVAIL
009490         VARYING SUB-VENUE FROM 1 BY 1
009500             UNTIL SUB-VENUE > WS-VENUE-COUNT.
009510     IF C-ACC-CTR = 0
009520         WRITE PRTLINE FROM AVAIL-NONE-LINE
009530             AFTER ADVANCING 1 LINE.
009540
009550     PERFORM 9070-READ-AVAIL-CARD.
009560
009570*  CHECKS ONE VENUE ROW AGAINST THE MATCH-DATE TABLE.  IF NO       *
009580*  BOOKING IS FOUND FOR THE REQUESTED DATE THE VENUE IS PRINTED    *
009590*  AS AVAILABLE (REQ 8816).                                        *
009600 6100-SCAN-VENUE-FOR-AVAIL.
009610     MOVE 'N' TO WS-BOOKED-SW.
009620     PERFORM 6200-CHECK-MATCH-DATE
009630         VARYING SUB-MD FROM 1 BY 1
009640             UNTIL SUB-MD > WS-MATCH-DATE-COUNT
009650                 OR WS-BOOKED-SW = 'Y'.
009660     IF WS-BOOKED-SW = 'N'
009670         ADD 1 TO C-ACC-CTR
009680         MOVE T-VENUE-NAME (SUB-VENUE) TO O-AVAIL-VENUE-NAME
009690         MOVE T-VENUE-CITY (SUB-VENUE) TO O-AVAIL-VENUE-CITY
009700         MOVE T-VENUE-CAP  (SUB-VENUE) TO O-AVAIL-VENUE-CAP
009710         WRITE PRTLINE FROM AVAIL-DETAIL-LINE
009720             AFTER ADVANCING 1 LINE
009730                 AT EOP
009740                     PERFORM 9100-HEADINGS.
009750
009760 6200-CHECK-MATCH-DATE.
009770     IF T-MD-VENUE-ID (SUB-MD) = T-VENUE-ID (SUB-VENUE)
009780         AND T-MD-DATE (SUB-MD) = I-AVAIL-DATE
009790             MOVE 'Y' TO WS-BOOKED-SW.
009800
009810*-----------------------------------------------------------------
009820*  7000-SERIES - PRINTS THE EXPAND-CAPACITY/NAME-SEARCH CONTROL    *
009830*  TOTALS AND REWRITES THE VENUE MASTER WITH ANY ACCEPTED          *
009840*  EXPAND-CAPACITY TRANSACTIONS APPLIED (REQ 8816).                *
009850 7000-VTXN-CLOSING.
009860     MOVE C-VTXN-READ-CTR TO O-VTXN-CT-READ.
009870     MOVE C-VTXN-ACC-CTR  TO O-VTXN-CT-ACC.
009880     MOVE C-VTXN-REJ-CTR  TO O-VTXN-CT-REJ.
009890     WRITE PRTLINE FROM VTXN-TOTALS-LINE
009900         AFTER ADVANCING 3 LINES.
009910
009920     PERFORM 7100-WRITE-VENUE-MASTER
009930         VARYING SUB-VENUE FROM 1 BY 1
009940             UNTIL SUB-VENUE > WS-VENUE-COUNT.
009950
009960*  REWRITES ONE VENUE MASTER ROW FROM THE IN-MEMORY TABLE, PICKING *
009970*  UP ANY EXPAND-CAPACITY TRANSACTIONS POSTED THIS RUN (REQ 8816). *
009980 7100-WRITE-VENUE-MASTER.
009990     MOVE T-VENUE-ID   (SUB-VENUE) TO O-VENUE-ID-OUT.
010000     MOVE T-VENUE-NAME (SUB-VENUE) TO O-VENUE-NAME-OUT.
010010     MOVE T-VENUE-CITY (SUB-VENUE) TO O-VENUE-CITY-OUT.
010020     MOVE T-VENUE-CAP  (SUB-VENUE) TO O-VENUE-CAP-OUT.
010030     MOVE T-VENUE-TYPE (SUB-VENUE) TO O-VENUE-TYPE-OUT.
010040     WRITE O-VENUE-REC.
010050
010060*-----------------------------------------------------------------
010070 9000-READ.
010080     READ VENUES-IN
010090         AT END
010100             MOVE 'NO' TO MORE-RECS.
010110
010120 9050-READ-CARD.
010130     READ SELECT-CARD
010140         AT END
010150             MOVE 'NO' TO MORE-CARDS.
010160
010170 9060-READ-VTXN-CARD.
010180     READ VENUE-TXN-CARD
010190         AT END
010200             MOVE 'NO' TO MORE-VTXN-CARDS.
010210
010220 9070-READ-AVAIL-CARD.
010230     READ AVAIL-CARD
010240         AT END
010250             MOVE 'NO' TO MORE-AVAIL-CARDS.
010260
010270 9080-READ-MATCH.
010280     READ MATCHES-IN
010290         AT END
010300             MOVE 'NO' TO MORE-MATCHES.
010310
010320 9100-HEADINGS.
010330     ADD 1 TO C-PCTR.
010340     MOVE C-PCTR TO O-PCTR.
010350
010360     WRITE PRTLINE FROM COMPANY-TITLE-LINE
010370         AFTER ADVANCING PAGE.
010380     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
010390         AFTER ADVANCING 2 LINES.
010400
010410 9200-ERR-HEADINGS.
010420     ADD 1 TO C-ERR-PCTR.
010430     MOVE C-ERR-PCTR TO O-ERR-PCTR.
010440
010450     WRITE ERRLINE FROM ERR-COMPANY-TITLE-LINE
010460         AFTER ADVANCING PAGE.
010470     WRITE ERRLINE FROM ERR-COLUMN-HEADINGS-LINE
010480         AFTER ADVANCING 2 LINES.
010490