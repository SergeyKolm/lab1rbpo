000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LGPLYMT.
000120 AUTHOR.         LUCAS CHAPMAN.
000130 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000140 DATE-WRITTEN.   05/09/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170******************************************************************
000180*  LGPLYMT  -  PLAYER ROSTER LISTING AND TOURNAMENT AWARDS      *
000190*  ==========================================                   *
000200*  LISTS THE PLAYER MASTER, EDITS EACH ROW, AND ROLLS EACH       *
000210*  ACCEPTED PLAYER INTO A PER-TEAM SQUAD-SIZE AND TOP-SCORER     *
000220*  TABLE PRINTED AT THE END OF THE ROSTER.  A SECOND PASS READS  *
000230*  THE MAN-OF-THE-MATCH AWARD CARD DECK, VALIDATES EACH AWARD    *
000240*  AGAINST THE MATCH FILE, AND CREDITS ONE GOAL TO THE NAMED     *
000250*  PLAYER WHEN THE MATCH IS FINISHED AND THE PLAYER'S TEAM WAS   *
000260*  ONE OF THE TWO CLUBS THAT PLAYED IT.                          *
000270******************************************************************
000280*  CHANGE LOG                                                    *
000290*  ----------                                                    *
000300*  05/09/91  LC   ORIGINAL PROGRAM WRITTEN FOR SPRING SEASON.    *
000310*  05/28/91  LC   SQUAD-SIZE / TOP-SCORER SUBTOTAL TABLE ADDED.  *
000320*  10/03/91  LC   FALL SEASON - AGE EDIT WIDENED TO TWO DIGITS.  *
000330*  02/14/92  LC   MAN-OF-THE-MATCH AWARD CARD PASS ADDED PER     *
000340*                 LEAGUE OFFICE REQ 91-118.                     *
000350*  07/22/93  LC   AWARD PASS NOW REJECTS UNFINISHED MATCHES.     *
000360*  12/12/95  LC   YEAR-END REVIEW - NO CHANGES REQUIRED.         *
000370*  01/06/99  RTM  Y2K REVIEW - NO DATE FIELDS OTHER THAN THE RUN *
000380*                 STAMP AND THE MATCH TABLE'S 14-DIGIT STAMP.    *
000390*                 NO CHANGE MADE.                                *
000400*  03/11/03  RTM  REQ 5210 - AWARD CARD NOW CROSS-CHECKS THE     *
000410*                 PLAYER'S TEAM AGAINST BOTH MATCH SIDES.        *
000420*  09/27/08  DHB  REQ 7002 - RAW-DUMP REDEFINE ADDED TO ERROR    *
000430*                 LINE AND AWARD CARD FOR UPSI-0 SPOT-CHECKING.  *
000440*  07/19/10  DHB  REQ 8817 - TEAM MATCH-OUTCOME STATISTICS ADDED *
000450*                 TO THE SQUAD-SIZE/TOP-SCORER TABLE.  EVERY     *
000460*                 FINISHED MATCH IS NOW ROLLED INTO EACH CLUB'S  *
000470*                 PLAYED/HOME/AWAY/W-D-L AND GOALS FOR/AGAINST   *
000480*                 TOTALS, WITH WIN/DRAW/LOSS RATES CARRIED AS A  *
000490*                 PERCENTAGE OF MATCHES PLAYED.                  *
000500*  02/09/12  DHB  REQ 9011 - PLAYER FD RECORD TRIMMED BACK TO ITS *
000510*                 DOCUMENTED 60-BYTE LAYOUT.                     *
000520*  02/09/12  DHB  REQ 9014 - MATCH-STATUS FINISHED CHECK ON THE   *
000530*                 AWARD PASS NOW AN 88-LEVEL CONDITION-NAME;      *
000540*                 MASTER-READ COUNT MOVED TO A STANDALONE         *
000550*                 77-LEVEL.                                       *
000560******************************************************************
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01                    IS TOP-OF-FORM
000620     CLASS NUMERIC-CODE     IS "0" THRU "9"
000630     UPSI-0 ON  STATUS      IS WS-RERUN-REQUESTED
000640     UPSI-0 OFF STATUS      IS WS-NORMAL-RUN.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690     SELECT PLAYERS-IN   ASSIGN TO PLYRIN
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT MATCHES-IN   ASSIGN TO MATCHIN
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740
000750     SELECT AWARD-CARD   ASSIGN TO AWDCARD
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT PRTOUT       ASSIGN TO RPTOUT
000790         ORGANIZATION IS RECORD SEQUENTIAL.
000800
000810     SELECT ERROUT       ASSIGN TO ERRLOG
000820         ORGANIZATION IS RECORD SEQUENTIAL.
000830
000840*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  PLAYERS-IN
000890     LABEL RECORD IS STANDARD
000900     DATA RECORD IS I-PLAYER-REC
000910     RECORD CONTAINS 60 CHARACTERS.
000920
000930 01  I-PLAYER-REC.
000940     05  I-PLAYER-ID         PIC 9(06).
000950     05  I-PLAYER-NAME       PIC X(30).
000960     05  I-PLAYER-AGE        PIC 9(02).
000970     05  I-PLAYER-POSITION   PIC X(12).
000980     05  I-PLAYER-TEAM-ID    PIC 9(06).
000990     05  I-PLAYER-GOALS      PIC 9(04).
001000
001010*  SAME 60-BYTE LAYOUT MAINTAINED BY LGMATPST - LOADED HERE READ *
001020* ONLY, TO CHECK THE MAN-OF-THE-MATCH AWARD AGAINST MATCH STATUS *
001030 FD  MATCHES-IN
001040     LABEL RECORD IS STANDARD
001050     DATA RECORD IS I-MATCH-REC
001060     RECORD CONTAINS 60 CHARACTERS.
001070
001080 01  I-MATCH-REC.
001090     05  I-MATCH-ID          PIC 9(06).
001100     05  I-MATCH-HOME-TEAM   PIC 9(06).
001110     05  I-MATCH-AWAY-TEAM   PIC 9(06).
001120     05  I-MATCH-VENUE-ID    PIC 9(06).
001130     05  I-MATCH-DATE-TIME   PIC 9(14).
001140     05  I-MATCH-HOME-SCORE  PIC 9(02).
001150     05  I-MATCH-AWAY-SCORE  PIC 9(02).
001160     05  I-MATCH-STATUS      PIC X(12).
001170     05  I-MATCH-RESERVED    PIC X(06).
001180
001190*  ONE CARD PER MAN-OF-THE-MATCH AWARD FROM THE LEAGUE OFFICE.   *
001200 FD  AWARD-CARD
001210     LABEL RECORD IS STANDARD
001220     DATA RECORD IS I-AWARD-REC
001230     RECORD CONTAINS 16 CHARACTERS.
001240
001250 01  I-AWARD-REC.
001260     05  I-AWD-MATCH-ID      PIC 9(06).
001270     05  I-AWD-PLAYER-ID     PIC 9(06).
001280     05  I-AWD-RESERVED      PIC X(04).
001290
001300 01  I-AWARD-REC-RAW REDEFINES I-AWARD-REC.
001310     05  I-AWD-RAW           PIC X(16).
001320
001330 FD  PRTOUT
001340     LABEL RECORD IS OMITTED
001350     RECORD CONTAINS 132 CHARACTERS
001360     DATA RECORD IS PRTLINE
001370     LINAGE IS 60 WITH FOOTING AT 56.
001380
001390 01  PRTLINE                 PIC X(132).
001400
001410 FD  ERROUT
001420     LABEL RECORD IS OMITTED
001430     RECORD CONTAINS 132 CHARACTERS
001440     DATA RECORD IS ERRLINE
001450     LINAGE IS 60 WITH FOOTING AT 56.
001460
001470 01  ERRLINE                 PIC X(132).
001480
001490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001500 WORKING-STORAGE SECTION.
001510*=======================*
001520 01  WORK-AREA.
001530     05  MORE-RECS           PIC X(3)    VALUE 'YES'.
001540     05  MORE-MATCHES        PIC X(3)    VALUE 'YES'.
001550     05  MORE-CARDS          PIC X(3)    VALUE 'YES'.
001560     05  ERR-SW              PIC X(3)    VALUE ' '.
001570     05  WS-FOUND-SW         PIC X       VALUE 'N'.
001580     05  WS-LOOKUP-ID        PIC 9(06)   VALUE 0.
001590     05  C-PCTR              PIC 99      COMP VALUE 0.
001600     05  C-ERR-PCTR          PIC 99      COMP VALUE 0.
001610
001620*  MASTER-READ COUNT IS A STANDALONE 77-LEVEL PER SHOP STANDARD    *
001630*  FOR A SINGLE RUN-WIDE SCALAR (REQ 9014).                        *
001640 77  C-READ-CTR              PIC 9(06)   COMP VALUE 0.
001650 01  CONTROL-COUNTERS.
001660     05  C-ACC-CTR           PIC 9(06)   COMP VALUE 0.
001670     05  C-REJ-CTR           PIC 9(06)   COMP VALUE 0.
001680     05  C-AWD-READ-CTR      PIC 9(06)   COMP VALUE 0.
001690     05  C-AWD-ACC-CTR       PIC 9(06)   COMP VALUE 0.
001700     05  C-AWD-REJ-CTR       PIC 9(06)   COMP VALUE 0.
001710
001720 01  TABLE-SUBSCRIPTS.
001730     05  SUB-TEAM            PIC 9(04)   COMP VALUE 0.
001740     05  SUB-PLAYER          PIC 9(04)   COMP VALUE 0.
001750     05  SUB-MATCH           PIC 9(04)   COMP VALUE 0.
001760
001770 01  CURRENT-DATE-AND-TIME.
001780     05  I-DATE.
001790         10  I-YY            PIC 9(04).
001800         10  I-MM            PIC 99.
001810         10  I-DD            PIC 99.
001820     05  I-TIME              PIC X(11).
001830     05  I-TIME-R REDEFINES I-TIME.
001840         10  I-TIME-HH       PIC 99.
001850         10  I-TIME-MM       PIC 99.
001860         10  I-TIME-SS       PIC 99.
001870         10  FILLER          PIC X(05).
001880
001890*//////////// PLAYER TABLE - HELD FOR THE AWARD-CARD PASS ////////
001900 01  WS-PLAYER-COUNT         PIC 9(04)   COMP VALUE 0.
001910 01  WS-PLAYER-TABLE.
001920     05  T-PL-ENTRY OCCURS 500 TIMES.
001930         10  T-PL-ID         PIC 9(06).
001940         10  T-PL-NAME       PIC X(30).
001950         10  T-PL-TEAM-ID    PIC 9(06).
001960         10  T-PL-GOALS      PIC 9(04)   COMP.
001970
001980*//////////// PER-TEAM SQUAD-SIZE / TOP-SCORER / MATCH-STAT TABLE //
001990 01  WS-TEAM-STAT-COUNT      PIC 9(04)   COMP VALUE 0.
002000 01  WS-TEAM-STAT-TABLE.
002010     05  T-TS-ENTRY OCCURS 200 TIMES.
002020         10  T-TS-TEAM-ID        PIC 9(06).
002030         10  T-TS-SQUAD-SIZE     PIC 9(04)   COMP.
002040         10  T-TS-TOP-GOALS      PIC 9(04)   COMP.
002050         10  T-TS-TOP-NAME       PIC X(30).
002060         10  T-TS-PLAYED         PIC 9(04)   COMP.
002070         10  T-TS-HOME           PIC 9(04)   COMP.
002080         10  T-TS-AWAY           PIC 9(04)   COMP.
002090         10  T-TS-WINS           PIC 9(04)   COMP.
002100         10  T-TS-DRAWS          PIC 9(04)   COMP.
002110         10  T-TS-LOSSES         PIC 9(04)   COMP.
002120         10  T-TS-GOALS-FOR      PIC 9(04)   COMP.
002130         10  T-TS-GOALS-AGAINST  PIC 9(04)   COMP.
002140         10  T-TS-GOAL-DIFF      PIC S9(04)  COMP.
002150         10  T-TS-WIN-PCT        PIC 9(03)V99.
002160         10  T-TS-DRAW-PCT       PIC 9(03)V99.
002170         10  T-TS-LOSS-PCT       PIC 9(03)V99.
002180
002190*//////////// MATCH TABLE - HELD FOR THE AWARD AND STAT PASSES ////
002200 01  WS-MATCH-COUNT          PIC 9(04)   COMP VALUE 0.
002210 01  WS-MATCH-TABLE.
002220     05  T-MT-ENTRY OCCURS 2000 TIMES.
002230         10  T-MT-ID         PIC 9(06).
002240         10  T-MT-HOME-TEAM  PIC 9(06).
002250         10  T-MT-AWAY-TEAM  PIC 9(06).
002260         10  T-MT-STATUS     PIC X(12).
002270             88  T-STAT-FINISHED  VALUE 'FINISHED    '.
002280         10  T-MT-HOME-SCORE PIC 9(02)   COMP.                  REQ8817
002290         10  T-MT-AWAY-SCORE PIC 9(02)   COMP.                  REQ8817
002300
002310*----------- REPORT LINES ----------------------------------------
002320 01  COMPANY-TITLE-LINE.
002330     05  FILLER              PIC X(6)    VALUE 'DATE: '.
002340     05  O-MM                PIC 99.
002350     05  FILLER              PIC X       VALUE '/'.
002360     05  O-DD                PIC 99.
002370     05  FILLER              PIC X       VALUE '/'.
002380     05  O-YY                PIC 9(4).
002390     05  FILLER              PIC X(28)   VALUE ' '.
002400     05  FILLER              PIC X(30)   VALUE
002410                                  'ALBIA SOCCER LEAGUE - ROSTER'.
002420     05  FILLER              PIC X(46)   VALUE ' '.
002430     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
002440     05  O-PCTR              PIC Z9.
002450
002460 01  COLUMN-HEADINGS-LINE.
002470     05  FILLER              PIC X(8)    VALUE 'PLAYERID'.
002480     05  FILLER              PIC X(2)    VALUE ' '.
002490     05  FILLER              PIC X(30)   VALUE 'PLAYER NAME'.
002500     05  FILLER              PIC X(2)    VALUE ' '.
002510     05  FILLER              PIC X(3)    VALUE 'AGE'.
002520     05  FILLER              PIC X(2)    VALUE ' '.
002530     05  FILLER              PIC X(12)   VALUE 'POSITION'.
002540     05  FILLER              PIC X(2)    VALUE ' '.
002550     05  FILLER              PIC X(6)    VALUE 'TEAMID'.
002560     05  FILLER              PIC X(2)    VALUE ' '.
002570     05  FILLER              PIC X(5)    VALUE 'GOALS'.
002580
002590 01  DETAIL-LINE.
002600     05  O-PLAYER-ID         PIC 9(06).
002610     05  FILLER              PIC X(2)    VALUE ' '.
002620     05  O-PLAYER-NAME       PIC X(30).
002630     05  FILLER              PIC X(2)    VALUE ' '.
002640     05  O-PLAYER-AGE        PIC Z9.
002650     05  FILLER              PIC X(3)    VALUE ' '.
002660     05  O-PLAYER-POSITION   PIC X(12).
002670     05  FILLER              PIC X(2)    VALUE ' '.
002680     05  O-PLAYER-TEAM-ID    PIC 9(06).
002690     05  FILLER              PIC X(2)    VALUE ' '.
002700     05  O-PLAYER-GOALS      PIC ZZZ9.
002710
002720 01  TEAM-STAT-HEADING-LINE.
002730     05  FILLER              PIC X(24)   VALUE
002740                                  'SQUAD SIZE / TOP SCORER'.
002750     05  FILLER              PIC X(108)  VALUE ' '.
002760
002770 01  TEAM-STAT-LINE.
002780     05  FILLER              PIC X(6)    VALUE 'TEAM: '.
002790     05  O-TS-TEAM-ID        PIC 9(06).
002800     05  FILLER              PIC X(3)    VALUE ' '.
002810     05  FILLER              PIC X(12)   VALUE 'SQUAD SIZE='.
002820     05  O-TS-SQUAD-SIZE     PIC ZZ9.
002830     05  FILLER              PIC X(3)    VALUE ' '.
002840     05  FILLER              PIC X(12)   VALUE 'TOP SCORER: '.
002850     05  O-TS-TOP-NAME       PIC X(30).
002860     05  FILLER              PIC X(1)    VALUE ' '.
002870     05  FILLER              PIC X(7)    VALUE 'GOALS='.
002880     05  O-TS-TOP-GOALS      PIC ZZZ9.
002890     05  FILLER              PIC X(37)   VALUE ' '.
002900
002910*  SECOND LINE PER TEAM - MATCH-OUTCOME STATISTICS (REQ 8817).    *
002920 01  TEAM-MATCH-STAT-LINE.
002930     05  FILLER              PIC X(6)    VALUE ' '.
002940     05  FILLER              PIC X(2)    VALUE 'P='.
002950     05  O-TS-PLAYED         PIC ZZ9.
002960     05  FILLER              PIC X(3)    VALUE ' H='.
002970     05  O-TS-HOME           PIC ZZ9.
002980     05  FILLER              PIC X(3)    VALUE ' A='.
002990     05  O-TS-AWAY           PIC ZZ9.
003000     05  FILLER              PIC X(3)    VALUE ' W='.
003010     05  O-TS-WINS           PIC ZZ9.
003020     05  FILLER              PIC X(3)    VALUE ' D='.
003030     05  O-TS-DRAWS          PIC ZZ9.
003040     05  FILLER              PIC X(3)    VALUE ' L='.
003050     05  O-TS-LOSSES         PIC ZZ9.
003060     05  FILLER              PIC X(4)    VALUE ' GF='.
003070     05  O-TS-GF             PIC ZZ9.
003080     05  FILLER              PIC X(4)    VALUE ' GA='.
003090     05  O-TS-GA             PIC ZZ9.
003100     05  FILLER              PIC X(4)    VALUE ' GD='.
003110     05  O-TS-GD             PIC -ZZ9.
003120     05  FILLER              PIC X(8)    VALUE ' WINPCT='.
003130     05  O-TS-WIN-PCT        PIC ZZ9.99.
003140     05  FILLER              PIC X(8)    VALUE ' DRWPCT='.
003150     05  O-TS-DRAW-PCT       PIC ZZ9.99.
003160     05  FILLER              PIC X(8)    VALUE ' LOSPCT='.
003170     05  O-TS-LOSS-PCT       PIC ZZ9.99.
003180     05  FILLER              PIC X(30)   VALUE ' '.
003190
003200 01  CONTROL-TOTALS-LINE.
003210     05  FILLER              PIC X(13)   VALUE 'RECORDS READ='.
003220     05  O-CT-READ           PIC ZZZZZ9.
003230     05  FILLER              PIC X(3)    VALUE ' '.
003240     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
003250     05  O-CT-ACC            PIC ZZZZZ9.
003260     05  FILLER              PIC X(3)    VALUE ' '.
003270     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
003280     05  O-CT-REJ            PIC ZZZZZ9.
003290     05  FILLER              PIC X(87)   VALUE ' '.
003300
003310 01  AWARD-HEADING-LINE.
003320     05  FILLER              PIC X(28)   VALUE
003330                                  'MAN-OF-THE-MATCH AWARD LOG'.
003340     05  FILLER              PIC X(104)  VALUE ' '.
003350
003360 01  AWARD-CONFIRM-LINE.
003370     05  FILLER              PIC X(6)    VALUE 'MATCH='.
003380     05  O-AWD-MATCH-ID      PIC 9(06).
003390     05  FILLER              PIC X(3)    VALUE ' '.
003400     05  FILLER              PIC X(7)    VALUE 'PLAYER='.
003410     05  O-AWD-PLAYER-ID     PIC 9(06).
003420     05  FILLER              PIC X(2)    VALUE ' '.
003430     05  O-AWD-PLAYER-NAME   PIC X(30).
003440     05  FILLER              PIC X(3)    VALUE ' '.
003450     05  FILLER              PIC X(12)   VALUE 'NEW GOALS = '.
003460     05  O-AWD-NEW-GOALS     PIC ZZZ9.
003470     05  FILLER              PIC X(63)   VALUE ' '.
003480
003490 01  AWARD-TOTALS-LINE.
003500     05  FILLER              PIC X(10)   VALUE 'AWARDS = '.
003510     05  O-AWD-READ          PIC ZZZZZ9.
003520     05  FILLER              PIC X(3)    VALUE ' '.
003530     05  FILLER              PIC X(9)    VALUE 'GRANTED='.
003540     05  O-AWD-ACC           PIC ZZZZZ9.
003550     05  FILLER              PIC X(3)    VALUE ' '.
003560     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
003570     05  O-AWD-REJ           PIC ZZZZZ9.
003580     05  FILLER              PIC X(89)   VALUE ' '.
003590
003600*----------- ERROR LOG LINES -------------------------------------
003610 01  ERR-COMPANY-TITLE-LINE.
003620     05  FILLER              PIC X(6)    VALUE 'DATE: '.
003630     05  O-ERR-MM            PIC 99.
003640     05  FILLER              PIC X       VALUE '/'.
003650     05  O-ERR-DD            PIC 99.
003660     05  FILLER              PIC X       VALUE '/'.
003670     05  O-ERR-YY            PIC 9(4).
003680     05  FILLER              PIC X(28)   VALUE ' '.
003690     05  FILLER              PIC X(30)   VALUE
003700                                  'PLAYER/AWARD ERROR LOG'.
003710     05  FILLER              PIC X(46)   VALUE ' '.
003720     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
003730     05  O-ERR-PCTR          PIC Z9.
003740
003750 01  ERR-COLUMN-HEADINGS-LINE.
003760     05  FILLER              PIC X(16)   VALUE 'REJECTED RECORD'.
003770     05  FILLER              PIC X(49)   VALUE ' '.
003780     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
003790     05  FILLER              PIC X(50)   VALUE ' '.
003800
003810 01  ERR-DETAIL-LINE.
003820     05  O-ERR-REC           PIC X(64).
003830     05  FILLER              PIC X(2)    VALUE ' '.
003840     05  O-ERR-REASON        PIC X(40).
003850     05  FILLER              PIC X(26)   VALUE ' '.
003860
003870 01  ERR-DETAIL-LINE-RAW REDEFINES ERR-DETAIL-LINE.               REQ7002 
003880     05  O-ERR-RAW           PIC X(132).
003890
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003910 PROCEDURE DIVISION.
003920 0000-MAIN.
003930     PERFORM 1000-INIT.
003940     PERFORM 2000-MAINLINE
003950         UNTIL MORE-RECS = 'NO'.
003960     PERFORM 3000-CLOSING.
003970     PERFORM 4000-AWARD-PASS
003980         UNTIL MORE-CARDS = 'NO'.
003990     PERFORM 4900-AWARD-TOTALS.
004000     CLOSE AWARD-CARD.
004010     CLOSE PRTOUT.
004020     CLOSE ERROUT.
004030     STOP RUN.
004040
004050 1000-INIT.
004060     OPEN INPUT  PLAYERS-IN.
004070     OPEN INPUT  MATCHES-IN.
004080     OPEN INPUT  AWARD-CARD.
004090     OPEN OUTPUT PRTOUT.
004100     OPEN OUTPUT ERROUT.
004110
004120     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
004130     MOVE I-YY TO O-YY.
004140     MOVE I-YY TO O-ERR-YY.
004150     MOVE I-DD TO O-DD.
004160     MOVE I-DD TO O-ERR-DD.
004170     MOVE I-MM TO O-MM.
004180     MOVE I-MM TO O-ERR-MM.
004190
004200     PERFORM 1100-LOAD-MATCHES THRU 1100-X
004210         UNTIL MORE-MATCHES = 'NO'.
004220     CLOSE MATCHES-IN.
004230
004240     PERFORM 9000-READ.
004250     PERFORM 9050-READ-CARD.
004260     PERFORM 9100-HEADINGS.
004270     PERFORM 9200-ERR-HEADINGS.
004280
004290*  LOADS THE MATCH FILE INTO A TABLE FOR THE AWARD-CARD PASS.    *
004300 1100-LOAD-MATCHES.
004310     READ MATCHES-IN
004320         AT END
004330             MOVE 'NO' TO MORE-MATCHES
004340             GO TO 1100-X.
004350
004360     ADD 1 TO WS-MATCH-COUNT.
004370     MOVE I-MATCH-ID         TO T-MT-ID         (WS-MATCH-COUNT).
004380     MOVE I-MATCH-HOME-TEAM  TO T-MT-HOME-TEAM   (WS-MATCH-COUNT).
004390     MOVE I-MATCH-AWAY-TEAM  TO T-MT-AWAY-TEAM   (WS-MATCH-COUNT).
004400     MOVE I-MATCH-STATUS     TO T-MT-STATUS      (WS-MATCH-COUNT).
004410     MOVE I-MATCH-HOME-SCORE TO T-MT-HOME-SCORE  (WS-MATCH-COUNT).
004420     MOVE I-MATCH-AWAY-SCORE TO T-MT-AWAY-SCORE  (WS-MATCH-COUNT).
004430
004440 1100-X.
004450     EXIT.
004460
004470 2000-MAINLINE.
004480     ADD 1 TO C-READ-CTR.
004490     PERFORM 2100-VALIDATE-PLAYER THRU 2100-X.
004500     IF ERR-SW = 'NO'
004510         ADD 1 TO C-ACC-CTR
004520         PERFORM 2200-CALCS
004530         PERFORM 2300-OUTPUT
004540     ELSE
004550         ADD 1 TO C-REJ-CTR
004560         PERFORM 2400-REJECT-ROUT.
004570
004580     PERFORM 9000-READ.
004590
004600*  EDITS ONE PLAYER MASTER ROW.                                  *
004610 2100-VALIDATE-PLAYER.
004620     MOVE 'YES' TO ERR-SW.
004630     MOVE SPACES TO O-ERR-REASON.
004640
004650     IF I-PLAYER-ID NOT NUMERIC
004660         MOVE 'PLAYER ID MUST BE NUMERIC' TO O-ERR-REASON
004670         GO TO 2100-X.
004680     IF I-PLAYER-NAME = SPACES
004690         MOVE 'A PLAYER NAME IS REQUIRED' TO O-ERR-REASON
004700         GO TO 2100-X.
004710     IF I-PLAYER-AGE NOT NUMERIC
004720         MOVE 'AGE MUST BE NUMERIC' TO O-ERR-REASON
004730         GO TO 2100-X.
004740     IF I-PLAYER-POSITION = SPACES
004750         MOVE 'A POSITION IS REQUIRED' TO O-ERR-REASON
004760         GO TO 2100-X.
004770     IF I-PLAYER-TEAM-ID NOT NUMERIC
004780         MOVE 'TEAM ID MUST BE NUMERIC' TO O-ERR-REASON
004790         GO TO 2100-X.
004800     IF I-PLAYER-GOALS NOT NUMERIC
004810         MOVE 'GOALS SCORED MUST BE NUMERIC' TO O-ERR-REASON
004820         GO TO 2100-X.
004830
004840     MOVE 'NO' TO ERR-SW.
004850
004860 2100-X.
004870     EXIT.
004880
004890*  ROLLS THE ACCEPTED ROW INTO THE PLAYER TABLE AND THE PER-TEAM *
004900*  SQUAD-SIZE / TOP-SCORER TABLE.                                *
004910 2200-CALCS.
004920     ADD 1 TO WS-PLAYER-COUNT.
004930     MOVE I-PLAYER-ID      TO T-PL-ID      (WS-PLAYER-COUNT).
004940     MOVE I-PLAYER-NAME    TO T-PL-NAME    (WS-PLAYER-COUNT).
004950     MOVE I-PLAYER-TEAM-ID TO T-PL-TEAM-ID (WS-PLAYER-COUNT).
004960     MOVE I-PLAYER-GOALS   TO T-PL-GOALS   (WS-PLAYER-COUNT).
004970
004980     MOVE 'N' TO WS-FOUND-SW.
004990     PERFORM 2210-SCAN-TEAM
005000         VARYING SUB-TEAM FROM 1 BY 1
005010             UNTIL SUB-TEAM > WS-TEAM-STAT-COUNT
005020                 OR WS-FOUND-SW = 'Y'.
005030     IF WS-FOUND-SW = 'N'
005040         ADD 1 TO WS-TEAM-STAT-COUNT
005050         MOVE I-PLAYER-TEAM-ID TO T-TS-TEAM-ID
005060                                      (WS-TEAM-STAT-COUNT)
005070         MOVE 1                TO T-TS-SQUAD-SIZE
005080                                      (WS-TEAM-STAT-COUNT)
005090         MOVE I-PLAYER-GOALS   TO T-TS-TOP-GOALS
005100                                      (WS-TEAM-STAT-COUNT)
005110         MOVE I-PLAYER-NAME    TO T-TS-TOP-NAME
005120                                      (WS-TEAM-STAT-COUNT)
005130         MOVE 0 TO T-TS-PLAYED         (WS-TEAM-STAT-COUNT)
005140                   T-TS-HOME           (WS-TEAM-STAT-COUNT)
005150                   T-TS-AWAY           (WS-TEAM-STAT-COUNT)
005160                   T-TS-WINS           (WS-TEAM-STAT-COUNT)
005170                   T-TS-DRAWS          (WS-TEAM-STAT-COUNT)
005180                   T-TS-LOSSES         (WS-TEAM-STAT-COUNT)
005190                   T-TS-GOALS-FOR      (WS-TEAM-STAT-COUNT)
005200                   T-TS-GOALS-AGAINST  (WS-TEAM-STAT-COUNT)
005210     ELSE
005220         SUBTRACT 1 FROM SUB-TEAM
005230         ADD 1 TO T-TS-SQUAD-SIZE (SUB-TEAM)
005240         IF I-PLAYER-GOALS > T-TS-TOP-GOALS (SUB-TEAM)
005250             MOVE I-PLAYER-GOALS TO T-TS-TOP-GOALS (SUB-TEAM)
005260             MOVE I-PLAYER-NAME  TO T-TS-TOP-NAME  (SUB-TEAM).
005270
005280 2210-SCAN-TEAM.
005290     IF T-TS-TEAM-ID (SUB-TEAM) = I-PLAYER-TEAM-ID
005300         MOVE 'Y' TO WS-FOUND-SW.
005310
005320*  PRINTS ONE PLAYER ROSTER LINE.                                *
005330 2300-OUTPUT.
005340     MOVE I-PLAYER-ID       TO O-PLAYER-ID.
005350     MOVE I-PLAYER-NAME     TO O-PLAYER-NAME.
005360     MOVE I-PLAYER-AGE      TO O-PLAYER-AGE.
005370     MOVE I-PLAYER-POSITION TO O-PLAYER-POSITION.
005380     MOVE I-PLAYER-TEAM-ID  TO O-PLAYER-TEAM-ID.
005390     MOVE I-PLAYER-GOALS    TO O-PLAYER-GOALS.
005400
005410     WRITE PRTLINE FROM DETAIL-LINE
005420         AFTER ADVANCING 1 LINE
005430             AT EOP
005440                 PERFORM 9100-HEADINGS.
005450
005460*  WRITES ONE REJECTED PLAYER ROW TO THE ERROR LOG.              *
005470 2400-REJECT-ROUT.
005480     MOVE I-PLAYER-REC TO O-ERR-REC.
005490
005500     IF WS-RERUN-REQUESTED
005510         DISPLAY 'LGPLYMT REJECT - ' O-ERR-RAW.
005520
005530     WRITE ERRLINE FROM ERR-DETAIL-LINE
005540         AFTER ADVANCING 2 LINES
005550             AT EOP
005560                 PERFORM 9200-ERR-HEADINGS.
005570
005580*-----------------------------------------------------------------
005590 3000-CLOSING.
005600     PERFORM 3050-COMPUTE-MATCH-STATS
005610         VARYING SUB-MATCH FROM 1 BY 1
005620             UNTIL SUB-MATCH > WS-MATCH-COUNT.
005630
005640     PERFORM 3080-COMPUTE-RATES
005650         VARYING SUB-TEAM FROM 1 BY 1
005660             UNTIL SUB-TEAM > WS-TEAM-STAT-COUNT.
005670
005680     WRITE PRTLINE FROM TEAM-STAT-HEADING-LINE
005690         AFTER ADVANCING 3 LINES.
005700
005710     PERFORM 3100-PRINT-TEAM-STAT
005720         VARYING SUB-TEAM FROM 1 BY 1
005730             UNTIL SUB-TEAM > WS-TEAM-STAT-COUNT.
005740
005750     MOVE C-READ-CTR TO O-CT-READ.
005760     MOVE C-ACC-CTR  TO O-CT-ACC.
005770     MOVE C-REJ-CTR  TO O-CT-REJ.
005780
005790     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
005800         AFTER ADVANCING 3 LINES.
005810
005820     CLOSE PLAYERS-IN.
005830
005840*  ROLLS EACH FINISHED MATCH INTO THE HOME AND AWAY CLUB'S        *
005850*  MATCH-OUTCOME TOTALS (REQ 8817).                               *
005860 3050-COMPUTE-MATCH-STATS.
005870     IF T-STAT-FINISHED (SUB-MATCH)
005880         PERFORM 3060-STAT-HOME-SIDE
005890         PERFORM 3070-STAT-AWAY-SIDE.
005900
005910*  CREDITS THE HOME CLUB'S SIDE OF A FINISHED MATCH.               *
005920 3060-STAT-HOME-SIDE.
005930     MOVE T-MT-HOME-TEAM (SUB-MATCH) TO WS-LOOKUP-ID.
005940     PERFORM 3055-FIND-OR-ADD-STAT THRU 3055-X.
005950
005960     ADD 1 TO T-TS-PLAYED (SUB-TEAM).
005970     ADD 1 TO T-TS-HOME   (SUB-TEAM).
005980     ADD T-MT-HOME-SCORE (SUB-MATCH) TO T-TS-GOALS-FOR     (SUB-TEAM).
005990     ADD T-MT-AWAY-SCORE (SUB-MATCH) TO T-TS-GOALS-AGAINST (SUB-TEAM).
006000
006010     IF T-MT-HOME-SCORE (SUB-MATCH) > T-MT-AWAY-SCORE (SUB-MATCH)
006020         ADD 1 TO T-TS-WINS   (SUB-TEAM).
006030     IF T-MT-HOME-SCORE (SUB-MATCH) = T-MT-AWAY-SCORE (SUB-MATCH)
006040         ADD 1 TO T-TS-DRAWS  (SUB-TEAM).
006050     IF T-MT-HOME-SCORE (SUB-MATCH) < T-MT-AWAY-SCORE (SUB-MATCH)
006060         ADD 1 TO T-TS-LOSSES (SUB-TEAM).
006070
006080*  CREDITS THE AWAY CLUB'S SIDE OF A FINISHED MATCH.               *
006090 3070-STAT-AWAY-SIDE.
006100     MOVE T-MT-AWAY-TEAM (SUB-MATCH) TO WS-LOOKUP-ID.
006110     PERFORM 3055-FIND-OR-ADD-STAT THRU 3055-X.
006120
006130     ADD 1 TO T-TS-PLAYED (SUB-TEAM).
006140     ADD 1 TO T-TS-AWAY   (SUB-TEAM).
006150     ADD T-MT-AWAY-SCORE (SUB-MATCH) TO T-TS-GOALS-FOR     (SUB-TEAM).
006160     ADD T-MT-HOME-SCORE (SUB-MATCH) TO T-TS-GOALS-AGAINST (SUB-TEAM).
006170
006180     IF T-MT-AWAY-SCORE (SUB-MATCH) > T-MT-HOME-SCORE (SUB-MATCH)
006190         ADD 1 TO T-TS-WINS   (SUB-TEAM).
006200     IF T-MT-AWAY-SCORE (SUB-MATCH) = T-MT-HOME-SCORE (SUB-MATCH)
006210         ADD 1 TO T-TS-DRAWS  (SUB-TEAM).
006220     IF T-MT-AWAY-SCORE (SUB-MATCH) < T-MT-HOME-SCORE (SUB-MATCH)
006230         ADD 1 TO T-TS-LOSSES (SUB-TEAM).
006240
006250*  LOOKS UP WS-LOOKUP-ID IN THE TEAM-STAT TABLE, ADDING A NEW      *
006260*  ZERO-FILLED ROW WHEN THE CLUB HAS NOT YET APPEARED ON THE       *
006270*  ROSTER PASS.  LEAVES SUB-TEAM POINTING AT THE CLUB'S ROW.       *
006280 3055-FIND-OR-ADD-STAT.
006290     MOVE 'N' TO WS-FOUND-SW.
006300     PERFORM 3056-SCAN-TEAM-STAT
006310         VARYING SUB-TEAM FROM 1 BY 1
006320             UNTIL SUB-TEAM > WS-TEAM-STAT-COUNT
006330                 OR WS-FOUND-SW = 'Y'.
006340
006350     IF WS-FOUND-SW = 'Y'
006360         SUBTRACT 1 FROM SUB-TEAM
006370         GO TO 3055-X.
006380
006390     ADD 1 TO WS-TEAM-STAT-COUNT.
006400     MOVE WS-TEAM-STAT-COUNT TO SUB-TEAM.
006410     MOVE WS-LOOKUP-ID TO T-TS-TEAM-ID    (SUB-TEAM).
006420     MOVE 0            TO T-TS-SQUAD-SIZE (SUB-TEAM).
006430     MOVE 0            TO T-TS-TOP-GOALS  (SUB-TEAM).
006440     MOVE SPACES       TO T-TS-TOP-NAME   (SUB-TEAM).
006450     MOVE 0 TO T-TS-PLAYED         (SUB-TEAM)
006460               T-TS-HOME           (SUB-TEAM)
006470               T-TS-AWAY           (SUB-TEAM)
006480               T-TS-WINS           (SUB-TEAM)
006490               T-TS-DRAWS          (SUB-TEAM)
006500               T-TS-LOSSES         (SUB-TEAM)
006510               T-TS-GOALS-FOR      (SUB-TEAM)
006520               T-TS-GOALS-AGAINST  (SUB-TEAM).
006530
006540 3055-X.
006550     EXIT.
006560
006570 3056-SCAN-TEAM-STAT.
006580     IF T-TS-TEAM-ID (SUB-TEAM) = WS-LOOKUP-ID
006590         MOVE 'Y' TO WS-FOUND-SW.
006600
006610*  COMPUTES GOAL DIFFERENCE AND THE WIN/DRAW/LOSS RATES AS A       *
006620*  PERCENTAGE OF MATCHES PLAYED, ROUNDED TO TWO DECIMAL PLACES     *
006630*  (REQ 8817).                                                     *
006640 3080-COMPUTE-RATES.
006650     COMPUTE T-TS-GOAL-DIFF (SUB-TEAM) =
006660         T-TS-GOALS-FOR (SUB-TEAM) - T-TS-GOALS-AGAINST (SUB-TEAM).
006670     IF T-TS-PLAYED (SUB-TEAM) NOT = 0
006680         COMPUTE T-TS-WIN-PCT (SUB-TEAM) ROUNDED =
006690             (T-TS-WINS  (SUB-TEAM) / T-TS-PLAYED (SUB-TEAM)) * 100
006700         COMPUTE T-TS-DRAW-PCT (SUB-TEAM) ROUNDED =
006710             (T-TS-DRAWS (SUB-TEAM) / T-TS-PLAYED (SUB-TEAM)) * 100
006720         COMPUTE T-TS-LOSS-PCT (SUB-TEAM) ROUNDED =
006730             (T-TS-LOSSES (SUB-TEAM) / T-TS-PLAYED (SUB-TEAM)) * 100
006740     ELSE
006750         MOVE 0 TO T-TS-WIN-PCT  (SUB-TEAM)
006760         MOVE 0 TO T-TS-DRAW-PCT (SUB-TEAM)
006770         MOVE 0 TO T-TS-LOSS-PCT (SUB-TEAM).
006780
006790*  PRINTS THE SQUAD-SIZE/TOP-SCORER LINE AND THE MATCH-OUTCOME     *
006800*  STATISTICS LINE FOR ONE TEAM.                                   *
006810 3100-PRINT-TEAM-STAT.
006820     MOVE T-TS-TEAM-ID    (SUB-TEAM) TO O-TS-TEAM-ID.
006830     MOVE T-TS-SQUAD-SIZE (SUB-TEAM) TO O-TS-SQUAD-SIZE.
006840     MOVE T-TS-TOP-NAME   (SUB-TEAM) TO O-TS-TOP-NAME.
006850     MOVE T-TS-TOP-GOALS  (SUB-TEAM) TO O-TS-TOP-GOALS.
006860
006870     WRITE PRTLINE FROM TEAM-STAT-LINE
006880         AFTER ADVANCING 1 LINE
006890             AT EOP
006900                 PERFORM 9100-HEADINGS.
006910
006920     MOVE T-TS-PLAYED         (SUB-TEAM) TO O-TS-PLAYED.
006930     MOVE T-TS-HOME           (SUB-TEAM) TO O-TS-HOME.
006940     MOVE T-TS-AWAY           (SUB-TEAM) TO O-TS-AWAY.
006950     MOVE T-TS-WINS           (SUB-TEAM) TO O-TS-WINS.
006960     MOVE T-TS-DRAWS          (SUB-TEAM) TO O-TS-DRAWS.
006970     MOVE T-TS-LOSSES         (SUB-TEAM) TO O-TS-LOSSES.
006980     MOVE T-TS-GOALS-FOR      (SUB-TEAM) TO O-TS-GF.
006990     MOVE T-TS-GOALS-AGAINST  (SUB-TEAM) TO O-TS-GA.
007000     MOVE T-TS-GOAL-DIFF      (SUB-TEAM) TO O-TS-GD.
007010     MOVE T-TS-WIN-PCT        (SUB-TEAM) TO O-TS-WIN-PCT.
007020     MOVE T-TS-DRAW-PCT       (SUB-TEAM) TO O-TS-DRAW-PCT.
007030     MOVE T-TS-LOSS-PCT       (SUB-TEAM) TO O-TS-LOSS-PCT.
007040
007050     WRITE PRTLINE FROM TEAM-MATCH-STAT-LINE
007060         AFTER ADVANCING 1 LINE
007070             AT EOP
007080                 PERFORM 9100-HEADINGS.
007090
007100*-----------------------------------------------------------------
007110*  4000-SERIES - THE MAN-OF-THE-MATCH AWARD CARD PASS.           *
007120*-----------------------------------------------------------------
007130 4000-AWARD-PASS.
007140     ADD 1 TO C-AWD-READ-CTR.
007150     IF C-AWD-READ-CTR = 1
007160         WRITE PRTLINE FROM AWARD-HEADING-LINE
007170             AFTER ADVANCING 3 LINES.
007180
007190     PERFORM 4100-VALIDATE-AWARD THRU 4100-X.
007200     IF ERR-SW = 'NO'
007210         ADD 1 TO C-AWD-ACC-CTR
007220         ADD 1 TO T-PL-GOALS (SUB-PLAYER)
007230         MOVE I-AWD-MATCH-ID       TO O-AWD-MATCH-ID
007240         MOVE I-AWD-PLAYER-ID      TO O-AWD-PLAYER-ID
007250         MOVE T-PL-NAME (SUB-PLAYER) TO O-AWD-PLAYER-NAME
007260         MOVE T-PL-GOALS (SUB-PLAYER) TO O-AWD-NEW-GOALS
007270         WRITE PRTLINE FROM AWARD-CONFIRM-LINE
007280             AFTER ADVANCING 1 LINE
007290                 AT EOP
007300                     PERFORM 9100-HEADINGS
007310     ELSE
007320         ADD 1 TO C-AWD-REJ-CTR
007330         PERFORM 4400-AWARD-REJECT.
007340
007350     PERFORM 9050-READ-CARD.
007360
007370*  A MAN-OF-THE-MATCH AWARD IS GOOD ONLY WHEN THE MATCH IS       *
007380*  FINISHED AND THE NAMED PLAYER'S TEAM WAS ONE OF THE TWO CLUBS *
007390*  THAT PLAYED IT.                                               *
007400 4100-VALIDATE-AWARD.
007410     MOVE 'YES' TO ERR-SW.
007420     MOVE SPACES TO O-ERR-REASON.
007430
007440     MOVE 'N' TO WS-FOUND-SW.
007450     PERFORM 4110-SCAN-MATCH
007460         VARYING SUB-MATCH FROM 1 BY 1
007470             UNTIL SUB-MATCH > WS-MATCH-COUNT
007480                 OR WS-FOUND-SW = 'Y'.
007490     IF WS-FOUND-SW = 'N'
007500         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
007510         GO TO 4100-X.
007520     SUBTRACT 1 FROM SUB-MATCH.
007530
007540     IF NOT T-STAT-FINISHED (SUB-MATCH)
007550         MOVE 'MATCH IS NOT FINISHED' TO O-ERR-REASON
007560         GO TO 4100-X.
007570
007580     MOVE 'N' TO WS-FOUND-SW.
007590     PERFORM 4120-SCAN-PLAYER
007600         VARYING SUB-PLAYER FROM 1 BY 1
007610             UNTIL SUB-PLAYER > WS-PLAYER-COUNT
007620                 OR WS-FOUND-SW = 'Y'.
007630     IF WS-FOUND-SW = 'N'
007640         MOVE 'PLAYER ID NOT ON FILE' TO O-ERR-REASON
007650         GO TO 4100-X.
007660     SUBTRACT 1 FROM SUB-PLAYER.
007670
007680     IF T-PL-TEAM-ID (SUB-PLAYER) NOT = T-MT-HOME-TEAM (SUB-MATCH)
007690       AND T-PL-TEAM-ID (SUB-PLAYER) NOT =
007700                                    T-MT-AWAY-TEAM (SUB-MATCH)    REQ5210 
007710         MOVE 'PLAYER TEAM DID NOT PLAY IN THIS MATCH'
007720             TO O-ERR-REASON
007730         GO TO 4100-X.
007740
007750     MOVE 'NO' TO ERR-SW.
007760
007770 4100-X.
007780     EXIT.
007790
007800 4110-SCAN-MATCH.
007810     IF T-MT-ID (SUB-MATCH) = I-AWD-MATCH-ID
007820         MOVE 'Y' TO WS-FOUND-SW.
007830
007840 4120-SCAN-PLAYER.
007850     IF T-PL-ID (SUB-PLAYER) = I-AWD-PLAYER-ID
007860         MOVE 'Y' TO WS-FOUND-SW.
007870
007880*  WRITES ONE REJECTED AWARD CARD TO THE ERROR LOG.              *
007890 4400-AWARD-REJECT.
007900     MOVE I-AWARD-REC TO O-ERR-REC.
007910
007920     IF WS-RERUN-REQUESTED
007930         DISPLAY 'LGPLYMT AWARD REJECT - ' O-ERR-RAW.
007940
007950     WRITE ERRLINE FROM ERR-DETAIL-LINE
007960         AFTER ADVANCING 2 LINES
007970             AT EOP
007980                 PERFORM 9200-ERR-HEADINGS.
007990
008000 4900-AWARD-TOTALS.
008010     MOVE C-AWD-READ-CTR TO O-AWD-READ.
008020     MOVE C-AWD-ACC-CTR  TO O-AWD-ACC.
008030     MOVE C-AWD-REJ-CTR  TO O-AWD-REJ.
008040
008050     WRITE PRTLINE FROM AWARD-TOTALS-LINE
008060         AFTER ADVANCING 3 LINES.
008070
008080*-----------------------------------------------------------------
008090 9000-READ.
008100     READ PLAYERS-IN
008110         AT END
008120             MOVE 'NO' TO MORE-RECS.
008130
008140 9050-READ-CARD.
008150     READ AWARD-CARD
008160         AT END
008170             MOVE 'NO' TO MORE-CARDS.
008180
008190 9100-HEADINGS.
008200     ADD 1 TO C-PCTR.
008210     MOVE C-PCTR TO O-PCTR.
008220
008230     WRITE PRTLINE FROM COMPANY-TITLE-LINE
008240         AFTER ADVANCING PAGE.
008250     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
008260         AFTER ADVANCING 2 LINES.
008270
008280 9200-ERR-HEADINGS.
008290     ADD 1 TO C-ERR-PCTR.
008300     MOVE C-ERR-PCTR TO O-ERR-PCTR.
008310
008320     WRITE ERRLINE FROM ERR-COMPANY-TITLE-LINE
008330         AFTER ADVANCING PAGE.
008340     WRITE ERRLINE FROM ERR-COLUMN-HEADINGS-LINE
008350         AFTER ADVANCING 2 LINES.
008360