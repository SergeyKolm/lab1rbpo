000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LGMATPST.
000120 AUTHOR.         LUCAS CHAPMAN.
000130 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000140 DATE-WRITTEN.   02/14/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170******************************************************************
000180*  LGMATPST  -  LEAGUE MATCH RESULT POSTING                     *
000190*  ==========================================                   *
000200*  READS THE MATCH TRANSACTION FILE, VALIDATES EACH MATCH        *
000210*  AGAINST THE TEAM AND VENUE MASTERS, POSTS FINISHED RESULTS    *
000220*  TO THE STANDINGS TABLE, RE-RANKS THE TABLE AND PRINTS THE     *
000230*  LEAGUE STANDINGS REPORT.  REJECTED TRANSACTIONS ARE WRITTEN   *
000240*  TO THE ERROR LOG WITH A ONE-LINE REASON.                      *
000250******************************************************************
000260*  CHANGE LOG                                                    *
000270*  ----------                                                    *
000280*  02/14/91  LC   ORIGINAL PROGRAM WRITTEN FOR SPRING SEASON.    *
000290*  03/02/91  LC   ADDED VENUE-EXISTS CHECK ON MATCH CREATE.      *
000300*  03/22/91  LC   ADDED SELF-PLAY EDIT PER COMMISSIONER MEMO.    *
000310*  04/10/91  LC   SCHEDULING CONFLICT WINDOW ADDED (2 HR).       *
000320*  09/05/91  LC   FALL SEASON - GOAL DIFFERENCE TIE BREAK ADDED. *
000330*  01/18/92  LC   IN-PROGRESS START-WINDOW EDIT (1 HR) ADDED.    *
000340*  06/30/92  LC   CONTROL TOTALS SECTION ADDED TO REPORT.        *
000350*  11/09/92  LC   FIX - GOALS-POSTED COUNTER WAS NOT RESET.      *
000360*  02/15/93  LC   RANKING NOW SORTS ON GOALS-FOR AS 3RD KEY.     *
000370*  08/01/94  LC   PAGE OVERFLOW ON ERROR LOG NOW REHEADS.        *
000380*  12/12/95  LC   YEAR-END REVIEW - NO CHANGES REQUIRED.         *
000390*  01/06/99  RTM  Y2K REVIEW - DATE-TIME FIELDS ALREADY 4-DIGIT  *
000400*                 YEAR (9(14) YYYYMMDDHHMMSS).  NO CHANGE MADE.  *
000410*  03/14/00  RTM  REQ 4471 - STANDINGS ROW AUTO-CREATE FOR A     *
000420*                 TEAM WITH NO PRIOR ROW.                        *
000430*  07/19/02  RTM  REQ 5108 - PRINT GOAL DIFFERENCE COLUMN.       *
000440*  05/03/05  DHB  REQ 6290 - BUBBLE SORT REPLACED STRAIGHT       *
000450*                 INSERTION SORT FOR LARGER LEAGUES.             *
000460*  09/27/08  DHB  REQ 7002 - VALIDATE STATUS AGAINST STATUS      *
000470*                 TABLE INSTEAD OF HARD-CODED LITERALS.          *
000480*  04/18/11  DHB  REQ 8801 - MATCH TRANS NOW CARRIES AN ACTION    *
000490*                 CODE (C/U/S/F/X/D).  VALIDATION LOOKS UP THE    *
000500*                 MATCH'S STATUS AS OF THE LAST TRANSACTION THIS  *
000510*                 RUN BEFORE ALLOWING A START, COMPLETE, CANCEL   *
000520*                 OR DELETE - LEAGUE OFFICE AUDIT FINDING.        *
000530*  02/09/12  DHB  REQ 9011 - TEAM/VENUE FD RECORDS TRIMMED BACK    *
000540*                 TO THEIR DOCUMENTED 80/70-BYTE LAYOUTS - THE     *
000550*                 4-BYTE RESERVED SLOT WAS NEVER A LEAGUE OFFICE   *
000560*                 FIELD AND WAS THROWING OFF THE CARD-SHOP'S       *
000570*                 FIXED-BLOCK JCL.                                 *
000580*  02/09/12  DHB  REQ 9014 - MATCH-STATUS AND THE ACTION CODE ARE  *
000590*                 NOW 88-LEVEL CONDITION-NAMES INSTEAD OF LITERAL  *
000600*                 COMPARES - ONE MORE SHOP FOR SPOTTING A TYPO IN  *
000610*                 A STATUS LITERAL AT COMPILE TIME, NOT AT RUN.    *
000620******************************************************************
000630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01                    IS TOP-OF-FORM
000680     CLASS NUMERIC-CODE     IS "0" THRU "9"
000690     UPSI-0 ON  STATUS      IS WS-RERUN-REQUESTED
000700     UPSI-0 OFF STATUS      IS WS-NORMAL-RUN.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740
000750     SELECT TEAMS-IN     ASSIGN TO TEAMIN
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT VENUES-IN    ASSIGN TO VENUEIN
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800
000810     SELECT STANDINGS-IN ASSIGN TO STNDIN
000820         ORGANIZATION IS LINE SEQUENTIAL.
000830
000840     SELECT MATCHES-IN   ASSIGN TO MATCHIN
000850         ORGANIZATION IS LINE SEQUENTIAL.
000860
000870     SELECT STANDINGS-OUT ASSIGN TO STNDOUT
000880         ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT RPTOUT       ASSIGN TO RPTOUT
000910         ORGANIZATION IS RECORD SEQUENTIAL.
000920
000930     SELECT ERROUT       ASSIGN TO ERRLOG
000940         ORGANIZATION IS RECORD SEQUENTIAL.
000950
000960*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000 FD  TEAMS-IN
001010     LABEL RECORD IS STANDARD
001020     DATA RECORD IS I-TEAM-REC
001030     RECORD CONTAINS 80 CHARACTERS.
001040
001050 01  I-TEAM-REC.
001060     05  I-TEAM-ID           PIC 9(06).
001070     05  I-TEAM-NAME         PIC X(30).
001080     05  I-TEAM-CITY         PIC X(20).
001090     05  I-TEAM-COACH        PIC X(16).
001100     05  I-TEAM-FOUND-YEAR   PIC 9(04).
001110     05  I-TEAM-POINTS       PIC 9(04).
001120
001130 FD  VENUES-IN
001140     LABEL RECORD IS STANDARD
001150     DATA RECORD IS I-VENUE-REC
001160     RECORD CONTAINS 70 CHARACTERS.
001170
001180 01  I-VENUE-REC.
001190     05  I-VENUE-ID          PIC 9(06).
001200     05  I-VENUE-NAME        PIC X(30).
001210     05  I-VENUE-CITY        PIC X(20).
001220     05  I-VENUE-CAPACITY    PIC 9(06).
001230     05  I-VENUE-FIELD-TYPE  PIC X(08).
001240
001250 FD  STANDINGS-IN
001260     LABEL RECORD IS STANDARD
001270     DATA RECORD IS I-STAND-REC
001280     RECORD CONTAINS 60 CHARACTERS.
001290
001300 01  I-STAND-REC.
001310     05  I-STND-ID           PIC 9(06).
001320     05  I-STND-TEAM-ID      PIC 9(06).
001330     05  I-STND-PLAYED       PIC 9(04).
001340     05  I-STND-WINS         PIC 9(04).
001350     05  I-STND-DRAWS        PIC 9(04).
001360     05  I-STND-LOSSES       PIC 9(04).
001370     05  I-STND-GOALS-FOR    PIC 9(04).
001380     05  I-STND-GOALS-AGNST  PIC 9(04).
001390     05  I-STND-POINTS       PIC 9(04).
001400     05  I-STND-POSITION     PIC 9(03).
001410     05  I-STND-RESERVED     PIC X(17).
001420
001430 FD  MATCHES-IN
001440     LABEL RECORD IS STANDARD
001450     DATA RECORD IS I-MATCH-REC
001460     RECORD CONTAINS 60 CHARACTERS.
001470
001480 01  I-MATCH-REC.
001490     05  I-MATCH-ID          PIC 9(06).
001500     05  I-MATCH-HOME-ID     PIC 9(06).
001510     05  I-MATCH-AWAY-ID     PIC 9(06).
001520     05  I-MATCH-VENUE-ID    PIC 9(06).
001530     05  I-MATCH-DATE-TIME   PIC 9(14).
001540     05  I-MATCH-HOME-SCORE  PIC 9(02).
001550     05  I-MATCH-AWAY-SCORE  PIC 9(02).
001560     05  I-MATCH-STATUS      PIC X(12).
001570         88  I-STAT-SCHEDULED    VALUE 'SCHEDULED   '.
001580         88  I-STAT-IN-PROGRESS  VALUE 'IN-PROGRESS '.
001590         88  I-STAT-FINISHED     VALUE 'FINISHED    '.
001600         88  I-STAT-CANCELLED    VALUE 'CANCELLED   '.
001610     05  I-MATCH-RESERVED    PIC X(06).
001620*  I-MATCH-ACTION TELLS THIS PASS WHICH SCREEN THE TRANSACTION    *
001630*  CAME FROM - C=CREATE U=UPDATE S=START F=COMPLETE X=CANCEL      *
001640*  D=DELETE (REQ 8801).  CARVED OUT OF THE RESERVED BYTES.        *
001650 01  I-MATCH-RESERVED-R REDEFINES I-MATCH-RESERVED.
001660     05  I-MATCH-ACTION      PIC X(01).
001670         88  I-ACT-CREATE        VALUE 'C'.
001680         88  I-ACT-UPDATE        VALUE 'U'.
001690         88  I-ACT-START         VALUE 'S'.
001700         88  I-ACT-COMPLETE      VALUE 'F'.
001710         88  I-ACT-CANCEL        VALUE 'X'.
001720         88  I-ACT-DELETE        VALUE 'D'.
001730     05  FILLER              PIC X(05).
001740
001750 FD  STANDINGS-OUT
001760     LABEL RECORD IS STANDARD
001770     DATA RECORD IS O-STAND-REC
001780     RECORD CONTAINS 60 CHARACTERS.
001790
001800 01  O-STAND-REC.
001810     05  O-STND-ID           PIC 9(06).
001820     05  O-STND-TEAM-ID      PIC 9(06).
001830     05  O-STND-PLAYED       PIC 9(04).
001840     05  O-STND-WINS         PIC 9(04).
001850     05  O-STND-DRAWS        PIC 9(04).
001860     05  O-STND-LOSSES       PIC 9(04).
001870     05  O-STND-GOALS-FOR    PIC 9(04).
001880     05  O-STND-GOALS-AGNST  PIC 9(04).
001890     05  O-STND-POINTS       PIC 9(04).
001900     05  O-STND-POSITION     PIC 9(03).
001910     05  O-STND-RESERVED     PIC X(17).
001920
001930 FD  RPTOUT
001940     LABEL RECORD IS OMITTED
001950     RECORD CONTAINS 132 CHARACTERS
001960     DATA RECORD IS PRTLINE
001970     LINAGE IS 60 WITH FOOTING AT 56.
001980
001990 01  PRTLINE                 PIC X(132).
002000
002010 FD  ERROUT
002020     LABEL RECORD IS OMITTED
002030     RECORD CONTAINS 132 CHARACTERS
002040     DATA RECORD IS ERRLINE
002050     LINAGE IS 60 WITH FOOTING AT 56.
002060
002070 01  ERRLINE                 PIC X(132).
002080
002090*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002100 WORKING-STORAGE SECTION.
002110*=======================*
002120
002130*----------- SWITCHES --------------------------------------------
002140 01  WORK-AREA.
002150     05  MORE-RECS           PIC XXX     VALUE 'YES'.
002160     05  WS-EOF-TEAMS        PIC X       VALUE 'N'.
002170     05  WS-EOF-VENUES       PIC X       VALUE 'N'.
002180     05  WS-EOF-STANDINGS    PIC X       VALUE 'N'.
002190     05  WS-VALID-SW         PIC X       VALUE 'Y'.
002200     05  WS-FOUND-SW         PIC X       VALUE 'N'.
002210     05  WS-MATCH-FOUND-SW   PIC X       VALUE 'N'.
002220     05  WS-POST-SW          PIC X       VALUE 'N'.
002230     05  WS-DELETE-SW        PIC X       VALUE 'N'.
002240     05  C-PCTR              PIC 99      COMP VALUE 0.
002250     05  C-ERR-PCTR          PIC 99      COMP VALUE 0.
002260
002270*----------- CONTROL TOTALS --------------------------------------
002280*  READ AND GOALS COUNTS ARE STANDALONE 77-LEVELS PER SHOP        *
002290*  STANDARD FOR A SINGLE RUN-WIDE SCALAR (REQ 9014).               *
002300 77  C-READ-CTR              PIC 9(06)   COMP VALUE 0.
002310 77  C-GOALS-CTR             PIC 9(06)   COMP VALUE 0.
002320 01  CONTROL-COUNTERS.
002330     05  C-ACC-CTR           PIC 9(06)   COMP VALUE 0.
002340     05  C-REJ-CTR           PIC 9(06)   COMP VALUE 0.
002350
002360*----------- SUBSCRIPTS AND SCRATCH COUNTERS ---------------------
002370 01  TABLE-SUBSCRIPTS.
002380     05  SUB-TEAM            PIC 9(04)   COMP VALUE 0.
002390     05  SUB-VENUE           PIC 9(04)   COMP VALUE 0.
002400     05  SUB-STND            PIC 9(04)   COMP VALUE 0.
002410     05  SUB-STND-HOME       PIC 9(04)   COMP VALUE 0.
002420     05  SUB-STND-AWAY       PIC 9(04)   COMP VALUE 0.
002430     05  SUB-ACCEPT          PIC 9(04)   COMP VALUE 0.
002440     05  SUB-SORT-I          PIC 9(04)   COMP VALUE 0.
002450     05  SUB-SORT-J          PIC 9(04)   COMP VALUE 0.
002460     05  SUB-STATUS          PIC 9(04)   COMP VALUE 0.
002470     05  WS-BUBBLE-LIMIT     PIC 9(04)   COMP VALUE 0.
002480     05  WS-SUM-PLAYED       PIC 9(06)   COMP VALUE 0.
002490     05  WS-LOOKUP-ID        PIC 9(06)        VALUE 0.
002500     05  SUB-MATCH           PIC 9(04)   COMP VALUE 0.
002510
002520*----------- RUN DATE / TIME -------------------------------------
002530 01  CURRENT-DATE-AND-TIME.
002540     05  I-DATE.
002550         10  I-YY            PIC 9(04).
002560         10  I-MM            PIC 99.
002570         10  I-DD            PIC 99.
002580     05  I-TIME              PIC X(11).
002590     05  I-TIME-R REDEFINES I-TIME.
002600         10  I-TIME-HH       PIC 99.
002610         10  I-TIME-MM       PIC 99.
002620         10  I-TIME-SS       PIC 99.
002630         10  FILLER          PIC X(05).
002640
002650 01  WS-RUN-DATE-TIME        PIC 9(14)   COMP VALUE 0.
002660 01  WS-DATE-DIFF            PIC S9(14)  COMP VALUE 0.
002670
002680*//////////// TEAM TABLE (LOADED FROM TEAMS-IN) /////////////////
002690 01  WS-TEAM-COUNT           PIC 9(04)   COMP VALUE 0.
002700 01  WS-TEAM-TABLE.
002710     05  T-TEAM-ENTRY OCCURS 200 TIMES.
002720         10  T-TEAM-ID       PIC 9(06).
002730         10  T-TEAM-NAME     PIC X(30).
002740
002750*//////////// VENUE TABLE (LOADED FROM VENUES-IN) ///////////////
002760 01  WS-VENUE-COUNT          PIC 9(04)   COMP VALUE 0.
002770 01  WS-VENUE-TABLE.
002780     05  T-VENUE-ENTRY OCCURS 150 TIMES.
002790         10  T-VENUE-ID      PIC 9(06).
002800
002810*//////////// STANDINGS TABLE (LOADED, POSTED, RE-RANKED) ///////
002820 01  WS-STND-COUNT           PIC 9(04)   COMP VALUE 0.
002830 01  WS-STND-TABLE.
002840     05  T-STND-ENTRY OCCURS 200 TIMES.
002850         10  T-STND-ID           PIC 9(06).
002860         10  T-STND-TEAM-ID      PIC 9(06).
002870         10  T-STND-PLAYED       PIC 9(04).
002880         10  T-STND-WINS         PIC 9(04).
002890         10  T-STND-DRAWS        PIC 9(04).
002900         10  T-STND-LOSSES       PIC 9(04).
002910         10  T-STND-GOALS-FOR    PIC 9(04).
002920         10  T-STND-GOALS-AGNST  PIC 9(04).
002930         10  T-STND-POINTS       PIC 9(04).
002940         10  T-STND-POSITION     PIC 9(03).
002950         10  T-STND-RANK-KEY     PIC S9(09) COMP.
002960
002970*//////////// SCHEDULING-CONFLICT WINDOW TABLE //////////////////
002980*  ONE ENTRY PER TEAM COMMITTED TO A SCHEDULED OR IN-PROGRESS    *
002990*  MATCH THIS RUN.  BUILT AS TRANSACTIONS ARE ACCEPTED SO A      *
003000*  LATER TRANSACTION FOR THE SAME TEAM CAN BE CHECKED AGAINST IT.*
003010 01  WS-ACCEPT-COUNT         PIC 9(04)   COMP VALUE 0.
003020 01  WS-ACCEPT-TABLE.
003030     05  T-ACCEPT-ENTRY OCCURS 500 TIMES.
003040         10  T-ACCEPT-TEAM-ID    PIC 9(06).
003050         10  T-ACCEPT-DATE-TIME  PIC 9(14).
003060
003070*//////////// MATCH STATUS TABLE (BUILT AS TRANSACTIONS POST) ///////
003080*  HOLDS THE STATUS LAST POSTED FOR EACH MATCH ID SEEN THIS RUN SO A*
003090*  LATER TRANSACTION FOR THE SAME MATCH CAN BE CHECKED FOR A LEGAL  *
003100*  LIFECYCLE TRANSITION BEFORE IT IS ACCEPTED (REQ 8801).           *
003110 01  WS-MATCH-COUNT          PIC 9(04)   COMP VALUE 0.
003120 01  WS-MATCH-TABLE.
003130     05  T-MT-ENTRY OCCURS 2000 TIMES.
003140         10  T-MT-ID         PIC 9(06).
003150         10  T-MT-STATUS     PIC X(12).
003160             88  T-STAT-FINISHED  VALUE 'FINISHED    '.
003170             88  T-STAT-DELETED   VALUE 'DELETED     '.
003180
003190 01  WS-PRIOR-STATUS         PIC X(12)   VALUE SPACES.
003200
003210*----------- VALID MATCH STATUS CODES (CONSTANT TABLE) -----------
003220 01  MATCH-STATUS-INFO.
003230     05  FILLER              PIC X(12)   VALUE 'SCHEDULED   '.
003240     05  FILLER              PIC X(12)   VALUE 'IN-PROGRESS '.
003250     05  FILLER              PIC X(12)   VALUE 'FINISHED    '.
003260     05  FILLER              PIC X(12)   VALUE 'CANCELLED   '.
003270
003280 01  MATCH-STATUS-TABLE REDEFINES MATCH-STATUS-INFO.              REQ7002 
003290     05  T-STATUS-NAME       PIC X(12)   OCCURS 4.
003300
003310*----------- SWAP AREA FOR THE STANDINGS BUBBLE SORT -------------
003320 01  WS-SWAP-ENTRY.
003330     05  WS-SWAP-ID          PIC 9(06).
003340     05  WS-SWAP-TEAM-ID     PIC 9(06).
003350     05  WS-SWAP-PLAYED      PIC 9(04).
003360     05  WS-SWAP-WINS        PIC 9(04).
003370     05  WS-SWAP-DRAWS       PIC 9(04).
003380     05  WS-SWAP-LOSSES      PIC 9(04).
003390     05  WS-SWAP-GF          PIC 9(04).
003400     05  WS-SWAP-GA          PIC 9(04).
003410     05  WS-SWAP-POINTS      PIC 9(04).
003420     05  WS-SWAP-POSITION    PIC 9(03).
003430     05  WS-SWAP-RANK-KEY    PIC S9(09) COMP.
003440
003450*----------- REPORT LINES ----------------------------------------
003460 01  COMPANY-TITLE-LINE.
003470     05  FILLER              PIC X(6)    VALUE 'DATE: '.
003480     05  O-MM                PIC 99.
003490     05  FILLER              PIC X       VALUE '/'.
003500     05  O-DD                PIC 99.
003510     05  FILLER              PIC X       VALUE '/'.
003520     05  O-YY                PIC 9(4).
003530     05  FILLER              PIC X(30)   VALUE ' '.
003540     05  FILLER              PIC X(30)   VALUE
003550                                  'ALBIA SOCCER LEAGUE STANDINGS'.
003560     05  FILLER              PIC X(46)   VALUE ' '.
003570     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
003580     05  O-PCTR              PIC Z9.
003590
003600 01  COLUMN-HEADINGS-LINE.
003610     05  FILLER              PIC X(5)    VALUE ' POS '.
003620     05  FILLER              PIC X(3)    VALUE ' '.
003630     05  FILLER              PIC X(30)   VALUE 'TEAM NAME'.
003640     05  FILLER              PIC X(4)    VALUE 'PLYD'.
003650     05  FILLER              PIC X(3)    VALUE ' '.
003660     05  FILLER              PIC X(4)    VALUE 'WINS'.
003670     05  FILLER              PIC X(3)    VALUE ' '.
003680     05  FILLER              PIC X(5)    VALUE 'DRAWS'.
003690     05  FILLER              PIC X(2)    VALUE ' '.
003700     05  FILLER              PIC X(6)    VALUE 'LOSSES'.
003710     05  FILLER              PIC X(3)    VALUE ' '.
003720     05  FILLER              PIC X(2)    VALUE 'GF'.
003730     05  FILLER              PIC X(3)    VALUE ' '.
003740     05  FILLER              PIC X(2)    VALUE 'GA'.
003750     05  FILLER              PIC X(3)    VALUE ' '.
003760     05  FILLER              PIC X(2)    VALUE 'GD'.
003770     05  FILLER              PIC X(4)    VALUE ' '.
003780     05  FILLER              PIC X(6)    VALUE 'POINTS'.
003790
003800 01  DETAIL-LINE.
003810     05  O-POSITION          PIC ZZ9.
003820     05  FILLER              PIC X(3)    VALUE ' '.
003830     05  O-TEAM-NAME         PIC X(30).
003840     05  O-PLAYED            PIC ZZZ9.
003850     05  FILLER              PIC X(3)    VALUE ' '.
003860     05  O-WINS              PIC ZZZ9.
003870     05  FILLER              PIC X(3)    VALUE ' '.
003880     05  O-DRAWS             PIC ZZZ9.
003890     05  FILLER              PIC X(3)    VALUE ' '.
003900     05  O-LOSSES            PIC ZZZ9.
003910     05  FILLER              PIC X(3)    VALUE ' '.
003920     05  O-GF                PIC ZZZ9.
003930     05  FILLER              PIC X(3)    VALUE ' '.
003940     05  O-GA                PIC ZZZ9.
003950     05  FILLER              PIC X(3)    VALUE ' '.
003960     05  O-GD                PIC -ZZ9.
003970     05  FILLER              PIC X(4)    VALUE ' '.
003980     05  O-POINTS            PIC ZZZ9.
003990
004000 01  FINAL-TOTAL-LINE.
004010     05  FILLER              PIC X(15)   VALUE 'LEAGUE TOTALS:'.
004020     05  FILLER              PIC X(6)    VALUE 'TEAMS='.
004030     05  O-FT-TEAMS          PIC ZZ9.
004040     05  FILLER              PIC X(3)    VALUE ' '.
004050     05  FILLER              PIC X(9)    VALUE 'MATCHES='.
004060     05  O-FT-MATCHES        PIC ZZZ9.
004070     05  FILLER              PIC X(3)    VALUE ' '.
004080     05  FILLER              PIC X(7)    VALUE 'GOALS='.
004090     05  O-FT-GOALS          PIC ZZZZ9.
004100     05  FILLER              PIC X(80)   VALUE ' '.
004110
004120 01  CONTROL-TOTALS-HEADING.
004130     05  FILLER              PIC X(15)   VALUE 'CONTROL TOTALS:'.
004140     05  FILLER              PIC X(117)  VALUE ' '.
004150
004160 01  CONTROL-TOTALS-LINE.
004170     05  FILLER              PIC X(13)   VALUE 'RECORDS READ='.
004180     05  O-CT-READ           PIC ZZZZZ9.
004190     05  FILLER              PIC X(3)    VALUE ' '.
004200     05  FILLER              PIC X(9)    VALUE 'ACCEPTED='.
004210     05  O-CT-ACC            PIC ZZZZZ9.
004220     05  FILLER              PIC X(3)    VALUE ' '.
004230     05  FILLER              PIC X(9)    VALUE 'REJECTED='.
004240     05  O-CT-REJ            PIC ZZZZZ9.
004250     05  FILLER              PIC X(3)    VALUE ' '.
004260     05  FILLER              PIC X(13)   VALUE 'GOALS POSTED='.
004270     05  O-CT-GOALS          PIC ZZZZZ9.
004280     05  FILLER              PIC X(30)   VALUE ' '.
004290
004300*----------- ERROR LOG LINES -------------------------------------
004310 01  ERR-COMPANY-TITLE-LINE.
004320     05  FILLER              PIC X(6)    VALUE 'DATE: '.
004330     05  O-ERR-MM            PIC 99.
004340     05  FILLER              PIC X       VALUE '/'.
004350     05  O-ERR-DD            PIC 99.
004360     05  FILLER              PIC X       VALUE '/'.
004370     05  O-ERR-YY            PIC 9(4).
004380     05  FILLER              PIC X(30)   VALUE ' '.
004390     05  FILLER              PIC X(30)   VALUE
004400                                  'MATCH TRANSACTION ERROR LOG'.
004410     05  FILLER              PIC X(46)   VALUE ' '.
004420     05  FILLER              PIC X(6)    VALUE 'PAGE: '.
004430     05  O-ERR-PCTR          PIC Z9.
004440
004450 01  ERR-COLUMN-HEADINGS-LINE.
004460     05  FILLER              PIC X(15)   VALUE 'MATCH TRANS REC'.
004470     05  FILLER              PIC X(50)   VALUE ' '.
004480     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
004490     05  FILLER              PIC X(50)   VALUE ' '.
004500
004510* ERR-DETAIL-LINE-RAW GIVES THE SAME 132 BYTES AS A SINGLE FIELD *
004520*  SO A REJECT CAN BE DISPLAYED WHOLE WHEN THE RUN IS UNDER THE  *
004530*  UPSI-0 TEST SWITCH (SEE 2400-REJECT-ROUT).                    *
004540 01  ERR-DETAIL-LINE.
004550     05  O-ERR-REC           PIC X(60).
004560     05  FILLER              PIC X(2)    VALUE ' '.
004570     05  O-ERR-REASON        PIC X(40).
004580     05  FILLER              PIC X(30)   VALUE ' '.
004590
004600 01  ERR-DETAIL-LINE-RAW REDEFINES ERR-DETAIL-LINE.
004610     05  O-ERR-RAW           PIC X(132).
004620
004630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004640 PROCEDURE DIVISION.
004650 0000-MAIN.
004660     PERFORM 1000-INIT.
004670     PERFORM 2000-MAINLINE
004680         UNTIL MORE-RECS = 'NO'.
004690     PERFORM 3000-CLOSING.
004700     STOP RUN.
004710
004720*-----------------------------------------------------------------
004730*  1000-SERIES - OPEN FILES, LOAD MASTER TABLES, PRIME THE READ. *
004740*-----------------------------------------------------------------
004750 1000-INIT.
004760     OPEN INPUT  TEAMS-IN.
004770     OPEN INPUT  VENUES-IN.
004780     OPEN INPUT  STANDINGS-IN.
004790     OPEN INPUT  MATCHES-IN.
004800     OPEN OUTPUT STANDINGS-OUT.
004810     OPEN OUTPUT RPTOUT.
004820     OPEN OUTPUT ERROUT.
004830
004840     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
004850     MOVE I-YY TO O-YY.
004860     MOVE I-YY TO O-ERR-YY.
004870     MOVE I-DD TO O-DD.
004880     MOVE I-DD TO O-ERR-DD.
004890     MOVE I-MM TO O-MM.
004900     MOVE I-MM TO O-ERR-MM.
004910     COMPUTE WS-RUN-DATE-TIME =
004920         I-YY * 10000000000 + I-MM * 100000000 + I-DD * 1000000
004930             + I-TIME-HH * 10000 + I-TIME-MM * 100 + I-TIME-SS.
004940
004950     PERFORM 1110-READ-TEAM.
004960     PERFORM 1100-LOAD-TEAMS
004970         UNTIL WS-EOF-TEAMS = 'Y'.
004980
004990     PERFORM 1210-READ-VENUE.
005000     PERFORM 1200-LOAD-VENUES
005010         UNTIL WS-EOF-VENUES = 'Y'.
005020
005030     PERFORM 1310-READ-STANDING.
005040     PERFORM 1300-LOAD-STANDINGS
005050         UNTIL WS-EOF-STANDINGS = 'Y'.
005060
005070     PERFORM 9000-READ-MATCH.
005080     PERFORM 9100-HEADINGS.
005090     PERFORM 9200-ERR-HEADINGS.
005100
005110 1100-LOAD-TEAMS.
005120     ADD 1 TO WS-TEAM-COUNT.
005130     MOVE I-TEAM-ID   TO T-TEAM-ID   (WS-TEAM-COUNT).
005140     MOVE I-TEAM-NAME TO T-TEAM-NAME (WS-TEAM-COUNT).
005150     PERFORM 1110-READ-TEAM.
005160
005170 1110-READ-TEAM.
005180     READ TEAMS-IN
005190         AT END
005200             MOVE 'Y' TO WS-EOF-TEAMS.
005210
005220 1200-LOAD-VENUES.
005230     ADD 1 TO WS-VENUE-COUNT.
005240     MOVE I-VENUE-ID  TO T-VENUE-ID  (WS-VENUE-COUNT).
005250     PERFORM 1210-READ-VENUE.
005260
005270 1210-READ-VENUE.
005280     READ VENUES-IN
005290         AT END
005300             MOVE 'Y' TO WS-EOF-VENUES.
005310
005320 1300-LOAD-STANDINGS.
005330     ADD 1 TO WS-STND-COUNT.
005340     MOVE I-STND-ID          TO T-STND-ID         (WS-STND-COUNT).
005350     MOVE I-STND-TEAM-ID     TO T-STND-TEAM-ID    (WS-STND-COUNT).
005360     MOVE I-STND-PLAYED      TO T-STND-PLAYED     (WS-STND-COUNT).
005370     MOVE I-STND-WINS        TO T-STND-WINS       (WS-STND-COUNT).
005380     MOVE I-STND-DRAWS       TO T-STND-DRAWS      (WS-STND-COUNT).
005390     MOVE I-STND-LOSSES      TO T-STND-LOSSES     (WS-STND-COUNT).
005400     MOVE I-STND-GOALS-FOR   TO T-STND-GOALS-FOR  (WS-STND-COUNT).
005410     MOVE I-STND-GOALS-AGNST TO T-STND-GOALS-AGNST
005420                                                  (WS-STND-COUNT).
005430     MOVE I-STND-POINTS      TO T-STND-POINTS     (WS-STND-COUNT).
005440     MOVE I-STND-POSITION    TO T-STND-POSITION   (WS-STND-COUNT).
005450     PERFORM 1310-READ-STANDING.
005460
005470 1310-READ-STANDING.
005480     READ STANDINGS-IN
005490         AT END
005500             MOVE 'Y' TO WS-EOF-STANDINGS.
005510
005520*-----------------------------------------------------------------
005530*  2000-SERIES - ONE MATCH TRANSACTION PER PASS.                 *
005540*-----------------------------------------------------------------
005550 2000-MAINLINE.
005560     ADD 1 TO C-READ-CTR.
005570     MOVE 'N' TO WS-POST-SW.
005580     MOVE 'N' TO WS-DELETE-SW.
005590     PERFORM 2100-VALIDATE-MATCH THRU 2100-X.
005600     IF WS-VALID-SW = 'Y'
005610         ADD 1 TO C-ACC-CTR
005620         PERFORM 2160-RECORD-ACCEPTED
005630         PERFORM 2165-UPDATE-MATCH-TABLE
005640     ELSE
005650         ADD 1 TO C-REJ-CTR
005660         PERFORM 2400-REJECT-ROUT.
005670
005680     IF WS-POST-SW = 'Y'
005690         PERFORM 2200-POST-RESULT.
005700     PERFORM 9000-READ-MATCH.
005710
005720*  MATCH VALIDATION - MIRRORS THE CREATE/UPDATE/START/COMPLETE/   *
005730*  CANCEL/DELETE EDITS OF THE ON-LINE MATCH MAINTENANCE SCREENS.  *
005740*  THE ACTION CODE ON THE TRANSACTION (REQ 8801) DECIDES WHICH    *
005750*  SET OF LIFECYCLE EDITS APPLIES.  GO TO 2100-X AS SOON AS THE   *
005760*  FIRST FAILURE IS FOUND SO ONLY ONE REASON IS LOGGED.           *
005770 2100-VALIDATE-MATCH.
005780     MOVE 'Y' TO WS-VALID-SW.
005790     MOVE SPACES TO O-ERR-REASON.
005800
005810     PERFORM 2105-LOOKUP-MATCH.
005820
005830     PERFORM 2130-CHECK-STATUS-CODE.
005840     IF WS-FOUND-SW = 'N'
005850         MOVE 'INVALID MATCH STATUS CODE' TO O-ERR-REASON
005860         MOVE 'N' TO WS-VALID-SW
005870         GO TO 2100-X.
005880
005890     EVALUATE I-MATCH-ACTION
005900         WHEN 'C'
005910             PERFORM 2170-VALIDATE-CREATE   THRU 2170-X
005920         WHEN 'U'
005930             PERFORM 2172-VALIDATE-UPDATE   THRU 2172-X
005940         WHEN 'S'
005950             PERFORM 2174-VALIDATE-START    THRU 2174-X
005960         WHEN 'F'
005970             PERFORM 2176-VALIDATE-COMPLETE THRU 2176-X
005980         WHEN 'X'
005990             PERFORM 2178-VALIDATE-CANCEL   THRU 2178-X
006000         WHEN 'D'
006010             PERFORM 2179-VALIDATE-DELETE   THRU 2179-X
006020         WHEN OTHER
006030             MOVE 'INVALID MATCH ACTION CODE' TO O-ERR-REASON
006040             MOVE 'N' TO WS-VALID-SW.
006050
006060 2100-X.
006070     EXIT.
006080
006090*  LOOKS UP THE MATCH ID IN THE STATUS TABLE BUILT FROM EARLIER    *
006100*  TRANSACTIONS THIS RUN, SO THE ACTION-CODE EDITS CAN SEE THE     *
006110*  MATCH'S STATUS BEFORE THIS TRANSACTION WAS APPLIED (REQ 8801).  *
006120 2105-LOOKUP-MATCH.
006130     MOVE 'N' TO WS-MATCH-FOUND-SW.
006140     MOVE SPACES TO WS-PRIOR-STATUS.
006150     PERFORM 2106-SCAN-MATCH-TABLE
006160         VARYING SUB-MATCH FROM 1 BY 1
006170             UNTIL SUB-MATCH > WS-MATCH-COUNT
006180                 OR WS-MATCH-FOUND-SW = 'Y'.
006190
006200 2106-SCAN-MATCH-TABLE.
006210     IF T-MT-ID (SUB-MATCH) = I-MATCH-ID
006220         AND T-MT-STATUS (SUB-MATCH) NOT = 'DELETED'
006230         MOVE 'Y' TO WS-MATCH-FOUND-SW
006240         MOVE T-MT-STATUS (SUB-MATCH) TO WS-PRIOR-STATUS.
006250
006260*  CREATE - THE TRANSACTION INTRODUCES A NEW MATCH ID.  MIRRORS   *
006270*  THE ORIGINAL SELF-PLAY, TEAM, VENUE AND CONFLICT EDITS.        *
006280 2170-VALIDATE-CREATE.
006290     IF WS-MATCH-FOUND-SW = 'Y'
006300         MOVE 'MATCH ID ALREADY ON FILE' TO O-ERR-REASON
006310         MOVE 'N' TO WS-VALID-SW
006320         GO TO 2170-X.
006330
006340     IF I-MATCH-STATUS NOT = T-STATUS-NAME (1)
006350         MOVE 'NEW MATCH MUST BE SCHEDULED' TO O-ERR-REASON
006360         MOVE 'N' TO WS-VALID-SW
006370         GO TO 2170-X.
006380
006390     IF I-MATCH-HOME-ID = I-MATCH-AWAY-ID
006400         MOVE 'TEAM CANNOT PLAY AGAINST ITSELF' TO O-ERR-REASON
006410         MOVE 'N' TO WS-VALID-SW
006420         GO TO 2170-X.
006430
006440     MOVE I-MATCH-HOME-ID TO WS-LOOKUP-ID.
006450     PERFORM 2110-FIND-TEAM.
006460     IF WS-FOUND-SW = 'N'
006470         MOVE 'HOME TEAM NOT ON FILE' TO O-ERR-REASON
006480         MOVE 'N' TO WS-VALID-SW
006490         GO TO 2170-X.
006500
006510     MOVE I-MATCH-AWAY-ID TO WS-LOOKUP-ID.
006520     PERFORM 2110-FIND-TEAM.
006530     IF WS-FOUND-SW = 'N'
006540         MOVE 'AWAY TEAM NOT ON FILE' TO O-ERR-REASON
006550         MOVE 'N' TO WS-VALID-SW
006560         GO TO 2170-X.
006570
006580     IF I-MATCH-VENUE-ID NOT = ZERO
006590         PERFORM 2120-FIND-VENUE
006600         IF WS-FOUND-SW = 'N'
006610             MOVE 'VENUE NOT ON FILE' TO O-ERR-REASON
006620             MOVE 'N' TO WS-VALID-SW
006630             GO TO 2170-X.
006640
006650     PERFORM 2150-CHECK-CONFLICT.
006660     IF WS-FOUND-SW = 'Y'
006670         MOVE 'SCHEDULING CONFLICT' TO O-ERR-REASON
006680         MOVE 'N' TO WS-VALID-SW
006690         GO TO 2170-X.
006700
006710 2170-X.
006720     EXIT.
006730
006740*  UPDATE - TEAMS/VENUE MAY CHANGE.  A CHANGE TO FINISHED FROM A   *
006750*  NON-FINISHED STATUS REQUIRES BOTH SCORES AND POSTS RESULTS.     *
006760 2172-VALIDATE-UPDATE.
006770     IF WS-MATCH-FOUND-SW = 'N'
006780         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
006790         MOVE 'N' TO WS-VALID-SW
006800         GO TO 2172-X.
006810
006820     IF I-MATCH-HOME-ID = I-MATCH-AWAY-ID
006830         MOVE 'TEAM CANNOT PLAY AGAINST ITSELF' TO O-ERR-REASON
006840         MOVE 'N' TO WS-VALID-SW
006850         GO TO 2172-X.
006860
006870     MOVE I-MATCH-HOME-ID TO WS-LOOKUP-ID.
006880     PERFORM 2110-FIND-TEAM.
006890     IF WS-FOUND-SW = 'N'
006900         MOVE 'HOME TEAM NOT ON FILE' TO O-ERR-REASON
006910         MOVE 'N' TO WS-VALID-SW
006920         GO TO 2172-X.
006930
006940     MOVE I-MATCH-AWAY-ID TO WS-LOOKUP-ID.
006950     PERFORM 2110-FIND-TEAM.
006960     IF WS-FOUND-SW = 'N'
006970         MOVE 'AWAY TEAM NOT ON FILE' TO O-ERR-REASON
006980         MOVE 'N' TO WS-VALID-SW
006990         GO TO 2172-X.
007000
007010     IF I-MATCH-VENUE-ID NOT = ZERO
007020         PERFORM 2120-FIND-VENUE
007030         IF WS-FOUND-SW = 'N'
007040             MOVE 'VENUE NOT ON FILE' TO O-ERR-REASON
007050             MOVE 'N' TO WS-VALID-SW
007060             GO TO 2172-X.
007070
007080     IF I-MATCH-STATUS = T-STATUS-NAME (3)
007090        AND WS-PRIOR-STATUS NOT = T-STATUS-NAME (3)
007100         IF I-MATCH-HOME-SCORE NOT NUMERIC
007110             MOVE 'HOME SCORE REQUIRED TO FINISH' TO O-ERR-REASON
007120             MOVE 'N' TO WS-VALID-SW
007130             GO TO 2172-X.
007140         IF I-MATCH-AWAY-SCORE NOT NUMERIC
007150             MOVE 'AWAY SCORE REQUIRED TO FINISH' TO O-ERR-REASON
007160             MOVE 'N' TO WS-VALID-SW
007170             GO TO 2172-X.
007180         MOVE 'Y' TO WS-POST-SW.
007190
007200 2172-X.
007210     EXIT.
007220
007230*  START - ONLY LEGAL FROM SCHEDULED, AND NOT MORE THAN ONE HOUR   *
007240*  BEFORE THE SCHEDULED KICK-OFF (REQ 8801).                       *
007250 2174-VALIDATE-START.
007260     IF WS-MATCH-FOUND-SW = 'N'
007270         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
007280         MOVE 'N' TO WS-VALID-SW
007290         GO TO 2174-X.
007300
007310     IF WS-PRIOR-STATUS NOT = T-STATUS-NAME (1)
007320         MOVE 'MATCH CAN ONLY BE STARTED FROM SCHEDULED'
007330             TO O-ERR-REASON
007340         MOVE 'N' TO WS-VALID-SW
007350         GO TO 2174-X.
007360
007370     PERFORM 2140-CHECK-START-WINDOW.
007380     IF WS-FOUND-SW = 'N'
007390         MOVE 'MATCH STARTED TOO EARLY' TO O-ERR-REASON
007400         MOVE 'N' TO WS-VALID-SW
007410         GO TO 2174-X.
007420
007430 2174-X.
007440     EXIT.
007450
007460*  COMPLETE - ONLY LEGAL FROM IN-PROGRESS.  BOTH SCORES REQUIRED.  *
007470 2176-VALIDATE-COMPLETE.
007480     IF WS-MATCH-FOUND-SW = 'N'
007490         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
007500         MOVE 'N' TO WS-VALID-SW
007510         GO TO 2176-X.
007520
007530     IF WS-PRIOR-STATUS NOT = T-STATUS-NAME (2)
007540         MOVE 'MATCH NOT IN PROGRESS' TO O-ERR-REASON
007550         MOVE 'N' TO WS-VALID-SW
007560         GO TO 2176-X.
007570
007580     IF I-MATCH-HOME-SCORE NOT NUMERIC
007590         MOVE 'HOME SCORE REQUIRED TO FINISH' TO O-ERR-REASON
007600         MOVE 'N' TO WS-VALID-SW
007610         GO TO 2176-X.
007620     IF I-MATCH-AWAY-SCORE NOT NUMERIC
007630         MOVE 'AWAY SCORE REQUIRED TO FINISH' TO O-ERR-REASON
007640         MOVE 'N' TO WS-VALID-SW
007650         GO TO 2176-X.
007660
007670     MOVE 'Y' TO WS-POST-SW.
007680
007690 2176-X.
007700     EXIT.
007710
007720*  CANCEL - FORBIDDEN ONCE A MATCH HAS FINISHED.                   *
007730 2178-VALIDATE-CANCEL.
007740     IF WS-MATCH-FOUND-SW = 'N'
007750         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
007760         MOVE 'N' TO WS-VALID-SW
007770         GO TO 2178-X.
007780
007790     IF WS-PRIOR-STATUS = T-STATUS-NAME (3)
007800         MOVE 'CANNOT CANCEL A FINISHED MATCH' TO O-ERR-REASON
007810         MOVE 'N' TO WS-VALID-SW
007820         GO TO 2178-X.
007830
007840 2178-X.
007850     EXIT.
007860
007870*  DELETE - FORBIDDEN WHILE THE MATCH IS IN PROGRESS.              *
007880 2179-VALIDATE-DELETE.
007890     IF WS-MATCH-FOUND-SW = 'N'
007900         MOVE 'MATCH ID NOT ON FILE' TO O-ERR-REASON
007910         MOVE 'N' TO WS-VALID-SW
007920         GO TO 2179-X.
007930
007940     IF WS-PRIOR-STATUS = T-STATUS-NAME (2)
007950         MOVE 'CANNOT DELETE A MATCH IN PROGRESS' TO O-ERR-REASON
007960         MOVE 'N' TO WS-VALID-SW
007970         GO TO 2179-X.
007980
007990     MOVE 'Y' TO WS-DELETE-SW.
008000
008010 2179-X.
008020     EXIT.
008030
008040*  KEEPS THE MATCH STATUS TABLE CURRENT SO THE NEXT TRANSACTION    *
008050*  FOR THIS MATCH ID CAN SEE WHAT WAS JUST POSTED (REQ 8801).      *
008060 2165-UPDATE-MATCH-TABLE.
008070     EVALUATE TRUE
008080         WHEN WS-DELETE-SW = 'Y'
008090             MOVE 'DELETED' TO T-MT-STATUS (SUB-MATCH)
008100         WHEN WS-MATCH-FOUND-SW = 'Y'
008110             MOVE I-MATCH-STATUS TO T-MT-STATUS (SUB-MATCH)
008120         WHEN OTHER
008130             ADD 1 TO WS-MATCH-COUNT
008140             MOVE I-MATCH-ID     TO T-MT-ID     (WS-MATCH-COUNT)
008150             MOVE I-MATCH-STATUS TO T-MT-STATUS (WS-MATCH-COUNT).
008160
008170*  LOOKS UP WS-LOOKUP-ID IN THE TEAM TABLE.                      *
008180 2110-FIND-TEAM.
008190     MOVE 'N' TO WS-FOUND-SW.
008200     PERFORM 2111-SCAN-TEAM
008210         VARYING SUB-TEAM FROM 1 BY 1
008220             UNTIL SUB-TEAM > WS-TEAM-COUNT
008230                 OR WS-FOUND-SW = 'Y'.
008240
008250 2111-SCAN-TEAM.
008260     IF T-TEAM-ID (SUB-TEAM) = WS-LOOKUP-ID
008270         MOVE 'Y' TO WS-FOUND-SW.
008280
008290*  CONFIRMS THE VENUE ON THE TRANSACTION IS ON THE VENUE MASTER. *
008300 2120-FIND-VENUE.
008310     MOVE 'N' TO WS-FOUND-SW.
008320     PERFORM 2121-SCAN-VENUE
008330         VARYING SUB-VENUE FROM 1 BY 1
008340             UNTIL SUB-VENUE > WS-VENUE-COUNT
008350                 OR WS-FOUND-SW = 'Y'.
008360
008370 2121-SCAN-VENUE.
008380     IF T-VENUE-ID (SUB-VENUE) = I-MATCH-VENUE-ID
008390         MOVE 'Y' TO WS-FOUND-SW.
008400
008410*  CONFIRMS THE STATUS CODE ON THE TRANSACTION IS ONE OF THE     *
008420*  FOUR RECOGNISED LIFECYCLE STATES.                             *
008430 2130-CHECK-STATUS-CODE.
008440     MOVE 'N' TO WS-FOUND-SW.
008450     PERFORM 2131-SCAN-STATUS
008460         VARYING SUB-STATUS FROM 1 BY 1
008470             UNTIL SUB-STATUS > 4
008480                 OR WS-FOUND-SW = 'Y'.
008490
008500 2131-SCAN-STATUS.
008510     IF I-MATCH-STATUS = T-STATUS-NAME (SUB-STATUS)
008520         MOVE 'Y' TO WS-FOUND-SW.
008530
008540*  A MATCH MAY NOT BE STARTED (SET TO IN-PROGRESS) MORE THAN ONE *
008550*  HOUR BEFORE ITS SCHEDULED KICK-OFF TIME.  THE COMPARISON IS   *
008560*  MADE ON THE RAW YYYYMMDDHHMMSS NUMBER - GOOD ENOUGH FOR A     *
008570*  ONE-HOUR WINDOW AND THE WAY THIS SHOP HAS ALWAYS DONE IT.     *
008580 2140-CHECK-START-WINDOW.
008590     MOVE 'Y' TO WS-FOUND-SW.
008600     COMPUTE WS-DATE-DIFF = I-MATCH-DATE-TIME - WS-RUN-DATE-TIME.
008610     IF WS-DATE-DIFF > 010000
008620         MOVE 'N' TO WS-FOUND-SW.
008630
008640*  NEITHER TEAM MAY ALREADY BE COMMITTED TO A MATCH WITHIN TWO   *
008650*  HOURS OF THIS ONE. WS-FOUND-SW = 'Y' MEANS A CONFLICT EXISTS. *
008660 2150-CHECK-CONFLICT.
008670     MOVE 'N' TO WS-FOUND-SW.
008680     PERFORM 2151-SCAN-ACCEPTED
008690         VARYING SUB-ACCEPT FROM 1 BY 1
008700             UNTIL SUB-ACCEPT > WS-ACCEPT-COUNT
008710                 OR WS-FOUND-SW = 'Y'.
008720
008730 2151-SCAN-ACCEPTED.
008740     MOVE 999999 TO WS-DATE-DIFF.
008750     IF T-ACCEPT-TEAM-ID (SUB-ACCEPT) = I-MATCH-HOME-ID
008760         OR T-ACCEPT-TEAM-ID (SUB-ACCEPT) = I-MATCH-AWAY-ID
008770         COMPUTE WS-DATE-DIFF =
008780             T-ACCEPT-DATE-TIME (SUB-ACCEPT) - I-MATCH-DATE-TIME.
008790     IF WS-DATE-DIFF < 0
008800         COMPUTE WS-DATE-DIFF = WS-DATE-DIFF * -1.
008810     IF WS-DATE-DIFF NOT > 020000
008820         MOVE 'Y' TO WS-FOUND-SW.
008830
008840*  RECORDS AN ACCEPTED SCHEDULED / IN-PROGRESS MATCH SO IT WILL  *
008850*  BE SEEN BY THE CONFLICT CHECK ON A LATER TRANSACTION.         *
008860 2160-RECORD-ACCEPTED.
008870     IF I-MATCH-STATUS = T-STATUS-NAME (1)
008880         OR I-MATCH-STATUS = T-STATUS-NAME (2)
008890         ADD 1 TO WS-ACCEPT-COUNT
008900         MOVE I-MATCH-HOME-ID
008910                           TO T-ACCEPT-TEAM-ID   (WS-ACCEPT-COUNT)
008920         MOVE I-MATCH-DATE-TIME
008930                 TO T-ACCEPT-DATE-TIME (WS-ACCEPT-COUNT)
008940         ADD 1 TO WS-ACCEPT-COUNT
008950         MOVE I-MATCH-AWAY-ID
008960                           TO T-ACCEPT-TEAM-ID   (WS-ACCEPT-COUNT)
008970         MOVE I-MATCH-DATE-TIME
008980                 TO T-ACCEPT-DATE-TIME (WS-ACCEPT-COUNT).
008990
009000*  POSTS A FINISHED RESULT TO BOTH TEAMS' STANDINGS ROWS PER THE *
009010*  3-1-0 LEAGUE POINT RULE.                                      *
009020 2200-POST-RESULT.
009030     MOVE I-MATCH-HOME-ID TO WS-LOOKUP-ID.
009040     PERFORM 2210-FIND-OR-ADD-STANDING.
009050     MOVE SUB-STND TO SUB-STND-HOME.
009060
009070     MOVE I-MATCH-AWAY-ID TO WS-LOOKUP-ID.
009080     PERFORM 2210-FIND-OR-ADD-STANDING.
009090     MOVE SUB-STND TO SUB-STND-AWAY.
009100
009110     ADD 1 TO T-STND-PLAYED (SUB-STND-HOME).
009120     ADD 1 TO T-STND-PLAYED (SUB-STND-AWAY).
009130     ADD I-MATCH-HOME-SCORE TO T-STND-GOALS-FOR   (SUB-STND-HOME).
009140     ADD I-MATCH-AWAY-SCORE TO T-STND-GOALS-AGNST (SUB-STND-HOME).
009150     ADD I-MATCH-AWAY-SCORE TO T-STND-GOALS-FOR   (SUB-STND-AWAY).
009160     ADD I-MATCH-HOME-SCORE TO T-STND-GOALS-AGNST (SUB-STND-AWAY).
009170
009180     EVALUATE TRUE
009190         WHEN I-MATCH-HOME-SCORE > I-MATCH-AWAY-SCORE
009200             ADD 1 TO T-STND-WINS   (SUB-STND-HOME)
009210             ADD 3 TO T-STND-POINTS (SUB-STND-HOME)
009220             ADD 1 TO T-STND-LOSSES (SUB-STND-AWAY)
009230         WHEN I-MATCH-HOME-SCORE < I-MATCH-AWAY-SCORE
009240             ADD 1 TO T-STND-WINS   (SUB-STND-AWAY)
009250             ADD 3 TO T-STND-POINTS (SUB-STND-AWAY)
009260             ADD 1 TO T-STND-LOSSES (SUB-STND-HOME)
009270         WHEN OTHER
009280             ADD 1 TO T-STND-DRAWS  (SUB-STND-HOME)
009290             ADD 1 TO T-STND-POINTS (SUB-STND-HOME)
009300             ADD 1 TO T-STND-DRAWS  (SUB-STND-AWAY)
009310             ADD 1 TO T-STND-POINTS (SUB-STND-AWAY).
009320
009330     ADD I-MATCH-HOME-SCORE TO C-GOALS-CTR.
009340     ADD I-MATCH-AWAY-SCORE TO C-GOALS-CTR.
009350
009360*  LOCATES WS-LOOKUP-ID IN THE STANDINGS TABLE, ADDING A FRESH   *
009370*  ZERO ROW IF THE TEAM HAS NOT PLAYED BEFORE THIS RUN.  A NEW   *
009380*  ROW TAKES THE TEAM ID AS ITS ROW ID.                          *
009390 2210-FIND-OR-ADD-STANDING.
009400     MOVE 'N' TO WS-FOUND-SW.
009410     PERFORM 2211-SCAN-STANDING                                   REQ4471 
009420         VARYING SUB-STND FROM 1 BY 1
009430             UNTIL SUB-STND > WS-STND-COUNT
009440                 OR WS-FOUND-SW = 'Y'.
009450     IF WS-FOUND-SW = 'N'
009460         ADD 1 TO WS-STND-COUNT
009470         MOVE WS-STND-COUNT      TO SUB-STND
009480         MOVE WS-LOOKUP-ID       TO T-STND-ID          (SUB-STND)
009490         MOVE WS-LOOKUP-ID       TO T-STND-TEAM-ID     (SUB-STND)
009500         MOVE ZERO               TO T-STND-PLAYED      (SUB-STND)
009510         MOVE ZERO               TO T-STND-WINS        (SUB-STND)
009520         MOVE ZERO               TO T-STND-DRAWS       (SUB-STND)
009530         MOVE ZERO               TO T-STND-LOSSES      (SUB-STND)
009540         MOVE ZERO               TO T-STND-GOALS-FOR   (SUB-STND)
009550         MOVE ZERO               TO T-STND-GOALS-AGNST (SUB-STND)
009560         MOVE ZERO               TO T-STND-POINTS      (SUB-STND)
009570         MOVE ZERO               TO T-STND-POSITION    (SUB-STND)
009580     ELSE
009590         SUBTRACT 1 FROM SUB-STND.
009600
009610 2211-SCAN-STANDING.
009620     IF T-STND-TEAM-ID (SUB-STND) = WS-LOOKUP-ID
009630         MOVE 'Y' TO WS-FOUND-SW.
009640
009650*  WRITES ONE REJECTED TRANSACTION TO THE ERROR LOG.  IF THE     *
009660*  UPSI-0 TEST SWITCH IS ON, THE WHOLE LINE IS ALSO DISPLAYED    *
009670*  ON THE CONSOLE FOR THE OPERATOR TO SPOT-CHECK.                *
009680 2400-REJECT-ROUT.
009690     MOVE I-MATCH-REC TO O-ERR-REC.
009700
009710     IF WS-RERUN-REQUESTED
009720         DISPLAY 'LGMATPST REJECT - ' O-ERR-RAW.
009730
009740     WRITE ERRLINE FROM ERR-DETAIL-LINE
009750         AFTER ADVANCING 2 LINES
009760             AT EOP
009770                 PERFORM 9200-ERR-HEADINGS.
009780
009790*-----------------------------------------------------------------
009800* 3000-SERIES - END OF RUN: RE-RANK, WRITE MASTERS, PRINT REPORT *
009810*-----------------------------------------------------------------
009820 3000-CLOSING.
009830     PERFORM 3100-RANK-STANDINGS.
009840     PERFORM 3050-WRITE-STANDING
009850         VARYING SUB-STND FROM 1 BY 1
009860             UNTIL SUB-STND > WS-STND-COUNT.
009870
009880     PERFORM 9100-HEADINGS.
009890     PERFORM 3200-DETAIL
009900         VARYING SUB-STND FROM 1 BY 1
009910             UNTIL SUB-STND > WS-STND-COUNT.
009920     PERFORM 3300-FINAL-TOTAL.
009930     PERFORM 3400-CONTROL-TOTALS.
009940
009950     CLOSE TEAMS-IN.
009960     CLOSE VENUES-IN.
009970     CLOSE STANDINGS-IN.
009980     CLOSE MATCHES-IN.
009990     CLOSE STANDINGS-OUT.
010000     CLOSE RPTOUT.
010010     CLOSE ERROUT.
010020
010030*  RE-RANKS THE STANDINGS TABLE - POINTS DESCENDING, THEN GOAL   *
010040*  DIFFERENCE DESCENDING, THEN GOALS-FOR DESCENDING.  A CLASSIC  *
010050*  BUBBLE SORT IS USED SINCE THE TABLE NEVER EXCEEDS 200 ROWS.   *REQ6290 
010060*  THE THREE KEYS ARE COMBINED INTO ONE RANK-KEY NUMBER SO A     *
010070*  SINGLE COMPARISON DOES THE JOB OF ALL THREE SORT KEYS.        *
010080 3100-RANK-STANDINGS.
010090     PERFORM 3105-CALC-RANK-KEY
010100         VARYING SUB-STND FROM 1 BY 1
010110             UNTIL SUB-STND > WS-STND-COUNT.
010120     PERFORM 3110-BUBBLE-PASS
010130         VARYING SUB-SORT-I FROM 1 BY 1
010140             UNTIL SUB-SORT-I > WS-STND-COUNT.
010150     PERFORM 3130-SET-POSITION
010160         VARYING SUB-STND FROM 1 BY 1
010170             UNTIL SUB-STND > WS-STND-COUNT.
010180
010190 3105-CALC-RANK-KEY.
010200     COMPUTE T-STND-RANK-KEY (SUB-STND) =
010210         T-STND-POINTS (SUB-STND) * 100000
010220         + (T-STND-GOALS-FOR (SUB-STND)
010230              - T-STND-GOALS-AGNST (SUB-STND) + 500) * 1000
010240         + T-STND-GOALS-FOR (SUB-STND).
010250
010260 3110-BUBBLE-PASS.
010270     COMPUTE WS-BUBBLE-LIMIT = WS-STND-COUNT - SUB-SORT-I.
010280     PERFORM 3120-BUBBLE-COMPARE
010290         VARYING SUB-SORT-J FROM 1 BY 1
010300             UNTIL SUB-SORT-J > WS-BUBBLE-LIMIT.
010310
010320 3120-BUBBLE-COMPARE.
010330     IF T-STND-RANK-KEY (SUB-SORT-J) <
010340                                 T-STND-RANK-KEY (SUB-SORT-J + 1)
010350         PERFORM 3121-SWAP-ROWS.
010360
010370 3121-SWAP-ROWS.
010380     MOVE T-STND-ID          (SUB-SORT-J) TO WS-SWAP-ID.
010390     MOVE T-STND-TEAM-ID     (SUB-SORT-J) TO WS-SWAP-TEAM-ID.
010400     MOVE T-STND-PLAYED      (SUB-SORT-J) TO WS-SWAP-PLAYED.
010410     MOVE T-STND-WINS        (SUB-SORT-J) TO WS-SWAP-WINS.
010420     MOVE T-STND-DRAWS       (SUB-SORT-J) TO WS-SWAP-DRAWS.
010430     MOVE T-STND-LOSSES      (SUB-SORT-J) TO WS-SWAP-LOSSES.
010440     MOVE T-STND-GOALS-FOR   (SUB-SORT-J) TO WS-SWAP-GF.
010450     MOVE T-STND-GOALS-AGNST (SUB-SORT-J) TO WS-SWAP-GA.
010460     MOVE T-STND-POINTS      (SUB-SORT-J) TO WS-SWAP-POINTS.
010470     MOVE T-STND-POSITION    (SUB-SORT-J) TO WS-SWAP-POSITION.
010480     MOVE T-STND-RANK-KEY    (SUB-SORT-J) TO WS-SWAP-RANK-KEY.
010490
010500     MOVE T-STND-ID       (SUB-SORT-J + 1)
010510                 TO T-STND-ID       (SUB-SORT-J).
010520     MOVE T-STND-TEAM-ID  (SUB-SORT-J + 1)
010530                 TO T-STND-TEAM-ID  (SUB-SORT-J).
010540     MOVE T-STND-PLAYED   (SUB-SORT-J + 1)
010550                 TO T-STND-PLAYED   (SUB-SORT-J).
010560     MOVE T-STND-WINS     (SUB-SORT-J + 1)
010570                 TO T-STND-WINS     (SUB-SORT-J).
010580     MOVE T-STND-DRAWS    (SUB-SORT-J + 1)
010590                 TO T-STND-DRAWS    (SUB-SORT-J).
010600     MOVE T-STND-LOSSES   (SUB-SORT-J + 1)
010610                 TO T-STND-LOSSES   (SUB-SORT-J).
010620     MOVE T-STND-GOALS-FOR   (SUB-SORT-J + 1)
010630                 TO T-STND-GOALS-FOR   (SUB-SORT-J).
010640     MOVE T-STND-GOALS-AGNST (SUB-SORT-J + 1)
010650                 TO T-STND-GOALS-AGNST (SUB-SORT-J).
010660     MOVE T-STND-POINTS   (SUB-SORT-J + 1)
010670                 TO T-STND-POINTS   (SUB-SORT-J).
010680     MOVE T-STND-POSITION (SUB-SORT-J + 1)
010690                 TO T-STND-POSITION (SUB-SORT-J).
010700     MOVE T-STND-RANK-KEY (SUB-SORT-J + 1)
010710                 TO T-STND-RANK-KEY (SUB-SORT-J).
010720
010730     MOVE WS-SWAP-ID          TO T-STND-ID       (SUB-SORT-J + 1).
010740     MOVE WS-SWAP-TEAM-ID     TO T-STND-TEAM-ID  (SUB-SORT-J + 1).
010750     MOVE WS-SWAP-PLAYED      TO T-STND-PLAYED   (SUB-SORT-J + 1).
010760     MOVE WS-SWAP-WINS        TO T-STND-WINS     (SUB-SORT-J + 1).
010770     MOVE WS-SWAP-DRAWS       TO T-STND-DRAWS    (SUB-SORT-J + 1).
010780     MOVE WS-SWAP-LOSSES      TO T-STND-LOSSES   (SUB-SORT-J + 1).
010790     MOVE WS-SWAP-GF          TO T-STND-GOALS-FOR
010800                                                 (SUB-SORT-J + 1).
010810     MOVE WS-SWAP-GA          TO T-STND-GOALS-AGNST
010820                                                 (SUB-SORT-J + 1).
010830     MOVE WS-SWAP-POINTS      TO T-STND-POINTS   (SUB-SORT-J + 1).
010840     MOVE WS-SWAP-POSITION    TO T-STND-POSITION (SUB-SORT-J + 1).
010850     MOVE WS-SWAP-RANK-KEY    TO T-STND-RANK-KEY (SUB-SORT-J + 1).
010860
010870 3130-SET-POSITION.
010880     MOVE SUB-STND TO T-STND-POSITION (SUB-STND).
010890
010900*  WRITES ONE ROW OF THE UPDATED STANDINGS MASTER.               *
010910 3050-WRITE-STANDING.
010920     MOVE T-STND-ID          (SUB-STND) TO O-STND-ID.
010930     MOVE T-STND-TEAM-ID     (SUB-STND) TO O-STND-TEAM-ID.
010940     MOVE T-STND-PLAYED      (SUB-STND) TO O-STND-PLAYED.
010950     MOVE T-STND-WINS        (SUB-STND) TO O-STND-WINS.
010960     MOVE T-STND-DRAWS       (SUB-STND) TO O-STND-DRAWS.
010970     MOVE T-STND-LOSSES      (SUB-STND) TO O-STND-LOSSES.
010980     MOVE T-STND-GOALS-FOR   (SUB-STND) TO O-STND-GOALS-FOR.
010990     MOVE T-STND-GOALS-AGNST (SUB-STND) TO O-STND-GOALS-AGNST.
011000     MOVE T-STND-POINTS      (SUB-STND) TO O-STND-POINTS.
011010     MOVE T-STND-POSITION    (SUB-STND) TO O-STND-POSITION.
011020     MOVE SPACES                        TO O-STND-RESERVED.
011030
011040     WRITE O-STAND-REC.
011050
011060*  PRINTS ONE STANDINGS DETAIL LINE, LOOKING UP THE TEAM NAME.   *
011070 3200-DETAIL.
011080     MOVE T-STND-TEAM-ID (SUB-STND) TO WS-LOOKUP-ID.
011090     MOVE SPACES TO O-TEAM-NAME.
011100     PERFORM 3210-COPY-TEAM-NAME
011110         VARYING SUB-TEAM FROM 1 BY 1
011120             UNTIL SUB-TEAM > WS-TEAM-COUNT.
011130
011140     MOVE T-STND-POSITION    (SUB-STND) TO O-POSITION.
011150     MOVE T-STND-PLAYED      (SUB-STND) TO O-PLAYED.
011160     MOVE T-STND-WINS        (SUB-STND) TO O-WINS.
011170     MOVE T-STND-DRAWS       (SUB-STND) TO O-DRAWS.
011180     MOVE T-STND-LOSSES      (SUB-STND) TO O-LOSSES.
011190     MOVE T-STND-GOALS-FOR   (SUB-STND) TO O-GF.
011200     MOVE T-STND-GOALS-AGNST (SUB-STND) TO O-GA.
011210     MOVE T-STND-POINTS      (SUB-STND) TO O-POINTS.
011220     COMPUTE O-GD = T-STND-GOALS-FOR (SUB-STND) -                 REQ5108 
011230         T-STND-GOALS-AGNST (SUB-STND).
011240
011250     WRITE PRTLINE FROM DETAIL-LINE
011260         AFTER ADVANCING 1 LINE
011270             AT EOP
011280                 PERFORM 9100-HEADINGS.
011290
011300 3210-COPY-TEAM-NAME.
011310     IF T-TEAM-ID (SUB-TEAM) = WS-LOOKUP-ID
011320         MOVE T-TEAM-NAME (SUB-TEAM) TO O-TEAM-NAME.
011330
011340*  PRINTS THE FINAL TOTAL LINE - TEAM COUNT, MATCHES POSTED      *
011350* (PLAYED SUMMED OVER BOTH TEAMS DIVIDED BY 2), AND TOTAL GOALS. *
011360 3300-FINAL-TOTAL.
011370     MOVE ZERO TO WS-SUM-PLAYED.
011380     PERFORM 3310-SUM-PLAYED
011390         VARYING SUB-STND FROM 1 BY 1
011400             UNTIL SUB-STND > WS-STND-COUNT.
011410
011420     MOVE WS-STND-COUNT TO O-FT-TEAMS.
011430     COMPUTE O-FT-MATCHES = WS-SUM-PLAYED / 2.
011440     MOVE C-GOALS-CTR TO O-FT-GOALS.
011450
011460     WRITE PRTLINE FROM FINAL-TOTAL-LINE
011470         AFTER ADVANCING 2 LINES.
011480
011490 3310-SUM-PLAYED.
011500     ADD T-STND-PLAYED (SUB-STND) TO WS-SUM-PLAYED.
011510
011520*  PRINTS THE CONTROL TOTALS SECTION FOR OPERATIONS SIGN-OFF.    *
011530 3400-CONTROL-TOTALS.
011540     WRITE PRTLINE FROM CONTROL-TOTALS-HEADING
011550         AFTER ADVANCING 3 LINES.
011560
011570     MOVE C-READ-CTR   TO O-CT-READ.
011580     MOVE C-ACC-CTR    TO O-CT-ACC.
011590     MOVE C-REJ-CTR    TO O-CT-REJ.
011600     MOVE C-GOALS-CTR  TO O-CT-GOALS.
011610
011620     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
011630         AFTER ADVANCING 2 LINES.
011640
011650*-----------------------------------------------------------------
011660*  9000-SERIES - I/O AND PAGE HEADING UTILITY PARAGRAPHS.        *
011670*-----------------------------------------------------------------
011680 9000-READ-MATCH.
011690     READ MATCHES-IN
011700         AT END
011710             MOVE 'NO' TO MORE-RECS.
011720
011730 9100-HEADINGS.
011740     ADD 1 TO C-PCTR.
011750     MOVE C-PCTR TO O-PCTR.
011760
011770     WRITE PRTLINE FROM COMPANY-TITLE-LINE
011780         AFTER ADVANCING PAGE.
011790     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
011800         AFTER ADVANCING 2 LINES.
011810
011820 9200-ERR-HEADINGS.
011830     ADD 1 TO C-ERR-PCTR.
011840     MOVE C-ERR-PCTR TO O-ERR-PCTR.
011850
011860     WRITE ERRLINE FROM ERR-COMPANY-TITLE-LINE
011870         AFTER ADVANCING PAGE.
011880     WRITE ERRLINE FROM ERR-COLUMN-HEADINGS-LINE
011890         AFTER ADVANCING 2 LINES.
011900